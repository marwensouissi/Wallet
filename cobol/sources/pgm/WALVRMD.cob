000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVRMD.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   24 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PRINT A REMINDER
001200*               LINE FOR EVERY ACTIVE SCHEDULED PAYMENT DUE
001300*               WITHIN THE NEXT TWO DAYS.  READ-ONLY - THIS
001400*               ROUTINE NEVER REWRITES THE SCHEDULED PAYMENT
001500*               FILE, IT ONLY SCANS IT.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* WL0020 - RDEVLIN  - 1989-03-24 - INITIAL VERSION.
002100*----------------------------------------------------------------*
002200* WL0041 - MTWEE    - 1996-08-19 - WIDEN THE REMINDER WINDOW FROM
002300*                      ONE DAY TO TWO, PER OPS REQUEST - A ONE
002400*                      DAY WINDOW GAVE THE BRANCHES NO TIME TO
002500*                      CALL A CUSTOMER ABOUT A SHORT BALANCE.
002600*----------------------------------------------------------------*
002700* WL0059 - ACNFAM   - 2004-04-20 - ADD THE UPSI-0 CONSOLE TRACE OF
002800*                      EACH REMINDER LINE BUILT - OPS WANTED TO
002900*                      WATCH REMINDERS FIRE DURING A BATCH RERUN
003000*                      WITHOUT WADING THROUGH THE PRINTED REPORT.
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004000                      ON STATUS IS U0-ON
004100                      OFF STATUS IS U0-OFF.

004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT WALSCHF  ASSIGN TO WALSCHF
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.

004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100**************
005200 FD  WALSCHF
005300     LABEL RECORDS ARE OMITTED.
005400     COPY WALSCH.

005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM WALVRMD **".

005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01    WK-C-COMMON.
006100     COPY WLCOMWS.
006200     COPY WLFSTAT.
006300     COPY LNKDTE.

006400 01  WK-C-WORK-AREA.
006500     05  WK-C-EOF-SW                  PIC X(01) VALUE "N".
006600         88  WK-C-SCHED-EOF                 VALUE "Y".
006700     05  WK-C-WINDOW-END-DATE          PIC X(10).
006800     05  WK-C-RMD-LINE.
006900         10  FILLER                    PIC X(10) VALUE
007000             "REMINDER: ".
007100         10  WK-C-RMD-WALLET           PIC X(36).
007200         10  FILLER                    PIC X(01) VALUE SPACE.
007300         10  WK-C-RMD-DATE             PIC X(10).
007400         10  FILLER                    PIC X(01) VALUE SPACE.
007500         10  WK-C-RMD-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99.
007600         10  FILLER                    PIC X(01) VALUE SPACE.
007700         10  WK-C-RMD-CCY              PIC X(03).

007800* ALTERNATE VIEW OF THE REMINDER LINE AS TWO HALF-LINES - USED
007900* BY THE OPS CONSOLE TRACE DISPLAY WHEN UPSI-0 IS ON.
008000 01  WK-C-WORK-AREA-ALT REDEFINES WK-C-WORK-AREA.
008100     05  FILLER                        PIC X(02).
008200     05  WK-C-DUMP-LINE-LEAD           PIC X(36).
008300     05  FILLER                        PIC X(38).

008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 COPY LNKRMD.

008800* TRUNCATED-ID VIEW FOR THE ONE-LINE TRACE DISPLAY IN A000.
008900 01  WK-C-RMD-RECORD-SHORT REDEFINES WK-C-RMD-RECORD.
009000     05  WK-C-RMD-RUN-DATE-SHORT       PIC X(10).
009100     05  FILLER                        PIC X(05).
009200 EJECT
009300********************************************
009400 PROCEDURE DIVISION USING WK-C-RMD-RECORD.
009500********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CALLED-ROUTINE
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900     PERFORM Z000-END-PROGRAM-ROUTINE
010000        THRU Z999-END-PROGRAM-ROUTINE-EX.
010100     EXIT PROGRAM.

010200*---------------------------------------------------------------*
010300 A000-PROCESS-CALLED-ROUTINE.
010400*---------------------------------------------------------------*
010500     MOVE    ZERO                    TO    WK-C-RMD-REMINDER-CNT.

010600     INITIALIZE                      WK-C-DTE-RECORD.
010700     MOVE    "ADD-DAYS  "            TO    WK-C-DTE-OPERATION.
010800     MOVE    WK-C-RMD-RUN-DATE       TO    WK-C-DTE-DATE-1.
010900     MOVE    2                       TO    WK-C-DTE-N.
011000     CALL    "WALXDTE"               USING WK-C-DTE-RECORD.
011100     MOVE    WK-C-DTE-RESULT-DATE    TO    WK-C-WINDOW-END-DATE.

011200     OPEN    INPUT WALSCHF.
011300     IF  NOT WK-C-SUCCESSFUL
011400         DISPLAY "WALVRMD - OPEN FILE ERROR - WALSCHF"
011500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

011700     SET     WK-C-SCHED-EOF          TO    FALSE.
011800     PERFORM B100-READ-WALSCHF THRU B199-READ-WALSCHF-EX.
011900     PERFORM C100-CHECK-REMINDER THRU C199-CHECK-REMINDER-EX
012000         UNTIL WK-C-SCHED-EOF.

012100 A099-PROCESS-CALLED-ROUTINE-EX.
012200     EXIT.
012300*---------------------------------------------------------------*
012400 B100-READ-WALSCHF.
012500*---------------------------------------------------------------*
012600     READ    WALSCHF
012700         AT END
012800             SET  WK-C-SCHED-EOF     TO    TRUE
012900         NOT AT END
013000             CONTINUE
013100     END-READ.
013200 B199-READ-WALSCHF-EX.
013300     EXIT.
013400*---------------------------------------------------------------*
013500 C100-CHECK-REMINDER.
013600*---------------------------------------------------------------*
013700     IF  SCHED-IS-ACTIVE
013800         AND SCHED-NEXT-EXEC-DATE NOT = SPACES
013900         AND SCHED-NEXT-EXEC-DATE NOT < WK-C-RMD-RUN-DATE
014000         AND SCHED-NEXT-EXEC-DATE NOT > WK-C-WINDOW-END-DATE
014100         MOVE SCHED-SOURCE-WALLET-ID TO    WK-C-RMD-WALLET
014200         MOVE SCHED-NEXT-EXEC-DATE   TO    WK-C-RMD-DATE
014300         MOVE SCHED-AMOUNT           TO    WK-C-RMD-AMOUNT
014400         MOVE SCHED-CURRENCY         TO    WK-C-RMD-CCY
014500         DISPLAY WK-C-RMD-LINE
014600       IF  U0-ON
014700           DISPLAY "WALVRMD - TRACE - " WK-C-DUMP-LINE-LEAD
014800       END-IF
014900         ADD  1                      TO    WK-C-RMD-REMINDER-CNT
015000     END-IF.

015100     PERFORM B100-READ-WALSCHF THRU B199-READ-WALSCHF-EX.
015200 C199-CHECK-REMINDER-EX.
015300     EXIT.
015400*---------------------------------------------------------------*
015500*                   PROGRAM SUBROUTINE                         *
015600*---------------------------------------------------------------*
015700 Z000-END-PROGRAM-ROUTINE.
015800     CLOSE   WALSCHF.
015900     IF  NOT WK-C-SUCCESSFUL
016000         DISPLAY "WALVRMD - CLOSE FILE ERROR - WALSCHF"
016100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016200     END-IF.

016300 Z999-END-PROGRAM-ROUTINE-EX.
016400     EXIT.

016500******************************************************************
016600************** END OF PROGRAM SOURCE -  WALVRMD ****************
016700******************************************************************
