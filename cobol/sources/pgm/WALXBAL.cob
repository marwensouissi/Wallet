000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALXBAL.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   21 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE A WALLET'S
001200*               CURRENT BALANCE FROM THE LEDGER.  THERE IS NO
001300*               STORED BALANCE COLUMN ANYWHERE IN THIS SYSTEM -
001400*               THE BALANCE IS ALWAYS THE SUM OF CREDIT ENTRIES
001500*               LESS THE SUM OF DEBIT ENTRIES FOR THE WALLET, AND
001600*               IS NEVER ALLOWED TO GO BELOW ZERO ON OUTPUT.
001700*
001800*               WHEN WK-C-BAL-AS-OF-DATE IS NOT SPACES, ONLY
001900*               ENTRIES DATED STRICTLY BEFORE THAT DATE ARE
002000*               SUMMED - USED BY THE STATEMENT AND SUMMARY
002100*               REPORTS TO GET AN OPENING BALANCE.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* WL0001 - RDEVLIN  - 1989-03-21 - INITIAL VERSION.  CALLED BY
002700*                      WALVWTH AND WALVXFR TO CHECK SUFFICIENT
002800*                      FUNDS BEFORE A DEBIT IS POSTED.
002900*----------------------------------------------------------------*
003000* WL0027 - MTWEE    - 1996-05-06 - ADD WK-C-BAL-AS-OF-DATE
003100*                      PARAMETER FOR THE OPENING-BALANCE CASE -
003200*                      WAS A SEPARATE COPY OF THIS ROUTINE BEFORE
003300*                      (WALXBALO), NOW ONE ROUTINE DOES BOTH.
003400*----------------------------------------------------------------*
003500* WL0033 - RDEVLIN  - 1999-01-08 - Y2K - WK-C-BAL-AS-OF-DATE IS
003600*                      NOW COMPARED AS CCYY-MM-DD THROUGHOUT;
003700*                      NO MORE TWO-DIGIT YEAR COMPARISON.
003800*----------------------------------------------------------------*
003900* WL0058 - ACNFAM   - 2004-01-12 - CLAMP THE RETURNED BALANCE AT
004000*                      ZERO.  SHOULD NEVER HAPPEN IF THE CALLING
004100*                      ROUTINES ENFORCE THE SUFFICIENT-FUNDS
004200*                      CHECK, BUT REPAIR JOBS HAVE POSTED BAD
004300*                      DATA BEFORE - GUARD IT HERE TOO.
004400*----------------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005300                      ON STATUS IS U0-ON
005400                      OFF STATUS IS U0-OFF.

005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT WALLEDGR ASSIGN TO WALLEDGR
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.

006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 FD  WALLEDGR
006600     LABEL RECORDS ARE OMITTED.
006700     COPY WALLDG.

006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM WALXBAL **".

007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01    WK-C-COMMON.
007400     COPY WLCOMWS.
007500     COPY WLFSTAT.

007600 01  WK-C-WORK-AREA.
007700     05  WK-C-EOF-SW                 PIC X(01) VALUE "N".
007800         88  WK-C-LEDGER-EOF               VALUE "Y".
007900     05  WK-N-CREDIT-TOTAL            PIC S9(11)V99 COMP-3
008000                                          VALUE ZERO.
008100     05  WK-N-DEBIT-TOTAL             PIC S9(11)V99 COMP-3
008200                                          VALUE ZERO.
008300     05  WK-N-NET-BALANCE             PIC S9(11)V99 COMP-3
008400                                          VALUE ZERO.
008500     05  WK-C-DATE-LIMIT-SW           PIC X(01) VALUE "N".
008600         88  WK-C-DATE-LIMITED              VALUE "Y".

008700* ALTERNATE VIEW OF THE THREE RUNNING TOTALS AS A SMALL TABLE -
008800* LETS Y600-DUMP-TOTALS (DEBUG BUILD ONLY) WALK THEM IN A LOOP
008900* INSTEAD OF THREE SEPARATE DISPLAY STATEMENTS.
009000 01  WK-C-WORK-AREA-ALT REDEFINES WK-C-WORK-AREA.
009100     05  FILLER                       PIC X(01).
009200     05  WK-N-TOTALS-TAB              PIC S9(11)V99 COMP-3
009300                                          OCCURS 3 TIMES.
009400     05  FILLER                       PIC X(01).

009500*****************
009600 LINKAGE SECTION.
009700*****************
009800 COPY LNKBAL.

009900* TRUNCATED-ID VIEW FOR THE ONE-LINE TRACE DISPLAY IN A000 WHEN
010000* UPSI-0 IS ON (SHOP CONVENTION - SEE OPS RUNBOOK SECTION 4).
010100 01  WK-C-BAL-RECORD-SHORT REDEFINES WK-C-BAL-RECORD.
010200     05  WK-C-BAL-WALLET-ID-SHORT     PIC X(08).
010300     05  FILLER                       PIC X(52).
010400 EJECT
010500********************************************
010600 PROCEDURE DIVISION USING WK-C-BAL-RECORD.
010700********************************************
010800 MAIN-MODULE.
010900     PERFORM A000-PROCESS-CALLED-ROUTINE
011000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011100     PERFORM Z000-END-PROGRAM-ROUTINE
011200        THRU Z999-END-PROGRAM-ROUTINE-EX.
011300     EXIT PROGRAM.

011400*---------------------------------------------------------------*
011500 A000-PROCESS-CALLED-ROUTINE.
011600*---------------------------------------------------------------*
011700     OPEN INPUT WALLEDGR.
011800     IF  NOT WK-C-SUCCESSFUL
011900         DISPLAY "WALXBAL - OPEN FILE ERROR - WALLEDGR"
012000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012100         MOVE    "SUP0016"           TO    WK-C-BAL-ERROR-CD
012200         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

012300     MOVE    SPACES                  TO    WK-C-BAL-ERROR-CD.
012400     MOVE    ZERO                    TO    WK-N-CREDIT-TOTAL
012500                                             WK-N-DEBIT-TOTAL.
012600     SET     WK-C-DATE-LIMITED       TO    FALSE.
012700     IF  WK-C-BAL-AS-OF-DATE NOT = SPACES
012800         SET WK-C-DATE-LIMITED       TO    TRUE.

012900     SET     WK-C-LEDGER-EOF TO FALSE.
013000     PERFORM B100-READ-WALLEDGR THRU B199-READ-WALLEDGR-EX.
013100     PERFORM C100-ACCUMULATE-ENTRY THRU C199-ACCUMULATE-ENTRY-EX
013200         UNTIL WK-C-LEDGER-EOF.

013300     COMPUTE WK-N-NET-BALANCE ROUNDED =
013400             WK-N-CREDIT-TOTAL - WK-N-DEBIT-TOTAL.
013500     IF  WK-N-NET-BALANCE < ZERO
013600         MOVE ZERO                  TO    WK-N-NET-BALANCE.
013700     MOVE    WK-N-NET-BALANCE        TO    WK-C-BAL-AMOUNT.

013800 A099-PROCESS-CALLED-ROUTINE-EX.
013900     EXIT.
014000*---------------------------------------------------------------*
014100 B100-READ-WALLEDGR.
014200*---------------------------------------------------------------*
014300     READ    WALLEDGR
014400         AT END
014500             SET  WK-C-LEDGER-EOF    TO    TRUE
014600         NOT AT END
014700             CONTINUE
014800     END-READ.
014900 B199-READ-WALLEDGR-EX.
015000     EXIT.
015100*---------------------------------------------------------------*
015200 C100-ACCUMULATE-ENTRY.
015300*---------------------------------------------------------------*
015400     IF  LEDGER-WALLET-ID = WK-C-BAL-WALLET-ID
015500         IF  (NOT WK-C-DATE-LIMITED)
015600             OR (LEDGER-CREATED-AT(1:10) < WK-C-BAL-AS-OF-DATE)
015700             IF  LEDGER-IS-CREDIT
015800                 ADD  LEDGER-AMOUNT  TO    WK-N-CREDIT-TOTAL
015900             ELSE
016000                 ADD  LEDGER-AMOUNT  TO    WK-N-DEBIT-TOTAL
016100             END-IF
016200         END-IF
016300     END-IF.
016400     PERFORM B100-READ-WALLEDGR THRU B199-READ-WALLEDGR-EX.
016500 C199-ACCUMULATE-ENTRY-EX.
016600     EXIT.
016700*---------------------------------------------------------------*
016800*                   PROGRAM SUBROUTINE                         *
016900*---------------------------------------------------------------*
017000 Z000-END-PROGRAM-ROUTINE.
017100     CLOSE WALLEDGR.
017200     IF  NOT WK-C-SUCCESSFUL
017300         DISPLAY "WALXBAL - CLOSE FILE ERROR - WALLEDGR"
017400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.

017500 Z999-END-PROGRAM-ROUTINE-EX.
017600     EXIT.

017700******************************************************************
017800************** END OF PROGRAM SOURCE -  WALXBAL ****************
017900******************************************************************
