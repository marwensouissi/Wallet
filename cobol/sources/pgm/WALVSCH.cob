000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVSCH.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   24 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EXECUTE EVERY DUE
001200*               SCHEDULED PAYMENT FOR THE RUN.  IT IS AN
001300*               OLD-MASTER/NEW-MASTER UPDATE OVER THE SCHEDULED
001400*               PAYMENT FILE - WALSCHF IS THE OLD MASTER, WALSCHN
001500*               IS THE NEW MASTER WRITTEN ONE RECORD AT A TIME AS
001600*               THE OLD MASTER IS READ.  WALDRIVR RENAMES WALSCHN
001700*               OVER WALSCHF AFTER A CLEAN RUN - SEE THE JCL.
001800*
001900*               EACH DUE PAYMENT IS POSTED AS AN ORDINARY
002000*               SAME-CURRENCY TRANSFER (CALL WALVXFR) - THIS
002100*               ROUTINE DOES NOT TOUCH THE LEDGER OR WALLET
002200*               FILES ITSELF.  A FAILED TRANSFER (INSUFFICIENT
002300*               FUNDS, USUALLY) LEAVES THE SCHEDULED PAYMENT
002400*               RECORD UNCHANGED - IT STAYS ACTIVE AND WILL BE
002500*               RETRIED THE NEXT TIME IT COMES DUE.
002600*
002700*================================================================
002800* HISTORY OF MODIFICATION:
002900*================================================================
003000* WL0018 - RDEVLIN  - 1989-03-24 - INITIAL VERSION.
003100*----------------------------------------------------------------*
003200* WL0044 - KSABRAMO - 2001-11-05 - CALL WALVXFR INSTEAD OF
003300*                      WRITING THE LEDGER ENTRIES DIRECTLY - THE
003400*                      TWO COPIES OF THE TRANSFER LOGIC HAD
003500*                      DRIFTED APART AFTER WL0030.
003600*----------------------------------------------------------------*
003700* WL0057 - PTNGUYEN - 2003-12-18 - MONTHLY/QUARTERLY/YEARLY
003800*                      RECURRENCE NOW GOES THROUGH WALXDTE
003900*                      ADD-MONTH/ADD-YEAR INSTEAD OF A FIXED
004000*                      30-DAY ADD - CALENDAR MONTH-END DRIFT WAS
004100*                      REPORTED ON TICKET HD-2003-884.
004200*----------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005100                      ON STATUS IS U0-ON
005200                      OFF STATUS IS U0-OFF.

005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT WALSCHF  ASSIGN TO WALSCHF
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800     SELECT WALSCHN  ASSIGN TO WALSCHN
005900            ORGANIZATION      IS SEQUENTIAL
006000            FILE STATUS       IS WK-C-NEW-FILE-STATUS.

006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  WALSCHF
006700     LABEL RECORDS ARE OMITTED.
006800     COPY WALSCH.

006900* NEW MASTER OUTPUT RECORD - SAME LAYOUT AS SCHEDULED-PAYMENT-
007000* RECORD IN WALSCH, TYPED OUT SEPARATELY (NOT COPY WALSCH AGAIN)
007100* SO THE TWO FDs DO NOT COLLIDE ON THE SAME RECORD/FIELD NAMES -
007200* SHOP HABIT ON EVERY OLD-MASTER/NEW-MASTER UPDATE STEP.
007300 FD  WALSCHN
007400     LABEL RECORDS ARE OMITTED.
007500 01  NEW-SCHED-RECORD                PIC X(157).

007600 WORKING-STORAGE SECTION.
007700*************************
007800 01  FILLER                          PIC X(24)        VALUE
007900     "** PROGRAM WALVSCH **".

008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 01    WK-C-COMMON.
008200     COPY WLCOMWS.
008300     COPY WLFSTAT.
008400     COPY LNKXFR.
008500     COPY LNKDTE.

008600 01  WK-C-WORK-AREA.
008700     05  WK-C-EOF-SW                  PIC X(01) VALUE "N".
008800         88  WK-C-SCHED-EOF                 VALUE "Y".
008900     05  WK-C-NEW-FILE-STATUS         PIC X(02) VALUE "00".
009000         88  WK-C-NEW-SUCCESSFUL            VALUE "00".
009100     05  WK-N-ID-SEQ                  PIC 9(05) COMP VALUE ZERO.
009200     05  WK-C-NEW-ID.
009300         10  WK-C-NEW-ID-PFX           PIC X(07) VALUE "WALVSCH".
009400         10  WK-C-NEW-ID-DATE          PIC X(10).
009500         10  WK-C-NEW-ID-TIME          PIC X(08).
009600         10  WK-C-NEW-ID-SEQ           PIC 9(05).
009700         10  FILLER                    PIC X(06).
009800     05  WK-C-NEXT-DATE                PIC X(10).
009900     05  WK-C-WILL-COMPLETE-SW         PIC X(01) VALUE "N".
010000         88  WK-C-WILL-COMPLETE              VALUE "Y".

010100* ALTERNATE VIEW OF THE WORK AREA AS A SMALL RUN-TOTALS TABLE -
010200* Y600-DUMP-COUNTS (DEBUG BUILD ONLY) WALKS THESE IN A LOOP.
010300 01  WK-C-WORK-AREA-ALT REDEFINES WK-C-WORK-AREA.
010400     05  FILLER                        PIC X(02).
010500     05  WK-N-COUNT-TAB                PIC 9(05) COMP
010600                                           OCCURS 3 TIMES.
010700     05  FILLER                        PIC X(36).

010800*****************
010900 LINKAGE SECTION.
011000*****************
011100 COPY LNKSCH.

011200* TRUNCATED-ID VIEW FOR THE ONE-LINE TRACE DISPLAY IN A000.
011300 01  WK-C-SCH-RECORD-SHORT REDEFINES WK-C-SCH-RECORD.
011400     05  WK-C-SCH-RUN-DATE-SHORT       PIC X(10).
011500     05  FILLER                        PIC X(15).
011600 EJECT
011700********************************************
011800 PROCEDURE DIVISION USING WK-C-SCH-RECORD.
011900********************************************
012000 MAIN-MODULE.
012100     PERFORM A000-PROCESS-CALLED-ROUTINE
012200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012300     PERFORM Z000-END-PROGRAM-ROUTINE
012400        THRU Z999-END-PROGRAM-ROUTINE-EX.
012500     EXIT PROGRAM.

012600*---------------------------------------------------------------*
012700 A000-PROCESS-CALLED-ROUTINE.
012800*---------------------------------------------------------------*
012900     MOVE    ZERO                    TO    WK-C-SCH-DUE-FOUND
013000                                             WK-C-SCH-EXECUTED
013100                                             WK-C-SCH-FAILED.
013200     OPEN    INPUT  WALSCHF.
013300     IF  NOT WK-C-SUCCESSFUL
013400         DISPLAY "WALVSCH - OPEN FILE ERROR - WALSCHF"
013500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

013700     OPEN    OUTPUT WALSCHN.
013800     IF  NOT WK-C-NEW-SUCCESSFUL
013900         DISPLAY "WALVSCH - OPEN FILE ERROR - WALSCHN"
014000         DISPLAY "FILE STATUS IS " WK-C-NEW-FILE-STATUS
014100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

014200     SET     WK-C-SCHED-EOF          TO    FALSE.
014300     PERFORM B100-READ-WALSCHF THRU B199-READ-WALSCHF-EX.
014400     PERFORM C100-PROCESS-SCHED-RECORD
014500        THRU C199-PROCESS-SCHED-RECORD-EX
014600        UNTIL WK-C-SCHED-EOF.

014700 A099-PROCESS-CALLED-ROUTINE-EX.
014800     EXIT.
014900*---------------------------------------------------------------*
015000 B100-READ-WALSCHF.
015100*---------------------------------------------------------------*
015200     READ    WALSCHF
015300         AT END
015400             SET  WK-C-SCHED-EOF     TO    TRUE
015500         NOT AT END
015600             CONTINUE
015700     END-READ.
015800 B199-READ-WALSCHF-EX.
015900     EXIT.
016000*---------------------------------------------------------------*
016100 C100-PROCESS-SCHED-RECORD.
016200*---------------------------------------------------------------*
016300     IF  SCHED-IS-ACTIVE
016400         AND SCHED-NEXT-EXEC-DATE NOT = SPACES
016500         AND SCHED-NEXT-EXEC-DATE NOT > WK-C-SCH-RUN-DATE
016600         ADD  1                      TO    WK-C-SCH-DUE-FOUND
016700         PERFORM D100-EXECUTE-DUE-PAYMENT
016800            THRU D199-EXECUTE-DUE-PAYMENT-EX
016900     END-IF.

017000     WRITE   NEW-SCHED-RECORD        FROM  SCHEDULED-PAYMENT-RECORD.
017100     IF  NOT WK-C-NEW-SUCCESSFUL
017200         DISPLAY "WALVSCH - WRITE FILE ERROR - WALSCHN"
017300         DISPLAY "FILE STATUS IS " WK-C-NEW-FILE-STATUS.

017400     PERFORM B100-READ-WALSCHF THRU B199-READ-WALSCHF-EX.
017500 C199-PROCESS-SCHED-RECORD-EX.
017600     EXIT.
017700*---------------------------------------------------------------*
017800 D100-EXECUTE-DUE-PAYMENT.
017900*---------------------------------------------------------------*
018000     INITIALIZE                      WK-C-XFR-RECORD.
018100     MOVE    SCHED-SOURCE-WALLET-ID  TO  WK-C-XFR-SOURCE-WALLET-ID.
018200     MOVE    SCHED-DEST-WALLET-ID    TO  WK-C-XFR-DEST-WALLET-ID.
018300     MOVE    SCHED-CURRENCY          TO  WK-C-XFR-SOURCE-CCY
018400                                          WK-C-XFR-DEST-CCY
018500                                          WK-C-XFR-CCY.
018600     MOVE    SCHED-AMOUNT            TO  WK-C-XFR-AMOUNT.
018700     STRING  "Scheduled: "           DELIMITED BY SIZE
018800             SCHED-DESCRIPTION       DELIMITED BY SPACE
018900             INTO WK-C-XFR-DESCRIPTION.
019000     PERFORM E100-BUILD-NEW-ID THRU E199-BUILD-NEW-ID-EX.
019100     MOVE    WK-C-NEW-ID             TO  WK-C-XFR-TXN-ID.
019200     PERFORM E100-BUILD-NEW-ID THRU E199-BUILD-NEW-ID-EX.
019300     MOVE    WK-C-NEW-ID             TO  WK-C-XFR-DEBIT-ENTRY-ID.
019400     PERFORM E100-BUILD-NEW-ID THRU E199-BUILD-NEW-ID-EX.
019500     MOVE    WK-C-NEW-ID             TO  WK-C-XFR-CREDIT-ENTRY-ID.
019600     MOVE    WK-C-SCH-NOW-TIMESTAMP  TO  WK-C-XFR-CREATED-AT.

019700     CALL    "WALVXFR"               USING WK-C-XFR-RECORD.

019800     IF  WK-C-XFR-ERROR-CD = SPACES
019900         ADD  1                      TO    WK-C-SCH-EXECUTED
020000         PERFORM D200-ADVANCE-RECURRENCE
020100            THRU D299-ADVANCE-RECURRENCE-EX
020200     ELSE
020300         ADD  1                      TO    WK-C-SCH-FAILED.
020400 D199-EXECUTE-DUE-PAYMENT-EX.
020500     EXIT.
020600*---------------------------------------------------------------*
020700 D200-ADVANCE-RECURRENCE.
020800*---------------------------------------------------------------*
020900     ADD     1                       TO    SCHED-EXECUTION-COUNT.
021000     SET     WK-C-WILL-COMPLETE      TO    FALSE.

021100     IF  SCHED-IS-ONCE
021200         SET WK-C-WILL-COMPLETE      TO    TRUE
021300         GO TO D290-SET-STATUS.

021400     INITIALIZE                      WK-C-DTE-RECORD.
021500     MOVE    SCHED-NEXT-EXEC-DATE    TO    WK-C-DTE-DATE-1.
021600     EVALUATE TRUE
021700         WHEN SCHED-IS-DAILY
021800             MOVE "ADD-DAYS  "        TO    WK-C-DTE-OPERATION
021900             MOVE 1                   TO    WK-C-DTE-N
022000         WHEN SCHED-IS-WEEKLY
022100             MOVE "ADD-DAYS  "        TO    WK-C-DTE-OPERATION
022200             MOVE 7                   TO    WK-C-DTE-N
022300         WHEN SCHED-IS-BIWEEKLY
022400             MOVE "ADD-DAYS  "        TO    WK-C-DTE-OPERATION
022500             MOVE 14                  TO    WK-C-DTE-N
022600         WHEN SCHED-IS-MONTHLY
022700             MOVE "ADD-MONTH "        TO    WK-C-DTE-OPERATION
022800             MOVE 1                   TO    WK-C-DTE-N
022900         WHEN SCHED-IS-QUARTERLY
023000             MOVE "ADD-MONTH "        TO    WK-C-DTE-OPERATION
023100             MOVE 3                   TO    WK-C-DTE-N
023200         WHEN SCHED-IS-YEARLY
023300             MOVE "ADD-YEAR  "        TO    WK-C-DTE-OPERATION
023400             MOVE 1                   TO    WK-C-DTE-N
023500     END-EVALUATE.
023600     CALL    "WALXDTE"               USING WK-C-DTE-RECORD.
023700     MOVE    WK-C-DTE-RESULT-DATE    TO    WK-C-NEXT-DATE.

023800     IF  SCHED-MAX-EXECUTIONS > ZERO
023900         AND SCHED-EXECUTION-COUNT >= SCHED-MAX-EXECUTIONS
024000         SET WK-C-WILL-COMPLETE      TO    TRUE.
024100     IF  SCHED-END-DATE NOT = SPACES
024200         AND WK-C-NEXT-DATE > SCHED-END-DATE
024300         SET WK-C-WILL-COMPLETE      TO    TRUE.

024400 D290-SET-STATUS.
024500     IF  WK-C-WILL-COMPLETE
024600         SET  SCHED-IS-COMPLETED     TO    TRUE
024700         MOVE SPACES                 TO    SCHED-NEXT-EXEC-DATE
024800     ELSE
024900         MOVE WK-C-NEXT-DATE         TO    SCHED-NEXT-EXEC-DATE.
025000 D299-ADVANCE-RECURRENCE-EX.
025100     EXIT.
025200*---------------------------------------------------------------*
025300 E100-BUILD-NEW-ID.
025400*---------------------------------------------------------------*
025500* WL0044 - KSABRAMO - 2001-11-05 - BUILD THE ID FROM THE RUN-
025600*           DATE/NOW-TIMESTAMP THE DRIVER PASSED IN, NOT FROM
025700*           WK-C-RUN-DATE/WK-C-RUN-TIME - THOSE TWO ARE NEVER
025800*           SET IN THIS ROUTINE, THEY ARE PART OF WLCOMWS ONLY
025900*           SO THE SAME COMMON AREA LAYOUT IS SHARED ACROSS THE
026000*           SUITE - A LEFTOVER OF COPYING WLCOMWS, NOT A FEED.
026100     ADD     1                       TO    WK-N-ID-SEQ.
026200     MOVE    WK-C-SCH-RUN-DATE       TO    WK-C-NEW-ID-DATE.
026300     MOVE    WK-C-SCH-NOW-TIMESTAMP(12:8) TO WK-C-NEW-ID-TIME.
026400     MOVE    WK-N-ID-SEQ             TO    WK-C-NEW-ID-SEQ.
026500 E199-BUILD-NEW-ID-EX.
026600     EXIT.
026700*---------------------------------------------------------------*
026800*                   PROGRAM SUBROUTINE                         *
026900*---------------------------------------------------------------*
027000 Z000-END-PROGRAM-ROUTINE.
027100     CLOSE   WALSCHF.
027200     IF  NOT WK-C-SUCCESSFUL
027300         DISPLAY "WALVSCH - CLOSE FILE ERROR - WALSCHF"
027400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027500     END-IF.
027600     CLOSE   WALSCHN.
027700     IF  NOT WK-C-NEW-SUCCESSFUL
027800         DISPLAY "WALVSCH - CLOSE FILE ERROR - WALSCHN"
027900         DISPLAY "FILE STATUS IS " WK-C-NEW-FILE-STATUS
028000     END-IF.

028100 Z999-END-PROGRAM-ROUTINE-EX.
028200     EXIT.

028300******************************************************************
028400************** END OF PROGRAM SOURCE -  WALVSCH ****************
028500******************************************************************
