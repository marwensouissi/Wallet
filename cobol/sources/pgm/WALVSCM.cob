000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVSCM.
000500 AUTHOR.         A C NGUYEN-FAM.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   30 SEP 2004.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CREATE, PAUSE, RESUME
001200*               OR CANCEL A SCHEDULED PAYMENT.  WK-C-SCM-OPER-CD
001300*               SAYS WHICH OF THE FOUR THE CALLER WANTS; SAME
001400*               ONE-FIELD-PICKS-THE-OPERATION HABIT AS THE
001500*               CONTROL CARD ITSELF.  WALVSCH OWNS THE DUE-SCAN
001600*               AND RECURRENCE-ADVANCE SIDE OF THE SCHEDULE
001700*               RECORD; THIS ROUTINE OWNS EVERYTHING ELSE THAT
001800*               TOUCHES IT.
001900*
002000*               CREATE APPENDS A NEW ACTIVE SCHEDULE TO WALSCHF.
002100*               PAUSE/RESUME/CANCEL OPEN WALSCHF I-O, SCAN IT
002200*               FOR THE MATCHING SCHED-ID AND REWRITE THE SAME
002300*               RECORD IN PLACE - NO SORT, NO NEW MASTER, THE
002400*               SCHEDULE FILE IS SMALL ENOUGH TO SCAN STRAIGHT
002500*               THROUGH ONE CARD AT A TIME.
002600*
002700*================================================================
002800* HISTORY OF MODIFICATION:
002900*================================================================
003000* WL0078 - ACNFAM   - 2004-09-30 - INITIAL VERSION.
003100*----------------------------------------------------------------*
003200* WL0079 - ACNFAM   - 2004-09-30 - WIRE UP WK-C-REWRITE-CTR (THE
003300*                      COMMON COUNTER WAS DECLARED IN WLFSTAT BUT
003400*                      NEVER INCREMENTED ANYWHERE) ON EVERY
003500*                      SUCCESSFUL PAUSE/RESUME/CANCEL REWRITE SO
003600*                      WALDRIVR'S END-OF-RUN TOTALS MEAN SOMETHING.
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004600                      ON STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.

004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT WALSCHF  ASSIGN TO WALSCHF
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.

005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  WALSCHF
005900     LABEL RECORDS ARE OMITTED.
006000     COPY WALSCH.

006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM WALVSCM **".

006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01    WK-C-COMMON.
006700     COPY WLCOMWS.
006800     COPY WLFSTAT.

006900 01  WK-C-WORK-AREA.
007000     05  WK-C-MNT-FOUND-SW            PIC X(01) VALUE "N".
007100         88  WK-C-SCM-FOUND               VALUE "Y".
007200     05  WK-C-MNT-EOF-SW              PIC X(01) VALUE "N".
007300         88  WK-C-MNT-EOF                 VALUE "Y".
007400     05  WK-N-SCM-ID-SEQ              PIC 9(05) COMP VALUE ZERO.
007500     05  WK-C-NEW-SCHED-ID.
007600         10  WK-C-NSI-PFX              PIC X(07) VALUE "WALVSCM".
007700         10  WK-C-NSI-DATE             PIC X(10).
007800         10  WK-C-NSI-SEQ              PIC 9(05).
007900         10  FILLER                    PIC X(14).

008000* ALTERNATE VIEW OF THE WORK AREA AS A SHORT TRACE STRING - SAME
008100* UPSI-0 TRACE HABIT AS WALVCRW/WALVRMD/WALVWTH.
008200 01  WK-C-WORK-AREA-DUMP REDEFINES WK-C-WORK-AREA.
008300     05  WK-C-DUMP-FOUND-SW           PIC X(01).
008400     05  WK-C-DUMP-EOF-SW             PIC X(01).
008500     05  FILLER                       PIC X(34).

008600*****************
008700 LINKAGE SECTION.
008800*****************
008900 COPY LNKSCM.

009000* TRUNCATED OPER-CODE-PLUS-ID VIEW FOR THE ONE-LINE TRACE DISPLAY
009100* IN A000 - FIRST TWO BYTES ARE WK-C-SCM-OPER-CD, REST IS THE
009200* LEADING PART OF WK-C-SCM-SCHED-ID.
009300 01  WK-C-SCM-RECORD-SHORT REDEFINES WK-C-SCM-RECORD.
009400     05  WK-C-SCM-SCHED-ID-SHORT      PIC X(08).
009500     05  FILLER                       PIC X(263).
009600 EJECT
009700********************************************
009800 PROCEDURE DIVISION USING WK-C-SCM-RECORD.
009900********************************************
010000 MAIN-MODULE.
010100     PERFORM A000-PROCESS-CALLED-ROUTINE
010200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010300     PERFORM Z000-END-PROGRAM-ROUTINE
010400        THRU Z999-END-PROGRAM-ROUTINE-EX.
010500     EXIT PROGRAM.

010600*---------------------------------------------------------------*
010700 A000-PROCESS-CALLED-ROUTINE.
010800*---------------------------------------------------------------*
010900     MOVE    SPACES                  TO    WK-C-SCM-ERROR-CD.
011000     MOVE    SPACES                  TO    WK-C-SCM-NEW-SCHED-ID.

011100     IF  U0-ON
011200         DISPLAY "WALVSCM - TRACE - " WK-C-SCM-SCHED-ID-SHORT
011300     END-IF.

011400     EVALUATE TRUE
011500         WHEN WK-C-SCM-IS-CREATE
011600             PERFORM B100-CREATE-SCHEDULE
011700                THRU B199-CREATE-SCHEDULE-EX
011800         WHEN WK-C-SCM-IS-PAUSE
011900             PERFORM B200-MAINTAIN-SCHEDULE
012000                THRU B299-MAINTAIN-SCHEDULE-EX
012100         WHEN WK-C-SCM-IS-RESUME
012200             PERFORM B200-MAINTAIN-SCHEDULE
012300                THRU B299-MAINTAIN-SCHEDULE-EX
012400         WHEN WK-C-SCM-IS-CANCEL
012500             PERFORM B200-MAINTAIN-SCHEDULE
012600                THRU B299-MAINTAIN-SCHEDULE-EX
012700         WHEN OTHER
012800             MOVE    "WLE0099"            TO    WK-C-SCM-ERROR-CD
012900     END-EVALUATE.

013000 A099-PROCESS-CALLED-ROUTINE-EX.
013100     EXIT.
013200*---------------------------------------------------------------*
013300 B100-CREATE-SCHEDULE.
013400*---------------------------------------------------------------*
013500     IF  WK-C-SCM-RECURRENCE(1:4) = "ONCE"
013600         AND WK-C-SCM-START-DATE     <     WK-C-SCM-RUN-DATE
013700         MOVE    "WLE0011"            TO    WK-C-SCM-ERROR-CD
013800         GO TO B199-CREATE-SCHEDULE-EX.

013900     PERFORM C100-BUILD-NEW-SCHED-ID
014000        THRU C199-BUILD-NEW-SCHED-ID-EX.

014100     OPEN    EXTEND WALSCHF.
014200     IF  NOT WK-C-SUCCESSFUL
014300         DISPLAY "WALVSCM - OPEN FILE ERROR - WALSCHF"
014400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014500         MOVE    "SUP0016"            TO    WK-C-SCM-ERROR-CD
014600         GO TO B199-CREATE-SCHEDULE-EX.

014700     INITIALIZE                      SCHEDULED-PAYMENT-RECORD.
014800     MOVE    WK-C-NEW-SCHED-ID       TO    SCHED-ID.
014900     MOVE    WK-C-SCM-SRC-WALLET-ID  TO    SCHED-SOURCE-WALLET-ID.
015000     MOVE    WK-C-SCM-DST-WALLET-ID  TO    SCHED-DEST-WALLET-ID.
015100     MOVE    WK-C-SCM-AMOUNT         TO    SCHED-AMOUNT.
015200     MOVE    WK-C-SCM-CURRENCY       TO    SCHED-CURRENCY.
015300     MOVE    WK-C-SCM-DESCRIPTION    TO    SCHED-DESCRIPTION.
015400     MOVE    WK-C-SCM-RECURRENCE     TO    SCHED-RECURRENCE.
015500     MOVE    WK-C-SCM-START-DATE     TO    SCHED-START-DATE.
015600     MOVE    WK-C-SCM-END-DATE       TO    SCHED-END-DATE.
015700     MOVE    WK-C-SCM-START-DATE     TO    SCHED-NEXT-EXEC-DATE.
015800     MOVE    ZERO                    TO    SCHED-EXECUTION-COUNT.
015900     MOVE    WK-C-SCM-MAX-EXECUTIONS TO    SCHED-MAX-EXECUTIONS.
016000     SET     SCHED-IS-ACTIVE         TO    TRUE.

016100     WRITE   SCHEDULED-PAYMENT-RECORD.
016200     IF  NOT WK-C-SUCCESSFUL
016300         DISPLAY "WALVSCM - WRITE FILE ERROR - WALSCHF"
016400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016500         MOVE    "SUP0016"            TO    WK-C-SCM-ERROR-CD
016600     ELSE
016700         MOVE    WK-C-NEW-SCHED-ID    TO    WK-C-SCM-NEW-SCHED-ID.

016800 B199-CREATE-SCHEDULE-EX.
016900     EXIT.
017000*---------------------------------------------------------------*
017100 B200-MAINTAIN-SCHEDULE.
017200*---------------------------------------------------------------*
017300     MOVE    "N"                     TO    WK-C-MNT-FOUND-SW.
017400     MOVE    "N"                     TO    WK-C-MNT-EOF-SW.

017500     OPEN    I-O WALSCHF.
017600     IF  NOT WK-C-SUCCESSFUL
017700         DISPLAY "WALVSCM - OPEN FILE ERROR - WALSCHF"
017800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017900         MOVE    "SUP0016"            TO    WK-C-SCM-ERROR-CD
018000         GO TO B299-MAINTAIN-SCHEDULE-EX.

018100     PERFORM C200-SCAN-FOR-SCHED THRU C299-SCAN-FOR-SCHED-EX
018200         UNTIL WK-C-SCM-FOUND OR WK-C-MNT-EOF.

018300     IF  NOT WK-C-SCM-FOUND
018400         MOVE    "WLE0007"            TO    WK-C-SCM-ERROR-CD
018500         GO TO B299-MAINTAIN-SCHEDULE-EX.

018600     EVALUATE TRUE
018700         WHEN WK-C-SCM-IS-PAUSE
018800             IF  NOT SCHED-IS-ACTIVE
018900                 MOVE "WLE0008"        TO    WK-C-SCM-ERROR-CD
019000             ELSE
019100                 SET  SCHED-IS-PAUSED  TO    TRUE
019200                 PERFORM D100-REWRITE-SCHED
019300                    THRU D199-REWRITE-SCHED-EX
019400         WHEN WK-C-SCM-IS-RESUME
019500             IF  NOT SCHED-IS-PAUSED
019600                 MOVE "WLE0009"        TO    WK-C-SCM-ERROR-CD
019700             ELSE
019800                 SET  SCHED-IS-ACTIVE  TO    TRUE
019900                 PERFORM D100-REWRITE-SCHED
020000                    THRU D199-REWRITE-SCHED-EX
020100         WHEN WK-C-SCM-IS-CANCEL
020200             IF  SCHED-IS-COMPLETED OR SCHED-IS-CANCELLED
020300                 MOVE "WLE0010"        TO    WK-C-SCM-ERROR-CD
020400             ELSE
020500                 SET  SCHED-IS-CANCELLED TO  TRUE
020600                 MOVE SPACES           TO    SCHED-NEXT-EXEC-DATE
020700                 PERFORM D100-REWRITE-SCHED
020800                    THRU D199-REWRITE-SCHED-EX
020900     END-EVALUATE.

021000 B299-MAINTAIN-SCHEDULE-EX.
021100     EXIT.
021200*---------------------------------------------------------------*
021300 C100-BUILD-NEW-SCHED-ID.
021400*---------------------------------------------------------------*
021500     ADD     1                       TO    WK-N-SCM-ID-SEQ.
021600     MOVE    WK-C-SCM-RUN-DATE       TO    WK-C-NSI-DATE.
021700     MOVE    WK-N-SCM-ID-SEQ         TO    WK-C-NSI-SEQ.
021800 C199-BUILD-NEW-SCHED-ID-EX.
021900     EXIT.
022000*---------------------------------------------------------------*
022100 C200-SCAN-FOR-SCHED.
022200*---------------------------------------------------------------*
022300     READ    WALSCHF
022400         AT END
022500             SET  WK-C-MNT-EOF        TO    TRUE
022600         NOT AT END
022700             IF  SCHED-ID = WK-C-SCM-SCHED-ID
022800                 SET WK-C-SCM-FOUND   TO    TRUE
022900             END-IF
023000     END-READ.
023100 C299-SCAN-FOR-SCHED-EX.
023200     EXIT.
023300*---------------------------------------------------------------*
023400 D100-REWRITE-SCHED.
023500*---------------------------------------------------------------*
023600     REWRITE SCHEDULED-PAYMENT-RECORD.
023700     IF  NOT WK-C-SUCCESSFUL
023800         DISPLAY "WALVSCM - REWRITE FILE ERROR - WALSCHF"
023900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024000         MOVE    "SUP0016"            TO    WK-C-SCM-ERROR-CD
024100     ELSE
024200         ADD     1                    TO    WK-C-REWRITE-CTR.
024300 D199-REWRITE-SCHED-EX.
024400     EXIT.
024500*---------------------------------------------------------------*
024600*                   PROGRAM SUBROUTINE                         *
024700*---------------------------------------------------------------*
024800 Z000-END-PROGRAM-ROUTINE.
024900     CLOSE   WALSCHF.
025000     IF  NOT WK-C-SUCCESSFUL
025100         DISPLAY "WALVSCM - CLOSE FILE ERROR - WALSCHF"
025200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025300     END-IF.

025400 Z999-END-PROGRAM-ROUTINE-EX.
025500     EXIT.

025600******************************************************************
025700************** END OF PROGRAM SOURCE -  WALVSCM ****************
025800******************************************************************
