000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALDRIVR.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   25 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS THE BATCH STEP DRIVER FOR THE WALLET
001200*               LEDGER SUITE.  ONE RUN DOES THREE THINGS, IN
001300*               ORDER:
001400*                 1. READS THE CONTROL CARD FILE AND DISPATCHES
001500*                    EACH AD-HOC WALLET COMMAND (CREATE WALLET,
001600*                    DEPOSIT, WITHDRAWAL, TRANSFER, CROSS-
001700*                    CURRENCY TRANSFER) TO ITS CALLED ROUTINE.
001800*                 2. RUNS THE SCHEDULED-PAYMENT BATCH (CALL
001900*                    WALVSCH) AND THE REMINDER SCAN (CALL
002000*                    WALVRMD) ONCE FOR THE RUN.
002100*                 3. RUNS ANY STATEMENT/SUMMARY REPORT REQUEST
002200*                    CARDS (CALL WALRSTM / WALRMSM).
002300*
002400*               THE WALLET FILE AND THE EXCHANGE RATE FILE ARE
002500*               LOADED HERE INTO SMALL OCCURS TABLES, SORTED BY
002600*               KEY, SO THE CONTROL-CARD DISPATCH PARAGRAPHS CAN
002700*               SEARCH ALL FOR A WALLET'S CURRENCY OR A RATE
002800*               QUOTE WITHOUT OPENING THOSE FILES AGAIN FOR
002900*               EVERY CARD - SAME TABLE-LOAD HABIT USED BY THE
003000*               OTHER BATCH DRIVERS IN THIS SHOP FOR SMALL
003100*               REFERENCE TABLES.
003200*
003300*               THE RENAME OF THE SCHEDULED-PAYMENT NEW MASTER
003400*               (WALSCHN) OVER THE OLD MASTER (WALSCHF) IS NOT
003500*               DONE IN THIS PROGRAM - IT IS THE NEXT STEP IN
003600*               THE JOB STREAM, AFTER THIS STEP ENDS CLEAN.  SEE
003700*               THE OPS RUNBOOK, SECTION 6.
003800*
003900*================================================================
004000* HISTORY OF MODIFICATION:
004100*================================================================
004200* WL0063 - RDEVLIN  - 1989-03-25 - INITIAL VERSION.
004300*----------------------------------------------------------------*
004400* WL0064 - MTWEE    - 1996-09-03 - TABLE-LOAD THE WALLET FILE
004500*                      INSTEAD OF RE-OPENING IT FOR EVERY
004600*                      DEPOSIT/WITHDRAWAL CARD - ONE BIG BATCH OF
004700*                      CARDS WAS TAKING FOREVER OPENING AND
004800*                      CLOSING WALWLTF HUNDREDS OF TIMES.
004900*----------------------------------------------------------------*
005000* WL0071 - ACNFAM   - 2005-11-22 - ADD THE CROSS-CURRENCY AND
005100*                      REPORT-REQUEST CARD TYPES (FX/ST/MS) -
005200*                      THOSE THREE OPERATIONS USED TO BE RUN AS
005300*                      SEPARATE ONE-OFF JOB STEPS.
005400*----------------------------------------------------------------*
005500* WL0074 - ACNFAM   - 2004-09-30 - C100-CREATE-WALLET NO LONGER
005600*                      OPENS WALWLTF AND WRITES THE NEW RECORD
005700*                      ITSELF - WALVCRW DOES THAT NOW.  THIS STEP
005800*                      WAS WRITING THE SAME NEW WALLET TWICE, TO
005900*                      TWO DIFFERENT DATASETS, WHICH ONLY LOOKED
006000*                      RIGHT BECAUSE NOBODY EVER READ WALVCRW'S
006100*                      COPY.  THE IN-MEMORY WALLET TABLE MOVES
006200*                      ARE UNCHANGED.
006300*----------------------------------------------------------------*
006400* WL0080 - ACNFAM   - 2004-09-30 - ADD THE SC/SP/SR/SX SCHEDULED
006500*                      PAYMENT MAINTENANCE CARD TYPES, DISPATCHED
006600*                      TO THE NEW WALVSCM CALLED ROUTINE - CREATE,
006700*                      PAUSE, RESUME AND CANCEL WERE THE ONLY
006800*                      SCHEDULED-PAYMENT OPERATIONS THIS DRIVER
006900*                      DID NOT ALREADY OFFER AS A CARD TYPE.
007000*----------------------------------------------------------------*
007100 EJECT
007200**********************
007300 ENVIRONMENT DIVISION.
007400**********************
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.  IBM-AS400.
007700 OBJECT-COMPUTER.  IBM-AS400.
007800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
007900                      ON STATUS IS U0-ON
008000                      OFF STATUS IS U0-OFF.

008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT WALCTLF  ASSIGN TO WALCTLF
008400            ORGANIZATION      IS SEQUENTIAL
008500            FILE STATUS       IS WK-C-FILE-STATUS.
008600     SELECT WALWLTF  ASSIGN TO WALWLTF
008700            ORGANIZATION      IS SEQUENTIAL
008800            FILE STATUS       IS WK-C-WLT-FILE-STATUS.
008900     SELECT WALFXRF  ASSIGN TO WALFXRF
009000            ORGANIZATION      IS SEQUENTIAL
009100            FILE STATUS       IS WK-C-FXR-FILE-STATUS.

009200***************
009300 DATA DIVISION.
009400***************
009500 FILE SECTION.
009600**************
009700 FD  WALCTLF
009800     LABEL RECORDS ARE OMITTED.
009900     COPY WALCTL.

010000 FD  WALWLTF
010100     LABEL RECORDS ARE OMITTED.
010200     COPY WALWLT.

010300 FD  WALFXRF
010400     LABEL RECORDS ARE OMITTED.
010500     COPY WALFXR.

010600 WORKING-STORAGE SECTION.
010700*************************
010800 01  FILLER                          PIC X(24)        VALUE
010900     "** PROGRAM WALDRIVR **".

011000* ------------------ PROGRAM WORKING STORAGE -------------------*
011100 01    WK-C-COMMON.
011200     COPY WLCOMWS.
011300     COPY WLFSTAT.
011400     COPY LNKCRW.
011500     COPY LNKDEP.
011600     COPY LNKWTH.
011700     COPY LNKXFR.
011800     COPY LNKFXF.
011900     COPY LNKSCH.
012000     COPY LNKRMD.
012100     COPY LNKSTM.
012200     COPY LNKMSM.
012300     COPY LNKSCM.

012400 01  WK-C-WORK-AREA.
012500     05  WK-C-EOF-SW                  PIC X(01) VALUE "N".
012600         88  WK-C-CTL-EOF                   VALUE "Y".
012700     05  WK-C-WLT-FILE-STATUS         PIC X(02) VALUE "00".
012800         88  WK-C-WLT-SUCCESSFUL            VALUE "00".
012900         88  WK-C-WLT-EOF                   VALUE "10".
013000     05  WK-C-FXR-FILE-STATUS         PIC X(02) VALUE "00".
013100         88  WK-C-FXR-SUCCESSFUL            VALUE "00".
013200         88  WK-C-FXR-EOF                   VALUE "10".
013300     05  WK-N-ID-SEQ                  PIC 9(05) COMP VALUE ZERO.
013400     05  WK-C-NEW-ID.
013500         10  WK-C-NEW-ID-PFX           PIC X(07) VALUE "WALDRVR".
013600         10  WK-C-NEW-ID-DATE          PIC X(10).
013700         10  WK-C-NEW-ID-TIME          PIC X(08).
013800         10  WK-C-NEW-ID-SEQ           PIC 9(05).
013900         10  FILLER                    PIC X(06).
014000     05  WK-C-NOW-TIMESTAMP            PIC X(26).
014100     05  WK-C-RAW-DATE                  PIC X(08).
014200     05  WK-C-RAW-TIME                  PIC X(08).
014300     05  WK-N-WLT-SUBSCRIPT            PIC 9(04) COMP.
014400     05  WK-N-FXR-SUBSCRIPT            PIC 9(04) COMP.
014500     05  WK-C-LOOKUP-WALLET-ID         PIC X(36).
014600     05  WK-C-CARD-WALLET-CCY          PIC X(03).
014700     05  WK-C-DEST-WALLET-CCY          PIC X(03).

014800* ALTERNATE VIEW OF THE WORK AREA AS A SMALL RUN-TOTALS TABLE -
014900* Y600-DUMP-COUNTS (DEBUG BUILD ONLY) WALKS THESE IN A LOOP.
015000 01  WK-C-WORK-AREA-ALT REDEFINES WK-C-WORK-AREA.
015100     05  FILLER                        PIC X(04).
015200     05  WK-N-COUNT-TAB                PIC 9(04) COMP
015300                                           OCCURS 3 TIMES.
015400     05  FILLER                        PIC X(51).

015500* WALLET TABLE - LOADED ONCE AT A100, SORTED BY WALLET ID, SO
015600* EVERY DEPOSIT/WITHDRAWAL/TRANSFER CARD CAN SEARCH ALL FOR THE
015700* WALLET'S OWN CURRENCY INSTEAD OF RE-OPENING WALWLTF.
015800 01  WK-C-WALLET-TABLE.
015900     05  WK-C-WALLET-TAB               OCCURS 0 TO 9999 TIMES
016000                                           DEPENDING ON
016100                                           WK-N-WLT-TAB-CNT
016200                                           ASCENDING KEY IS
016300                                           WK-C-TAB-WALLET-ID
016400                                           INDEXED BY WLT-IDX.
016500         10  WK-C-TAB-WALLET-ID          PIC X(36).
016600         10  WK-C-TAB-WALLET-CCY         PIC X(03).
016700 01  WK-N-WLT-TAB-CNT                   PIC 9(04) COMP VALUE ZERO.

016800* EXCHANGE RATE TABLE - LOADED ONCE AT A100, SORTED BY CURRENCY
016900* PAIR, FOR THE FX-TRANSFER CARD'S RATE LOOKUP.
017000 01  WK-C-RATE-TABLE.
017100     05  WK-C-RATE-TAB                  OCCURS 0 TO 999 TIMES
017200                                           DEPENDING ON
017300                                           WK-N-FXR-TAB-CNT
017400                                           ASCENDING KEY IS
017500                                           WK-C-TAB-RATE-PAIR
017600                                           INDEXED BY FXR-IDX.
017700         10  WK-C-TAB-RATE-PAIR.
017800             15  WK-C-TAB-RATE-SRC-CCY    PIC X(03).
017900             15  WK-C-TAB-RATE-DST-CCY    PIC X(03).
018000         10  WK-C-TAB-RATE-VALUE           PIC 9(04)V9(06).
018100         10  WK-C-TAB-RATE-TIMESTAMP       PIC X(26).
018200 01  WK-N-FXR-TAB-CNT                   PIC 9(04) COMP VALUE ZERO.

018300********************
018400 PROCEDURE DIVISION.
018500********************
018600 MAIN-MODULE.
018700     PERFORM A000-INITIALIZE   THRU A099-INITIALIZE-EX.
018800     PERFORM B000-PROCESS-CARDS THRU B099-PROCESS-CARDS-EX.
018900     PERFORM C000-RUN-SCHEDULED-BATCH
019000        THRU C099-RUN-SCHEDULED-BATCH-EX.
019100     PERFORM Z000-END-PROGRAM-ROUTINE
019200        THRU Z999-END-PROGRAM-ROUTINE-EX.
019300     STOP RUN.

019400*---------------------------------------------------------------*
019500 A000-INITIALIZE.
019600*---------------------------------------------------------------*
019700* WL0033 Y2K FIX CARRIED FORWARD - ACCEPT THE FOUR-DIGIT-CENTURY
019800* FORM DIRECTLY SO THERE IS NO 19/20 WINDOWING LOGIC TO MAINTAIN.
019900     ACCEPT   WK-C-RAW-DATE          FROM DATE YYYYMMDD.
020000     ACCEPT   WK-C-RAW-TIME          FROM TIME.
020100     STRING   WK-C-RAW-DATE(1:4) "-" WK-C-RAW-DATE(5:2) "-"
020200              WK-C-RAW-DATE(7:2)     DELIMITED BY SIZE
020300              INTO WK-C-RUN-DATE.
020400     MOVE     WK-C-RAW-TIME          TO    WK-C-RUN-TIME.
020500     STRING   WK-C-RUN-DATE " " WK-C-RAW-TIME(1:2) ":"
020600              WK-C-RAW-TIME(3:2) ":" WK-C-RAW-TIME(5:2)
020700              ".000000000"           DELIMITED BY SIZE
020800              INTO WK-C-NOW-TIMESTAMP.

020900     PERFORM A100-LOAD-WALLET-TABLE
021000        THRU A199-LOAD-WALLET-TABLE-EX.
021100     PERFORM A200-LOAD-RATE-TABLE
021200        THRU A299-LOAD-RATE-TABLE-EX.

021300     OPEN     INPUT WALCTLF.
021400     IF  NOT WK-C-SUCCESSFUL
021500         DISPLAY "WALDRIVR - OPEN FILE ERROR - WALCTLF"
021600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021700         SET  WK-C-ABEND-REQUESTED  TO TRUE.
021800 A099-INITIALIZE-EX.
021900     EXIT.
022000*---------------------------------------------------------------*
022100 A100-LOAD-WALLET-TABLE.
022200*---------------------------------------------------------------*
022300* WL0072 - ACNFAM - 2005-11-23 - OUT-OF-LINE THE READ/ACCUMULATE
022400*           STEP INTO A110 - KEEPS THE SAME PERFORM...THRU...
022500*           UNTIL SHAPE THE REST OF THIS DRIVER USES.
022600     MOVE     ZERO                   TO    WK-N-WLT-TAB-CNT.
022700     OPEN     INPUT WALWLTF.
022800     IF  NOT WK-C-WLT-SUCCESSFUL
022900         DISPLAY "WALDRIVR - OPEN FILE ERROR - WALWLTF"
023000         DISPLAY "FILE STATUS IS " WK-C-WLT-FILE-STATUS
023100         GO TO A199-LOAD-WALLET-TABLE-EX.

023200     PERFORM A110-LOAD-ONE-WALLET THRU A119-LOAD-ONE-WALLET-EX
023300         UNTIL WK-C-WLT-EOF.
023400     CLOSE    WALWLTF.
023500 A199-LOAD-WALLET-TABLE-EX.
023600     EXIT.
023700*---------------------------------------------------------------*
023800 A110-LOAD-ONE-WALLET.
023900*---------------------------------------------------------------*
024000     READ     WALWLTF
024100         AT END
024200             SET  WK-C-WLT-EOF      TO    TRUE
024300         NOT AT END
024400             ADD  1                  TO    WK-N-WLT-TAB-CNT
024500             MOVE WALLET-ID          TO
024600                  WK-C-TAB-WALLET-ID(WK-N-WLT-TAB-CNT)
024700             MOVE WALLET-CURRENCY    TO
024800                  WK-C-TAB-WALLET-CCY(WK-N-WLT-TAB-CNT)
024900     END-READ.
025000 A119-LOAD-ONE-WALLET-EX.
025100     EXIT.
025200*---------------------------------------------------------------*
025300 A200-LOAD-RATE-TABLE.
025400*---------------------------------------------------------------*
025500* WL0072 - ACNFAM - 2005-11-23 - OUT-OF-LINE THE READ/ACCUMULATE
025600*           STEP INTO A210, SAME AS A100/A110 ABOVE.
025700     MOVE     ZERO                   TO    WK-N-FXR-TAB-CNT.
025800     OPEN     INPUT WALFXRF.
025900     IF  NOT WK-C-FXR-SUCCESSFUL
026000         DISPLAY "WALDRIVR - OPEN FILE ERROR - WALFXRF"
026100         DISPLAY "FILE STATUS IS " WK-C-FXR-FILE-STATUS
026200         GO TO A299-LOAD-RATE-TABLE-EX.

026300     PERFORM A210-LOAD-ONE-RATE THRU A219-LOAD-ONE-RATE-EX
026400         UNTIL WK-C-FXR-EOF.
026500     CLOSE    WALFXRF.
026600 A299-LOAD-RATE-TABLE-EX.
026700     EXIT.
026800*---------------------------------------------------------------*
026900 A210-LOAD-ONE-RATE.
027000*---------------------------------------------------------------*
027100     READ     WALFXRF
027200         AT END
027300             SET  WK-C-FXR-EOF      TO    TRUE
027400         NOT AT END
027500             ADD  1                  TO    WK-N-FXR-TAB-CNT
027600             MOVE RATE-SOURCE-CURRENCY TO
027700                  WK-C-TAB-RATE-SRC-CCY(WK-N-FXR-TAB-CNT)
027800             MOVE RATE-TARGET-CURRENCY TO
027900                  WK-C-TAB-RATE-DST-CCY(WK-N-FXR-TAB-CNT)
028000             MOVE RATE-VALUE          TO
028100                  WK-C-TAB-RATE-VALUE(WK-N-FXR-TAB-CNT)
028200             MOVE RATE-TIMESTAMP      TO
028300                  WK-C-TAB-RATE-TIMESTAMP(WK-N-FXR-TAB-CNT)
028400     END-READ.
028500 A219-LOAD-ONE-RATE-EX.
028600     EXIT.
028700*---------------------------------------------------------------*
028800 B000-PROCESS-CARDS.
028900*---------------------------------------------------------------*
029000     IF  WK-C-ABEND-REQUESTED
029100         GO TO B099-PROCESS-CARDS-EX.

029200     SET     WK-C-CTL-EOF            TO    FALSE.
029300     PERFORM B100-READ-WALCTLF THRU B199-READ-WALCTLF-EX.
029400     PERFORM B200-DISPATCH-CARD THRU B299-DISPATCH-CARD-EX
029500         UNTIL WK-C-CTL-EOF.
029600 B099-PROCESS-CARDS-EX.
029700     EXIT.
029800*---------------------------------------------------------------*
029900 B100-READ-WALCTLF.
030000*---------------------------------------------------------------*
030100     READ    WALCTLF
030200         AT END
030300             SET  WK-C-CTL-EOF       TO    TRUE
030400         NOT AT END
030500             ADD  1                  TO    WK-C-READ-CTR
030600     END-READ.
030700 B199-READ-WALCTLF-EX.
030800     EXIT.
030900*---------------------------------------------------------------*
031000 B200-DISPATCH-CARD.
031100*---------------------------------------------------------------*
031200     EVALUATE TRUE
031300         WHEN CTL-IS-CREATE-WALLET
031400             PERFORM C100-CREATE-WALLET
031500                THRU C199-CREATE-WALLET-EX
031600         WHEN CTL-IS-DEPOSIT
031700             PERFORM C200-DEPOSIT THRU C299-DEPOSIT-EX
031800         WHEN CTL-IS-WITHDRAWAL
031900             PERFORM C300-WITHDRAWAL THRU C399-WITHDRAWAL-EX
032000         WHEN CTL-IS-TRANSFER
032100             PERFORM C400-TRANSFER THRU C499-TRANSFER-EX
032200         WHEN CTL-IS-FX-TRANSFER
032300             PERFORM C500-FX-TRANSFER THRU C599-FX-TRANSFER-EX
032400         WHEN CTL-IS-STATEMENT-RPT
032500             PERFORM C600-STATEMENT-RPT THRU C699-STATEMENT-RPT-EX
032600         WHEN CTL-IS-SUMMARY-RPT
032700             PERFORM C700-SUMMARY-RPT THRU C799-SUMMARY-RPT-EX
032800         WHEN CTL-IS-SCHED-CREATE
032900             PERFORM C800-SCHED-CREATE THRU C899-SCHED-CREATE-EX
033000         WHEN CTL-IS-SCHED-PAUSE
033100             PERFORM C810-SCHED-PAUSE THRU C819-SCHED-PAUSE-EX
033200         WHEN CTL-IS-SCHED-RESUME
033300             PERFORM C820-SCHED-RESUME THRU C829-SCHED-RESUME-EX
033400         WHEN CTL-IS-SCHED-CANCEL
033500             PERFORM C830-SCHED-CANCEL THRU C839-SCHED-CANCEL-EX
033600         WHEN OTHER
033700             DISPLAY "WALDRIVR - UNKNOWN CARD CODE "
033800                     CTL-COMMAND-CODE
033900             ADD  1                  TO    WK-C-FAIL-CTR
034000     END-EVALUATE.

034100     PERFORM B100-READ-WALCTLF THRU B199-READ-WALCTLF-EX.
034200 B299-DISPATCH-CARD-EX.
034300     EXIT.
034400*---------------------------------------------------------------*
034500 C100-CREATE-WALLET.
034600*---------------------------------------------------------------*
034700     INITIALIZE                      WK-C-CRW-RECORD.
034800     PERFORM D100-BUILD-NEW-ID THRU D199-BUILD-NEW-ID-EX.
034900     MOVE    WK-C-NEW-ID             TO    WK-C-CRW-WALLET-ID.
035000     MOVE    CTL-CURRENCY            TO    WK-C-CRW-CURRENCY.
035100     MOVE    WK-C-NOW-TIMESTAMP      TO    WK-C-CRW-CREATED-AT.

035200     CALL    "WALVCRW"               USING WK-C-CRW-RECORD.

035300     IF  WK-C-CRW-ERROR-CD NOT = SPACES
035400         DISPLAY "WALDRIVR - CREATE WALLET FAILED - "
035500                 WK-C-CRW-ERROR-CD
035600         ADD  1                      TO    WK-C-FAIL-CTR
035700     ELSE
035800         ADD  1                      TO    WK-N-WLT-TAB-CNT
035900         MOVE WK-C-CRW-WALLET-ID     TO
036000              WK-C-TAB-WALLET-ID(WK-N-WLT-TAB-CNT)
036100         MOVE WK-C-CRW-CURRENCY      TO
036200              WK-C-TAB-WALLET-CCY(WK-N-WLT-TAB-CNT)
036300         ADD  1                      TO    WK-C-WRITE-CTR.
036400 C199-CREATE-WALLET-EX.
036500     EXIT.
036600*---------------------------------------------------------------*
036700 C200-DEPOSIT.
036800*---------------------------------------------------------------*
036900     MOVE    CTL-WALLET-ID           TO    WK-C-LOOKUP-WALLET-ID.
037000     PERFORM E100-FIND-WALLET THRU E199-FIND-WALLET-EX.
037100     IF  WK-N-WLT-SUBSCRIPT = ZERO
037200         DISPLAY "WALDRIVR - DEPOSIT - WALLET NOT FOUND - "
037300                 CTL-WALLET-ID
037400         ADD  1                      TO    WK-C-FAIL-CTR
037500         GO TO C299-DEPOSIT-EX.

037600     INITIALIZE                      WK-C-DEP-RECORD.
037700     MOVE    CTL-WALLET-ID           TO    WK-C-DEP-WALLET-ID.
037800     MOVE    WK-C-CARD-WALLET-CCY    TO    WK-C-DEP-WALLET-CCY.
037900     MOVE    CTL-AMOUNT              TO    WK-C-DEP-AMOUNT.
038000     MOVE    CTL-CURRENCY            TO    WK-C-DEP-CCY.
038100     MOVE    CTL-DESCRIPTION         TO    WK-C-DEP-DESCRIPTION.
038200     PERFORM D100-BUILD-NEW-ID THRU D199-BUILD-NEW-ID-EX.
038300     MOVE    WK-C-NEW-ID             TO    WK-C-DEP-ENTRY-ID.
038400     PERFORM D100-BUILD-NEW-ID THRU D199-BUILD-NEW-ID-EX.
038500     MOVE    WK-C-NEW-ID             TO    WK-C-DEP-TXN-ID.
038600     MOVE    WK-C-NOW-TIMESTAMP      TO    WK-C-DEP-CREATED-AT.

038700     CALL    "WALVDEP"               USING WK-C-DEP-RECORD.

038800     IF  WK-C-DEP-ERROR-CD NOT = SPACES
038900         DISPLAY "WALDRIVR - DEPOSIT FAILED - "
039000                 WK-C-DEP-ERROR-CD
039100         ADD  1                      TO    WK-C-FAIL-CTR
039200     ELSE
039300         ADD  1                      TO    WK-C-WRITE-CTR.
039400 C299-DEPOSIT-EX.
039500     EXIT.
039600*---------------------------------------------------------------*
039700 C300-WITHDRAWAL.
039800*---------------------------------------------------------------*
039900     MOVE    CTL-WALLET-ID           TO    WK-C-LOOKUP-WALLET-ID.
040000     PERFORM E100-FIND-WALLET THRU E199-FIND-WALLET-EX.
040100     IF  WK-N-WLT-SUBSCRIPT = ZERO
040200         DISPLAY "WALDRIVR - WITHDRAWAL - WALLET NOT FOUND - "
040300                 CTL-WALLET-ID
040400         ADD  1                      TO    WK-C-FAIL-CTR
040500         GO TO C399-WITHDRAWAL-EX.

040600     INITIALIZE                      WK-C-WTH-RECORD.
040700     MOVE    CTL-WALLET-ID           TO    WK-C-WTH-WALLET-ID.
040800     MOVE    WK-C-CARD-WALLET-CCY    TO    WK-C-WTH-WALLET-CCY.
040900     MOVE    CTL-AMOUNT              TO    WK-C-WTH-AMOUNT.
041000     MOVE    CTL-CURRENCY            TO    WK-C-WTH-CCY.
041100     MOVE    CTL-DESCRIPTION         TO    WK-C-WTH-DESCRIPTION.
041200     PERFORM D100-BUILD-NEW-ID THRU D199-BUILD-NEW-ID-EX.
041300     MOVE    WK-C-NEW-ID             TO    WK-C-WTH-ENTRY-ID.
041400     PERFORM D100-BUILD-NEW-ID THRU D199-BUILD-NEW-ID-EX.
041500     MOVE    WK-C-NEW-ID             TO    WK-C-WTH-TXN-ID.
041600     MOVE    WK-C-NOW-TIMESTAMP      TO    WK-C-WTH-CREATED-AT.

041700     CALL    "WALVWTH"               USING WK-C-WTH-RECORD.

041800     IF  WK-C-WTH-ERROR-CD NOT = SPACES
041900         DISPLAY "WALDRIVR - WITHDRAWAL FAILED - "
042000                 WK-C-WTH-ERROR-CD
042100         ADD  1                      TO    WK-C-FAIL-CTR
042200     ELSE
042300         ADD  1                      TO    WK-C-WRITE-CTR.
042400 C399-WITHDRAWAL-EX.
042500     EXIT.
042600*---------------------------------------------------------------*
042700 C400-TRANSFER.
042800*---------------------------------------------------------------*
042900     MOVE    CTL-WALLET-ID           TO    WK-C-LOOKUP-WALLET-ID.
043000     PERFORM E100-FIND-WALLET THRU E199-FIND-WALLET-EX.
043100     IF  WK-N-WLT-SUBSCRIPT = ZERO
043200         DISPLAY "WALDRIVR - TRANSFER - SOURCE WALLET NOT FOUND"
043300         ADD  1                      TO    WK-C-FAIL-CTR
043400         GO TO C499-TRANSFER-EX.

043500     INITIALIZE                      WK-C-XFR-RECORD.
043600     MOVE    CTL-WALLET-ID           TO
043700             WK-C-XFR-SOURCE-WALLET-ID.
043800     MOVE    CTL-DEST-WALLET-ID      TO
043900             WK-C-XFR-DEST-WALLET-ID.
044000     MOVE    WK-C-CARD-WALLET-CCY    TO    WK-C-XFR-SOURCE-CCY.
044100     MOVE    CTL-CURRENCY            TO    WK-C-XFR-DEST-CCY
044200                                             WK-C-XFR-CCY.
044300     MOVE    CTL-AMOUNT              TO    WK-C-XFR-AMOUNT.
044400     MOVE    CTL-DESCRIPTION         TO    WK-C-XFR-DESCRIPTION.
044500     PERFORM D100-BUILD-NEW-ID THRU D199-BUILD-NEW-ID-EX.
044600     MOVE    WK-C-NEW-ID             TO    WK-C-XFR-TXN-ID.
044700     PERFORM D100-BUILD-NEW-ID THRU D199-BUILD-NEW-ID-EX.
044800     MOVE    WK-C-NEW-ID             TO    WK-C-XFR-DEBIT-ENTRY-ID.
044900     PERFORM D100-BUILD-NEW-ID THRU D199-BUILD-NEW-ID-EX.
045000     MOVE    WK-C-NEW-ID             TO    WK-C-XFR-CREDIT-ENTRY-ID.
045100     MOVE    WK-C-NOW-TIMESTAMP      TO    WK-C-XFR-CREATED-AT.

045200     CALL    "WALVXFR"               USING WK-C-XFR-RECORD.

045300     IF  WK-C-XFR-ERROR-CD NOT = SPACES
045400         DISPLAY "WALDRIVR - TRANSFER FAILED - "
045500                 WK-C-XFR-ERROR-CD
045600         ADD  1                      TO    WK-C-FAIL-CTR
045700     ELSE
045800         ADD  1                      TO    WK-C-WRITE-CTR.
045900 C499-TRANSFER-EX.
046000     EXIT.
046100*---------------------------------------------------------------*
046200 C500-FX-TRANSFER.
046300*---------------------------------------------------------------*
046400     MOVE    CTL-WALLET-ID           TO    WK-C-LOOKUP-WALLET-ID.
046500     PERFORM E100-FIND-WALLET THRU E199-FIND-WALLET-EX.
046600     IF  WK-N-WLT-SUBSCRIPT = ZERO
046700         DISPLAY "WALDRIVR - FX TRANSFER - SOURCE WALLET NOT "
046800                 "FOUND"
046900         ADD  1                      TO    WK-C-FAIL-CTR
047000         GO TO C599-FX-TRANSFER-EX.

047100     MOVE    CTL-DEST-WALLET-ID      TO    WK-C-LOOKUP-WALLET-ID.
047200     PERFORM E100-FIND-WALLET THRU E199-FIND-WALLET-EX.
047300     IF  WK-N-WLT-SUBSCRIPT = ZERO
047400         DISPLAY "WALDRIVR - FX TRANSFER - DEST WALLET NOT "
047500                 "FOUND"
047600         ADD  1                      TO    WK-C-FAIL-CTR
047700         GO TO C599-FX-TRANSFER-EX.
047800     MOVE    WK-C-CARD-WALLET-CCY    TO    WK-C-DEST-WALLET-CCY.

047900     PERFORM E200-FIND-RATE THRU E299-FIND-RATE-EX.
048000     IF  WK-N-FXR-SUBSCRIPT = ZERO
048100         DISPLAY "WALDRIVR - FX TRANSFER - NO RATE QUOTE ON "
048200                 "FILE"
048300         ADD  1                      TO    WK-C-FAIL-CTR
048400         GO TO C599-FX-TRANSFER-EX.

048500     INITIALIZE                      WK-C-FXF-RECORD.
048600     MOVE    CTL-WALLET-ID           TO
048700             WK-C-FXF-SOURCE-WALLET-ID.
048800     MOVE    CTL-DEST-WALLET-ID      TO
048900             WK-C-FXF-DEST-WALLET-ID.
049000     MOVE    CTL-CURRENCY            TO    WK-C-FXF-SOURCE-CCY.
049100     MOVE    CTL-TARGET-CURRENCY     TO    WK-C-FXF-TARGET-CCY.
049200     MOVE    WK-C-TAB-RATE-SRC-CCY(FXR-IDX) TO
049300             WK-C-FXF-WALLET-SRC-CCY.
049400     MOVE    WK-C-TAB-RATE-DST-CCY(FXR-IDX) TO
049500             WK-C-FXF-WALLET-DST-CCY.
049600     MOVE    CTL-AMOUNT              TO    WK-C-FXF-AMOUNT.
049700     MOVE    WK-C-TAB-RATE-VALUE(FXR-IDX) TO WK-C-FXF-RATE-VALUE.
049800     MOVE    WK-C-TAB-RATE-TIMESTAMP(FXR-IDX) TO
049900             WK-C-FXF-RATE-TIMESTAMP.
050000     MOVE    WK-C-NOW-TIMESTAMP      TO    WK-C-FXF-NOW-TIMESTAMP.
050100     MOVE    CTL-DESCRIPTION         TO    WK-C-FXF-DESCRIPTION.
050200     PERFORM D100-BUILD-NEW-ID THRU D199-BUILD-NEW-ID-EX.
050300     MOVE    WK-C-NEW-ID             TO    WK-C-FXF-TXN-ID.
050400     PERFORM D100-BUILD-NEW-ID THRU D199-BUILD-NEW-ID-EX.
050500     MOVE    WK-C-NEW-ID             TO    WK-C-FXF-DEBIT-ENTRY-ID.
050600     PERFORM D100-BUILD-NEW-ID THRU D199-BUILD-NEW-ID-EX.
050700     MOVE    WK-C-NEW-ID             TO
050800             WK-C-FXF-CREDIT-ENTRY-ID.
050900     MOVE    WK-C-NOW-TIMESTAMP      TO    WK-C-FXF-CREATED-AT.

051000     CALL    "WALVFXF"               USING WK-C-FXF-RECORD.

051100     IF  WK-C-FXF-ERROR-CD NOT = SPACES
051200         DISPLAY "WALDRIVR - FX TRANSFER FAILED - "
051300                 WK-C-FXF-ERROR-CD
051400         ADD  1                      TO    WK-C-FAIL-CTR
051500     ELSE
051600         ADD  1                      TO    WK-C-WRITE-CTR.
051700 C599-FX-TRANSFER-EX.
051800     EXIT.
051900*---------------------------------------------------------------*
052000 C600-STATEMENT-RPT.
052100*---------------------------------------------------------------*
052200* CTL-RPT-WALLET-ID AND CTL-WALLET-ID ARE THE SAME BYTES (THE
052300* REPORT-CARD VIEW REDEFINES THE COMMAND-CARD VIEW) SO EITHER
052400* NAME WOULD DO HERE - MOVED INTO WK-C-LOOKUP-WALLET-ID LIKE
052500* EVERY OTHER E100 CALLER SO THE LOOKUP FIELD IS ALWAYS SET.
052600     INITIALIZE                      WK-C-STM-RECORD.
052700     MOVE    CTL-RPT-WALLET-ID       TO    WK-C-STM-WALLET-ID.
052800     MOVE    CTL-RPT-START-DATE      TO    WK-C-STM-START-DATE.
052900     MOVE    CTL-RPT-END-DATE        TO    WK-C-STM-END-DATE.
053000     MOVE    CTL-RPT-WALLET-ID       TO    WK-C-LOOKUP-WALLET-ID.
053100     PERFORM E100-FIND-WALLET THRU E199-FIND-WALLET-EX.
053200     IF  WK-N-WLT-SUBSCRIPT NOT = ZERO
053300         MOVE WK-C-CARD-WALLET-CCY   TO    WK-C-STM-CURRENCY.

053400     CALL    "WALRSTM"               USING WK-C-STM-RECORD.

053500     IF  WK-C-STM-ERROR-CD NOT = SPACES
053600         DISPLAY "WALDRIVR - STATEMENT REPORT FAILED - "
053700                 WK-C-STM-ERROR-CD
053800         ADD  1                      TO    WK-C-FAIL-CTR.
053900 C699-STATEMENT-RPT-EX.
054000     EXIT.
054100*---------------------------------------------------------------*
054200 C700-SUMMARY-RPT.
054300*---------------------------------------------------------------*
054400     INITIALIZE                      WK-C-MSM-RECORD.
054500     MOVE    CTL-RPT-WALLET-ID       TO    WK-C-MSM-WALLET-ID.
054600     MOVE    CTL-RPT-MONTH           TO    WK-C-MSM-MONTH.
054700     MOVE    CTL-RPT-WALLET-ID       TO    WK-C-LOOKUP-WALLET-ID.
054800     PERFORM E100-FIND-WALLET THRU E199-FIND-WALLET-EX.
054900     IF  WK-N-WLT-SUBSCRIPT NOT = ZERO
055000         MOVE WK-C-CARD-WALLET-CCY   TO    WK-C-MSM-CURRENCY.

055100     CALL    "WALRMSM"               USING WK-C-MSM-RECORD.

055200     IF  WK-C-MSM-ERROR-CD NOT = SPACES
055300         DISPLAY "WALDRIVR - SUMMARY REPORT FAILED - "
055400                 WK-C-MSM-ERROR-CD
055500         ADD  1                      TO    WK-C-FAIL-CTR.
055600 C799-SUMMARY-RPT-EX.
055700     EXIT.
055800*---------------------------------------------------------------*
055900 C800-SCHED-CREATE.
056000*---------------------------------------------------------------*
056100     INITIALIZE                      WK-C-SCM-RECORD.
056200     MOVE    CTL-COMMAND-CODE        TO    WK-C-SCM-OPER-CD.
056300     MOVE    CTL-WALLET-ID           TO    WK-C-SCM-SRC-WALLET-ID.
056400     MOVE    CTL-DEST-WALLET-ID      TO    WK-C-SCM-DST-WALLET-ID.
056500     MOVE    CTL-AMOUNT              TO    WK-C-SCM-AMOUNT.
056600     MOVE    CTL-CURRENCY            TO    WK-C-SCM-CURRENCY.
056700     MOVE    CTL-DESCRIPTION         TO    WK-C-SCM-DESCRIPTION.
056800     MOVE    CTL-RECURRENCE          TO    WK-C-SCM-RECURRENCE.
056900     MOVE    CTL-START-DATE          TO    WK-C-SCM-START-DATE.
057000     MOVE    CTL-END-DATE            TO    WK-C-SCM-END-DATE.
057100     MOVE    CTL-MAX-EXECUTIONS      TO    WK-C-SCM-MAX-EXECUTIONS.
057200     MOVE    WK-C-RUN-DATE           TO    WK-C-SCM-RUN-DATE.

057300     CALL    "WALVSCM"               USING WK-C-SCM-RECORD.

057400     IF  WK-C-SCM-ERROR-CD NOT = SPACES
057500         DISPLAY "WALDRIVR - SCHEDULE CREATE FAILED - "
057600                 WK-C-SCM-ERROR-CD
057700         ADD  1                      TO    WK-C-FAIL-CTR
057800     ELSE
057900         DISPLAY "WALDRIVR - SCHEDULE CREATED         "
058000                 WK-C-SCM-NEW-SCHED-ID
058100         ADD  1                      TO    WK-C-WRITE-CTR.
058200 C899-SCHED-CREATE-EX.
058300     EXIT.
058400*---------------------------------------------------------------*
058500 C810-SCHED-PAUSE.
058600*---------------------------------------------------------------*
058700     INITIALIZE                      WK-C-SCM-RECORD.
058800     MOVE    CTL-SCHM-COMMAND-CODE   TO    WK-C-SCM-OPER-CD.
058900     MOVE    CTL-SCHM-SCHED-ID       TO    WK-C-SCM-SCHED-ID.
059000     MOVE    WK-C-RUN-DATE           TO    WK-C-SCM-RUN-DATE.

059100     CALL    "WALVSCM"               USING WK-C-SCM-RECORD.

059200     IF  WK-C-SCM-ERROR-CD NOT = SPACES
059300         DISPLAY "WALDRIVR - SCHEDULE PAUSE FAILED - "
059400                 WK-C-SCM-ERROR-CD
059500         ADD  1                      TO    WK-C-FAIL-CTR
059600     ELSE
059700         ADD  1                      TO    WK-C-REWRITE-CTR.
059800 C819-SCHED-PAUSE-EX.
059900     EXIT.
060000*---------------------------------------------------------------*
060100 C820-SCHED-RESUME.
060200*---------------------------------------------------------------*
060300     INITIALIZE                      WK-C-SCM-RECORD.
060400     MOVE    CTL-SCHM-COMMAND-CODE   TO    WK-C-SCM-OPER-CD.
060500     MOVE    CTL-SCHM-SCHED-ID       TO    WK-C-SCM-SCHED-ID.
060600     MOVE    WK-C-RUN-DATE           TO    WK-C-SCM-RUN-DATE.

060700     CALL    "WALVSCM"               USING WK-C-SCM-RECORD.

060800     IF  WK-C-SCM-ERROR-CD NOT = SPACES
060900         DISPLAY "WALDRIVR - SCHEDULE RESUME FAILED - "
061000                 WK-C-SCM-ERROR-CD
061100         ADD  1                      TO    WK-C-FAIL-CTR
061200     ELSE
061300         ADD  1                      TO    WK-C-REWRITE-CTR.
061400 C829-SCHED-RESUME-EX.
061500     EXIT.
061600*---------------------------------------------------------------*
061700 C830-SCHED-CANCEL.
061800*---------------------------------------------------------------*
061900     INITIALIZE                      WK-C-SCM-RECORD.
062000     MOVE    CTL-SCHM-COMMAND-CODE   TO    WK-C-SCM-OPER-CD.
062100     MOVE    CTL-SCHM-SCHED-ID       TO    WK-C-SCM-SCHED-ID.
062200     MOVE    WK-C-RUN-DATE           TO    WK-C-SCM-RUN-DATE.

062300     CALL    "WALVSCM"               USING WK-C-SCM-RECORD.

062400     IF  WK-C-SCM-ERROR-CD NOT = SPACES
062500         DISPLAY "WALDRIVR - SCHEDULE CANCEL FAILED - "
062600                 WK-C-SCM-ERROR-CD
062700         ADD  1                      TO    WK-C-FAIL-CTR
062800     ELSE
062900         ADD  1                      TO    WK-C-REWRITE-CTR.
063000 C839-SCHED-CANCEL-EX.
063100     EXIT.
063200*---------------------------------------------------------------*
063300 D100-BUILD-NEW-ID.
063400*---------------------------------------------------------------*
063500     ADD     1                       TO    WK-N-ID-SEQ.
063600     MOVE    WK-C-RUN-DATE           TO    WK-C-NEW-ID-DATE.
063700     MOVE    WK-C-RUN-TIME           TO    WK-C-NEW-ID-TIME.
063800     MOVE    WK-N-ID-SEQ             TO    WK-C-NEW-ID-SEQ.
063900 D199-BUILD-NEW-ID-EX.
064000     EXIT.
064100*---------------------------------------------------------------*
064200 E100-FIND-WALLET.
064300*---------------------------------------------------------------*
064400* SEARCHES BY WK-C-LOOKUP-WALLET-ID, NOT BY A CONTROL-CARD FIELD
064500* DIRECTLY - THE CALLER MOVES WHICHEVER WALLET ID IT NEEDS
064600* LOOKED UP (SOURCE OR DEST) IN FIRST, SO THIS PARAGRAPH NEVER
064700* HAS TO DISTURB THE CARD IMAGE ITSELF.
064800     MOVE     ZERO                   TO    WK-N-WLT-SUBSCRIPT.
064900     MOVE     SPACES                 TO    WK-C-CARD-WALLET-CCY.
065000     SET      WLT-IDX                TO    1.
065100     SEARCH ALL WK-C-WALLET-TAB
065200         WHEN WK-C-TAB-WALLET-ID(WLT-IDX) = WK-C-LOOKUP-WALLET-ID
065300             SET WK-N-WLT-SUBSCRIPT  TO    WLT-IDX
065400             MOVE WK-C-TAB-WALLET-CCY(WLT-IDX) TO
065500                  WK-C-CARD-WALLET-CCY
065600     END-SEARCH.
065700 E199-FIND-WALLET-EX.
065800     EXIT.
065900*---------------------------------------------------------------*
066000 E200-FIND-RATE.
066100*---------------------------------------------------------------*
066200     MOVE     ZERO                   TO    WK-N-FXR-SUBSCRIPT.
066300     SET      FXR-IDX                TO    1.
066400     SEARCH ALL WK-C-RATE-TAB
066500         WHEN WK-C-TAB-RATE-SRC-CCY(FXR-IDX) = CTL-CURRENCY
066600             AND WK-C-TAB-RATE-DST-CCY(FXR-IDX) =
066700                 CTL-TARGET-CURRENCY
066800             SET WK-N-FXR-SUBSCRIPT  TO    FXR-IDX
066900     END-SEARCH.
067000 E299-FIND-RATE-EX.
067100     EXIT.
067200*---------------------------------------------------------------*
067300*                   PROGRAM SUBROUTINE                         *
067400*---------------------------------------------------------------*
067500 C000-RUN-SCHEDULED-BATCH.
067600*---------------------------------------------------------------*
067700     IF  WK-C-ABEND-REQUESTED
067800         GO TO C099-RUN-SCHEDULED-BATCH-EX.

067900     INITIALIZE                      WK-C-SCH-RECORD.
068000     MOVE    WK-C-RUN-DATE           TO    WK-C-SCH-RUN-DATE.
068100     MOVE    WK-C-NOW-TIMESTAMP      TO    WK-C-SCH-NOW-TIMESTAMP.
068200     CALL    "WALVSCH"               USING WK-C-SCH-RECORD.
068300     DISPLAY "WALDRIVR - SCHEDULED PAYMENTS DUE    "
068400             WK-C-SCH-DUE-FOUND.
068500     DISPLAY "WALDRIVR - SCHEDULED PAYMENTS POSTED "
068600             WK-C-SCH-EXECUTED.
068700     DISPLAY "WALDRIVR - SCHEDULED PAYMENTS FAILED "
068800             WK-C-SCH-FAILED.

068900     INITIALIZE                      WK-C-RMD-RECORD.
069000     MOVE    WK-C-RUN-DATE           TO    WK-C-RMD-RUN-DATE.
069100     CALL    "WALVRMD"               USING WK-C-RMD-RECORD.
069200     DISPLAY "WALDRIVR - PAYMENT REMINDERS PRINTED "
069300             WK-C-RMD-REMINDER-CNT.
069400 C099-RUN-SCHEDULED-BATCH-EX.
069500     EXIT.
069600*---------------------------------------------------------------*
069700 Z000-END-PROGRAM-ROUTINE.
069800*---------------------------------------------------------------*
069900     CLOSE   WALCTLF.
070000     IF  NOT WK-C-SUCCESSFUL
070100         DISPLAY "WALDRIVR - CLOSE FILE ERROR - WALCTLF"
070200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
070300     END-IF.
070400     DISPLAY "WALDRIVR - CARDS READ    " WK-C-READ-CTR.
070500     DISPLAY "WALDRIVR - CARDS POSTED  " WK-C-WRITE-CTR.
070600     DISPLAY "WALDRIVR - CARDS REWRITTEN " WK-C-REWRITE-CTR.
070700     DISPLAY "WALDRIVR - CARDS FAILED  " WK-C-FAIL-CTR.

070800 Z999-END-PROGRAM-ROUTINE-EX.
070900     EXIT.

071000******************************************************************
071100************** END OF PROGRAM SOURCE -  WALDRIVR ***************
071200******************************************************************
