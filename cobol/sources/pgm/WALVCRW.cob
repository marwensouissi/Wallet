000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVCRW.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   21 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CREATE A NEW WALLET.
001200*               THE WALLET-ID AND CREATED-AT TIMESTAMP ARE BUILT
001300*               BY THE CALLER (WALDRIVR) - THIS ROUTINE ONLY
001400*               VALIDATES THE CURRENCY AND APPENDS THE RECORD.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* WL0012 - RDEVLIN  - 1989-03-21 - INITIAL VERSION.
002000*----------------------------------------------------------------*
002100* WL0037 - MTWEE    - 1996-05-09 - REJECT AN UNSUPPORTED CURRENCY
002200*                      CODE INSTEAD OF WRITING IT ANYWAY - THE
002300*                      OLD VERSION TRUSTED THE CALLER COMPLETELY.
002400*----------------------------------------------------------------*
002500* WL0058 - PTNGUYEN - 2004-03-09 - ADD THE UPSI-0 TRACE DISPLAY OF
002600*                      WK-C-DUMP-CCY-PAIR BEFORE THE OPEN - OPS
002700*                      WANTED SOMETHING TO WATCH WHEN THEY RERUN A
002800*                      BATCH OF WALLET-CREATE CALLS UNDER THE
002900*                      SWITCH WITHOUT WAITING ON THE PRINTED TRACE.
003000*----------------------------------------------------------------*
003100* WL0074 - ACNFAM   - 2004-09-30 - SELECT/FD RENAMED FROM WALLETF
003200*                      TO WALWLTF - THIS ROUTINE WAS OPENING A
003300*                      SECOND, ORPHANED COPY OF THE WALLET MASTER
003400*                      THAT NOTHING ELSE IN THE SUITE EVER READ.
003500*                      WALDRIVR'S OWN EXTEND/WRITE OF WALWLTF
003600*                      RIGHT AFTER THE CALL WAS THE ONLY WRITE
003700*                      ANYTHING DOWNSTREAM EVER SAW, SO THIS
003800*                      ROUTINE NOW OWNS THE ONE WRITE AGAINST THE
003900*                      REAL DATASET AND WALDRIVR'S C100 NO LONGER
004000*                      DUPLICATES IT.
004100*----------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005000                      ON STATUS IS U0-ON
005100                      OFF STATUS IS U0-OFF.

005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT WALWLTF  ASSIGN TO WALWLTF
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.

005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  WALWLTF
006300     LABEL RECORDS ARE OMITTED.
006400     COPY WALWLT.

006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM WALVCRW **".

006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01    WK-C-COMMON.
007100     COPY WLCOMWS.
007200     COPY WLFSTAT.

007300 01  WK-C-CURR-AREA.
007400     COPY WLCURR.

007500* ALTERNATE VIEW OF THE CURRENCY WORK AREA AS ONE 4-BYTE GROUP -
007600* USED BY THE OPS TRACE DISPLAY WHEN UPSI-0 IS ON.
007700 01  WK-C-CURR-AREA-DUMP REDEFINES WK-C-CURR-AREA.
007800     05  FILLER                       PIC X(07).
007900     05  WK-C-DUMP-CCY-PAIR           PIC X(06).
008000     05  FILLER                       PIC X(41).

008100*****************
008200 LINKAGE SECTION.
008300*****************
008400 COPY LNKCRW.

008500* TRUNCATED-ID VIEW FOR THE ONE-LINE TRACE DISPLAY IN A000.
008600 01  WK-C-CRW-RECORD-SHORT REDEFINES WK-C-CRW-RECORD.
008700     05  WK-C-CRW-WALLET-ID-SHORT     PIC X(08).
008800     05  FILLER                       PIC X(57).
008900 EJECT
009000********************************************
009100 PROCEDURE DIVISION USING WK-C-CRW-RECORD.
009200********************************************
009300 MAIN-MODULE.
009400     PERFORM A000-PROCESS-CALLED-ROUTINE
009500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009600     PERFORM Z000-END-PROGRAM-ROUTINE
009700        THRU Z999-END-PROGRAM-ROUTINE-EX.
009800     EXIT PROGRAM.

009900*---------------------------------------------------------------*
010000 A000-PROCESS-CALLED-ROUTINE.
010100*---------------------------------------------------------------*
010200     MOVE    SPACES                  TO    WK-C-CRW-ERROR-CD.
010300     MOVE    WK-C-CRW-CURRENCY       TO    WK-C-CCY-CODE.
010400     IF  NOT WK-C-CCY-SUPPORTED
010500         MOVE    "WLE0001"            TO    WK-C-CRW-ERROR-CD
010600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

010700     IF  U0-ON
010800         DISPLAY "WALVCRW - TRACE - " WK-C-DUMP-CCY-PAIR
010900     END-IF.

011000     OPEN    EXTEND WALWLTF.
011100     IF  NOT WK-C-SUCCESSFUL
011200         DISPLAY "WALVCRW - OPEN FILE ERROR - WALWLTF"
011300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011400         MOVE    "SUP0016"            TO    WK-C-CRW-ERROR-CD
011500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

011600     INITIALIZE                      WALLET-RECORD.
011700     MOVE    WK-C-CRW-WALLET-ID      TO    WALLET-ID.
011800     MOVE    WK-C-CRW-CURRENCY       TO    WALLET-CURRENCY.
011900     MOVE    WK-C-CRW-CREATED-AT     TO    WALLET-CREATED-AT.

012000     WRITE   WALLET-RECORD.
012100     IF  NOT WK-C-SUCCESSFUL
012200         DISPLAY "WALVCRW - WRITE FILE ERROR - WALWLTF"
012300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012400         MOVE    "SUP0016"            TO    WK-C-CRW-ERROR-CD.

012500 A099-PROCESS-CALLED-ROUTINE-EX.
012600     EXIT.
012700*---------------------------------------------------------------*
012800*                   PROGRAM SUBROUTINE                         *
012900*---------------------------------------------------------------*
013000 Z000-END-PROGRAM-ROUTINE.
013100     CLOSE   WALWLTF.
013200     IF  NOT WK-C-SUCCESSFUL
013300         DISPLAY "WALVCRW - CLOSE FILE ERROR - WALWLTF"
013400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013500     END-IF.

013600 Z999-END-PROGRAM-ROUTINE-EX.
013700     EXIT.

013800******************************************************************
013900************** END OF PROGRAM SOURCE -  WALVCRW ****************
014000******************************************************************
