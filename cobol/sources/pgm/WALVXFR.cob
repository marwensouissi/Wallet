000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVXFR.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   22 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MOVE MONEY BETWEEN
001200*               TWO WALLETS IN THE SAME CURRENCY.  IT CHECKS
001300*               SUFFICIENT FUNDS ON THE SOURCE WALLET (CALLING
001400*               WALXBAL, THE SAME AS A PLAIN WITHDRAWAL), THEN
001500*               POSTS A DEBIT TO THE SOURCE LEDGER, A CREDIT TO
001600*               THE DEST LEDGER, AND A SINGLE TRANSACTION ROW.
001700*               IF THE FUNDS CHECK FAILS NOTHING IS WRITTEN AT
001800*               ALL - NOT THE DEBIT, NOT THE CREDIT, NOT THE
001900*               TRANSACTION ROW.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* WL0016 - RDEVLIN  - 1989-03-22 - INITIAL VERSION.
002500*----------------------------------------------------------------*
002600* WL0030 - MTWEE    - 1996-05-07 - REJECT WHEN SOURCE AND DEST
002700*                      WALLET-ID ARE THE SAME - TELLERS WERE
002800*                      KEYING TRANSFERS TO THE SAME WALLET AS A
002900*                      WAY TO "TOUCH UP" THE CREATED-AT ORDER.
003000*----------------------------------------------------------------*
003100* WL0044 - KSABRAMO - 2001-11-05 - NOW ALSO CALLED FROM WALVSCH
003200*                      FOR EACH DUE SCHEDULED PAYMENT - NO LAYOUT
003300*                      CHANGE, SEE LNKXFR REMARKS.
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004300                      ON STATUS IS U0-ON
004400                      OFF STATUS IS U0-OFF.

004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT WALLEDGR ASSIGN TO WALLEDGR
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000     SELECT WALTRNF  ASSIGN TO WALTRNF
005100            ORGANIZATION      IS SEQUENTIAL
005200            FILE STATUS       IS WK-C-TRN-FILE-STATUS.

005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  WALLEDGR
005900     LABEL RECORDS ARE OMITTED.
006000     COPY WALLDG.

006100 FD  WALTRNF
006200     LABEL RECORDS ARE OMITTED.
006300     COPY WALTXN.

006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM WALVXFR **".

006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01    WK-C-COMMON.
007000     COPY WLCOMWS.
007100     COPY WLFSTAT.
007200     COPY LNKBAL.

007300 01  WK-C-WORK-AREA.
007400     05  WK-C-TRN-FILE-STATUS         PIC X(02) VALUE "00".
007500         88  WK-C-TRN-SUCCESSFUL            VALUE "00".
007600     05  WK-C-DFLT-DESC                PIC X(60) VALUE
007700         "Transfer".

007800* ALTERNATE VIEW OF THE WORK AREA AS A SHORT TRACE STRING.
007900 01  WK-C-WORK-AREA-DUMP REDEFINES WK-C-WORK-AREA.
008000     05  WK-C-DUMP-TRN-STATUS          PIC X(02).
008100     05  FILLER                        PIC X(58).

008200*****************
008300 LINKAGE SECTION.
008400*****************
008500 COPY LNKXFR.

008600* TRUNCATED-ID VIEW FOR THE ONE-LINE TRACE DISPLAY IN A000.
008700 01  WK-C-XFR-RECORD-SHORT REDEFINES WK-C-XFR-RECORD.
008800     05  WK-C-XFR-SOURCE-ID-SHORT      PIC X(08).
008900     05  FILLER                        PIC X(211).
009000 EJECT
009100********************************************
009200 PROCEDURE DIVISION USING WK-C-XFR-RECORD.
009300********************************************
009400 MAIN-MODULE.
009500     PERFORM A000-PROCESS-CALLED-ROUTINE
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009700     PERFORM Z000-END-PROGRAM-ROUTINE
009800        THRU Z999-END-PROGRAM-ROUTINE-EX.
009900     EXIT PROGRAM.

010000*---------------------------------------------------------------*
010100 A000-PROCESS-CALLED-ROUTINE.
010200*---------------------------------------------------------------*
010300     MOVE    SPACES                  TO    WK-C-XFR-ERROR-CD.
010400     IF  WK-C-XFR-SOURCE-WALLET-ID = WK-C-XFR-DEST-WALLET-ID
010500         MOVE    "WLE0004"            TO    WK-C-XFR-ERROR-CD
010600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

010700     IF  WK-C-XFR-SOURCE-CCY NOT = WK-C-XFR-DEST-CCY
010800         OR WK-C-XFR-CCY NOT = WK-C-XFR-SOURCE-CCY
010900         MOVE    "WLE0002"            TO    WK-C-XFR-ERROR-CD
011000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

011100     INITIALIZE                      WK-C-BAL-RECORD.
011200     MOVE    WK-C-XFR-SOURCE-WALLET-ID TO  WK-C-BAL-WALLET-ID.
011300     MOVE    SPACES                  TO    WK-C-BAL-AS-OF-DATE.
011400     CALL    "WALXBAL"               USING WK-C-BAL-RECORD.
011500     MOVE    WK-C-BAL-AMOUNT         TO    WK-C-XFR-AVAIL-BAL.

011600     OPEN    EXTEND WALTRNF.
011700     IF  NOT WK-C-TRN-SUCCESSFUL
011800         DISPLAY "WALVXFR - OPEN FILE ERROR - WALTRNF"
011900         DISPLAY "FILE STATUS IS " WK-C-TRN-FILE-STATUS
012000         MOVE    "SUP0016"            TO    WK-C-XFR-ERROR-CD
012100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

012200     IF  WK-C-XFR-AVAIL-BAL < WK-C-XFR-AMOUNT
012300         MOVE    "WLE0003"            TO    WK-C-XFR-ERROR-CD
012400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

012500     OPEN    EXTEND WALLEDGR.
012600     IF  NOT WK-C-SUCCESSFUL
012700         DISPLAY "WALVXFR - OPEN FILE ERROR - WALLEDGR"
012800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012900         MOVE    "SUP0016"            TO    WK-C-XFR-ERROR-CD
013000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

013100     PERFORM C100-WRITE-DEBIT-ENTRY THRU C199-WRITE-DEBIT-ENTRY-EX.
013200     IF  WK-C-XFR-ERROR-CD NOT = SPACES
013300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

013400     PERFORM C200-WRITE-CREDIT-ENTRY
013500        THRU C299-WRITE-CREDIT-ENTRY-EX.
013600     IF  WK-C-XFR-ERROR-CD NOT = SPACES
013700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

013800     SUBTRACT WK-C-XFR-AMOUNT        FROM  WK-C-XFR-AVAIL-BAL.
013900     PERFORM D100-WRITE-COMPLETED-TXN
014000        THRU D199-WRITE-COMPLETED-TXN-EX.

014100 A099-PROCESS-CALLED-ROUTINE-EX.
014200     EXIT.
014300*---------------------------------------------------------------*
014400 C100-WRITE-DEBIT-ENTRY.
014500*---------------------------------------------------------------*
014600     INITIALIZE                      LEDGER-ENTRY-RECORD.
014700     MOVE    WK-C-XFR-DEBIT-ENTRY-ID TO    LEDGER-ENTRY-ID.
014800     MOVE    WK-C-XFR-SOURCE-WALLET-ID TO  LEDGER-WALLET-ID.
014900     MOVE    WK-C-XFR-TXN-ID         TO    LEDGER-TRANSACTION-ID.
015000     SET     LEDGER-IS-DEBIT         TO    TRUE.
015100     MOVE    WK-C-XFR-AMOUNT         TO    LEDGER-AMOUNT.
015200     IF  WK-C-XFR-DESCRIPTION = SPACES
015300         MOVE WK-C-DFLT-DESC         TO    LEDGER-DESCRIPTION
015400     ELSE
015500         MOVE WK-C-XFR-DESCRIPTION   TO    LEDGER-DESCRIPTION.
015600     MOVE    WK-C-XFR-CREATED-AT     TO    LEDGER-CREATED-AT.
015700     WRITE   LEDGER-ENTRY-RECORD.
015800     IF  NOT WK-C-SUCCESSFUL
015900         DISPLAY "WALVXFR - WRITE FILE ERROR - WALLEDGR"
016000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016100         MOVE    "SUP0016"            TO    WK-C-XFR-ERROR-CD.
016200 C199-WRITE-DEBIT-ENTRY-EX.
016300     EXIT.
016400*---------------------------------------------------------------*
016500 C200-WRITE-CREDIT-ENTRY.
016600*---------------------------------------------------------------*
016700     INITIALIZE                      LEDGER-ENTRY-RECORD.
016800     MOVE    WK-C-XFR-CREDIT-ENTRY-ID TO   LEDGER-ENTRY-ID.
016900     MOVE    WK-C-XFR-DEST-WALLET-ID TO    LEDGER-WALLET-ID.
017000     MOVE    WK-C-XFR-TXN-ID         TO    LEDGER-TRANSACTION-ID.
017100     SET     LEDGER-IS-CREDIT        TO    TRUE.
017200     MOVE    WK-C-XFR-AMOUNT         TO    LEDGER-AMOUNT.
017300     IF  WK-C-XFR-DESCRIPTION = SPACES
017400         MOVE WK-C-DFLT-DESC         TO    LEDGER-DESCRIPTION
017500     ELSE
017600         MOVE WK-C-XFR-DESCRIPTION   TO    LEDGER-DESCRIPTION.
017700     MOVE    WK-C-XFR-CREATED-AT     TO    LEDGER-CREATED-AT.
017800     WRITE   LEDGER-ENTRY-RECORD.
017900     IF  NOT WK-C-SUCCESSFUL
018000         DISPLAY "WALVXFR - WRITE FILE ERROR - WALLEDGR"
018100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018200         MOVE    "SUP0016"            TO    WK-C-XFR-ERROR-CD.
018300 C299-WRITE-CREDIT-ENTRY-EX.
018400     EXIT.
018500*---------------------------------------------------------------*
018600 D100-WRITE-COMPLETED-TXN.
018700*---------------------------------------------------------------*
018800     INITIALIZE                      TRANSACTION-RECORD.
018900     MOVE    WK-C-XFR-TXN-ID         TO    TXN-ID.
019000     MOVE    WK-C-XFR-SOURCE-WALLET-ID TO  TXN-SOURCE-WALLET-ID.
019100     MOVE    WK-C-XFR-DEST-WALLET-ID TO    TXN-DEST-WALLET-ID.
019200     MOVE    WK-C-XFR-AMOUNT         TO    TXN-AMOUNT.
019300     MOVE    WK-C-XFR-CCY            TO    TXN-CURRENCY.
019400     IF  WK-C-XFR-DESCRIPTION = SPACES
019500         MOVE WK-C-DFLT-DESC         TO    TXN-DESCRIPTION
019600     ELSE
019700         MOVE WK-C-XFR-DESCRIPTION   TO    TXN-DESCRIPTION.
019800     SET     TXN-IS-COMPLETED        TO    TRUE.
019900     MOVE    WK-C-XFR-CREATED-AT     TO    TXN-CREATED-AT.
020000     WRITE   TRANSACTION-RECORD.
020100     IF  NOT WK-C-TRN-SUCCESSFUL
020200         DISPLAY "WALVXFR - WRITE FILE ERROR - WALTRNF"
020300         DISPLAY "FILE STATUS IS " WK-C-TRN-FILE-STATUS
020400         MOVE    "SUP0016"            TO    WK-C-XFR-ERROR-CD.
020500 D199-WRITE-COMPLETED-TXN-EX.
020600     EXIT.
020700*---------------------------------------------------------------*
020800*                   PROGRAM SUBROUTINE                         *
020900*---------------------------------------------------------------*
021000 Z000-END-PROGRAM-ROUTINE.
021100     CLOSE   WALTRNF.
021200     IF  NOT WK-C-TRN-SUCCESSFUL
021300         DISPLAY "WALVXFR - CLOSE FILE ERROR - WALTRNF"
021400         DISPLAY "FILE STATUS IS " WK-C-TRN-FILE-STATUS
021500     END-IF.
021600     CLOSE   WALLEDGR.
021700     IF  NOT WK-C-SUCCESSFUL
021800         DISPLAY "WALVXFR - CLOSE FILE ERROR - WALLEDGR"
021900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000     END-IF.

022100 Z999-END-PROGRAM-ROUTINE-EX.
022200     EXIT.

022300******************************************************************
022400************** END OF PROGRAM SOURCE -  WALVXFR ****************
022500******************************************************************
