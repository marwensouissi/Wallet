000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALXDTE.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   24 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DO ALL CALENDAR-DATE
001200*               ARITHMETIC FOR THE WALLET SUITE SO THAT THE ADD-
001300*               DAYS/ADD-MONTH/ADD-YEAR/COMPARE/ELAPSED-MINUTES
001400*               RULES LIVE IN ONE PLACE.  OPTION IS SET IN
001500*               WK-C-DTE-OPERATION BY THE CALLER.
001600*
001700*               DATES ARE CONVERTED TO A JULIAN DAY NUMBER (JDN)
001800*               AND BACK USING THE FLIEGEL/VAN FLANDERN INTEGER
001900*               FORMULA - NO INTRINSIC FUNCTION IS USED ANYWHERE
002000*               IN THIS ROUTINE, PER SHOP STANDARD SPM-4.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* WL0011 - RDEVLIN  - 1989-03-24 - INITIAL VERSION.  ADD-DAYS
002600*                      AND COMPARE ONLY - CALLED BY THE OLD
002700*                      STATEMENT-PRINT JOB TO WALK DATE RANGES.
002800*----------------------------------------------------------------*
002900* WL0039 - MTWEE    - 1996-05-09 - ADD ADD-MONTH/ADD-YEAR OPTIONS
003000*                      FOR THE NEW RECURRING-PAYMENT JOB - SEE
003100*                      REQUEST LOG RQ-1996-118.
003200*----------------------------------------------------------------*
003300* WL0033 - RDEVLIN  - 1999-01-08 - Y2K - JULIAN CONVERSION NOW
003400*                      CARRIES A FULL 4-DIGIT CCYY THROUGHOUT;
003500*                      THE OLD 2-DIGIT-YEAR SHORTCUT IN B300 IS
003600*                      REMOVED.
003700*----------------------------------------------------------------*
003800* WL0062 - ACNFAM   - 2002-02-19 - ADD ELAPSED-MN OPTION FOR THE
003900*                      EXCHANGE-RATE STALENESS CHECK (REQUEST
004000*                      RQ-2002-031 - CROSS-CURRENCY TRANSFER).
004100*----------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005000                      ON STATUS IS U0-ON
005100                      OFF STATUS IS U0-OFF.
005200***************
005300 DATA DIVISION.
005400***************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM WALXDTE **".

005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01    WK-C-COMMON.
006100     COPY WLCOMWS.
006200     COPY WLFSTAT.

006300* DAYS-IN-MONTH TABLE, JAN THRU DEC - FEB ENTRY IS THE NON-LEAP
006400* VALUE, ADJUSTED BY ONE IN B999 WHEN THE YEAR IS A LEAP YEAR.
006500 01  WK-N-DIM-TABLE.
006600     05  WK-N-DIM                    PIC 9(02) COMP
006700                                          OCCURS 12 TIMES
006800         VALUES ARE 31 28 31 30 31 30 31 31 30 31 30 31.

006900* ALTERNATE BYTE VIEW OF THE TABLE - LETS THE OPS DEBUG DUMP
007000* DISPLAY IT AS ONE 24-BYTE STRING INSTEAD OF TWELVE DISPLAYS.
007100 01  WK-C-DIM-TABLE-DUMP REDEFINES WK-N-DIM-TABLE.
007200     05  WK-C-DIM-PAIR                PIC X(02)  OCCURS 12 TIMES.

007300 01  WK-N-WORK-AREA.
007400     05  WK-N-CCYY-1                  PIC 9(04) COMP.
007500     05  WK-N-MM-1                    PIC 9(02) COMP.
007600     05  WK-N-DD-1                    PIC 9(02) COMP.
007700     05  WK-N-CCYY-2                  PIC 9(04) COMP.
007800     05  WK-N-MM-2                    PIC 9(02) COMP.
007900     05  WK-N-DD-2                    PIC 9(02) COMP.
008000     05  WK-N-JULIAN-1                PIC S9(09) COMP.
008100     05  WK-N-JULIAN-2                PIC S9(09) COMP.
008200     05  WK-N-MIN-OF-DAY-1            PIC S9(09) COMP.
008300     05  WK-N-MIN-OF-DAY-2            PIC S9(09) COMP.
008400     05  WK-N-JDN-A                   PIC S9(09) COMP.
008500     05  WK-N-JDN-B                   PIC S9(09) COMP.
008600     05  WK-N-JDN-C                   PIC S9(09) COMP.
008700     05  WK-N-JDN-D                   PIC S9(09) COMP.
008800     05  WK-N-JDN-E                   PIC S9(09) COMP.
008900     05  WK-N-JDN-M                   PIC S9(09) COMP.
009000     05  WK-C-LEAP-SW                 PIC X(01) VALUE "N".
009100         88  WK-C-IS-LEAP-YEAR              VALUE "Y".

009200* SAME WORKING AREA VIEWED AS A FLAT DEBUG LINE - SHOP HABIT OF
009300* KEEPING ONE "DISPLAY THE WHOLE WORK AREA" REDEFINE PER ROUTINE.
009400 01  WK-C-WORK-AREA-DUMP REDEFINES WK-N-WORK-AREA.
009500     05  FILLER                       PIC X(16).
009600     05  FILLER                       PIC X(36).
009700     05  FILLER                       PIC X(01).

009800*****************
009900 LINKAGE SECTION.
010000*****************
010100 COPY LNKDTE.

010200* SHORT-FORM VIEW OF THE LINKAGE RECORD FOR THE ONE-LINE TRACE
010300* DISPLAY IN A000 WHEN UPSI-0 IS ON.
010400 01  WK-C-DTE-RECORD-SHORT REDEFINES WK-C-DTE-RECORD.
010500     05  WK-C-DTE-OPERATION-SHORT     PIC X(10).
010600     05  FILLER                       PIC X(67).
010700 EJECT
010800********************************************
010900 PROCEDURE DIVISION USING WK-C-DTE-RECORD.
011000********************************************
011100 MAIN-MODULE.
011200     PERFORM A000-PROCESS-CALLED-ROUTINE
011300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011400     EXIT PROGRAM.

011500*---------------------------------------------------------------*
011600 A000-PROCESS-CALLED-ROUTINE.
011700*---------------------------------------------------------------*
011800     MOVE    SPACES                  TO    WK-C-DTE-ERROR-CD.
011900     EVALUATE WK-C-DTE-OPERATION
012000         WHEN "ADD-DAYS  "
012100             PERFORM B100-ADD-DAYS THRU B199-ADD-DAYS-EX
012200         WHEN "ADD-MONTH "
012300             PERFORM B200-ADD-MONTHS THRU B299-ADD-MONTHS-EX
012400         WHEN "ADD-YEAR  "
012500             PERFORM B300-ADD-YEARS THRU B399-ADD-YEARS-EX
012600         WHEN "CMP-DATES "
012700             PERFORM C100-COMPARE-DATES
012800                THRU C199-COMPARE-DATES-EX
012900         WHEN "ELAPSED-MN"
013000             PERFORM C200-ELAPSED-MINUTES
013100                THRU C299-ELAPSED-MINUTES-EX
013200         WHEN OTHER
013300             MOVE    "WLE0099"        TO    WK-C-DTE-ERROR-CD
013400     END-EVALUATE.
013500 A099-PROCESS-CALLED-ROUTINE-EX.
013600     EXIT.
013700*---------------------------------------------------------------*
013800 B100-ADD-DAYS.
013900*---------------------------------------------------------------*
014000     PERFORM D100-SPLIT-DATE-1 THRU D199-SPLIT-DATE-1-EX.
014100     MOVE    WK-N-CCYY-1              TO    WK-N-CCYY-2.
014200     MOVE    WK-N-MM-1                TO    WK-N-MM-2.
014300     MOVE    WK-N-DD-1                TO    WK-N-DD-2.
014400     PERFORM D200-DATE-TO-JULIAN THRU D299-DATE-TO-JULIAN-EX.
014500     MOVE    WK-N-JDN-A               TO    WK-N-JULIAN-1.
014600     ADD     WK-C-DTE-N               TO    WK-N-JULIAN-1.
014700     PERFORM D300-JULIAN-TO-DATE THRU D399-JULIAN-TO-DATE-EX.
014800 B199-ADD-DAYS-EX.
014900     EXIT.
015000*---------------------------------------------------------------*
015100 B200-ADD-MONTHS.
015200*---------------------------------------------------------------*
015300     PERFORM D100-SPLIT-DATE-1 THRU D199-SPLIT-DATE-1-EX.
015400     MOVE    WK-N-CCYY-1              TO    WK-N-CCYY-2.
015500     ADD     WK-C-DTE-N               TO    WK-N-MM-1.
015600     MOVE    WK-N-MM-1                TO    WK-N-MM-2.
015700     PERFORM E100-NORMALIZE-MONTH
015800        THRU E199-NORMALIZE-MONTH-EX.
015900     PERFORM E200-CLAMP-DAY-OF-MONTH
016000        THRU E299-CLAMP-DAY-OF-MONTH-EX.
016100     PERFORM E300-FORMAT-RESULT-DATE
016200        THRU E399-FORMAT-RESULT-DATE-EX.
016300 B299-ADD-MONTHS-EX.
016400     EXIT.
016500*---------------------------------------------------------------*
016600 B300-ADD-YEARS.
016700*---------------------------------------------------------------*
016800     PERFORM D100-SPLIT-DATE-1 THRU D199-SPLIT-DATE-1-EX.
016900     MOVE    WK-N-MM-1                TO    WK-N-MM-2.
017000     MOVE    WK-N-DD-1                TO    WK-N-DD-2.
017100     MOVE    WK-N-CCYY-1              TO    WK-N-CCYY-2.
017200     ADD     WK-C-DTE-N               TO    WK-N-CCYY-2.
017300     PERFORM E200-CLAMP-DAY-OF-MONTH
017400        THRU E299-CLAMP-DAY-OF-MONTH-EX.
017500     PERFORM E300-FORMAT-RESULT-DATE
017600        THRU E399-FORMAT-RESULT-DATE-EX.
017700 B399-ADD-YEARS-EX.
017800     EXIT.
017900*---------------------------------------------------------------*
018000 C100-COMPARE-DATES.
018100*---------------------------------------------------------------*
018200* YYYY-MM-DD TEXT COMPARES IN CALENDAR ORDER BYTE FOR BYTE - NO
018300* CONVERSION IS NEEDED FOR A STRAIGHT COMPARE.
018400     IF      WK-C-DTE-DATE-1 = WK-C-DTE-DATE-2
018500             MOVE  0                  TO    WK-C-DTE-CMP-RESULT
018600     ELSE
018700         IF  WK-C-DTE-DATE-1 < WK-C-DTE-DATE-2
018800             MOVE -1                  TO    WK-C-DTE-CMP-RESULT
018900         ELSE
019000             MOVE  1                  TO    WK-C-DTE-CMP-RESULT
019100         END-IF
019200     END-IF.
019300 C199-COMPARE-DATES-EX.
019400     EXIT.
019500*---------------------------------------------------------------*
019600 C200-ELAPSED-MINUTES.
019700*---------------------------------------------------------------*
019800     MOVE    WK-C-DTE-TS-1(1:4)       TO    WK-N-CCYY-1.
019900     MOVE    WK-C-DTE-TS-1(6:2)       TO    WK-N-MM-1.
020000     MOVE    WK-C-DTE-TS-1(9:2)       TO    WK-N-DD-1.
020100     PERFORM D200-DATE-TO-JULIAN THRU D299-DATE-TO-JULIAN-EX.
020200     MOVE    WK-N-JDN-A               TO    WK-N-JULIAN-1.
020300     MOVE    WK-C-DTE-TS-1(12:2)      TO    WK-N-JDN-D.
020400     MOVE    WK-C-DTE-TS-1(15:2)      TO    WK-N-JDN-E.
020500     COMPUTE WK-N-MIN-OF-DAY-1 =
020600             (WK-N-JDN-D * 60) + WK-N-JDN-E.

020700     MOVE    WK-C-DTE-TS-2(1:4)       TO    WK-N-CCYY-1.
020800     MOVE    WK-C-DTE-TS-2(6:2)       TO    WK-N-MM-1.
020900     MOVE    WK-C-DTE-TS-2(9:2)       TO    WK-N-DD-1.
021000     PERFORM D200-DATE-TO-JULIAN THRU D299-DATE-TO-JULIAN-EX.
021100     MOVE    WK-N-JDN-A               TO    WK-N-JULIAN-2.
021200     MOVE    WK-C-DTE-TS-2(12:2)      TO    WK-N-JDN-D.
021300     MOVE    WK-C-DTE-TS-2(15:2)      TO    WK-N-JDN-E.
021400     COMPUTE WK-N-MIN-OF-DAY-2 =
021500             (WK-N-JDN-D * 60) + WK-N-JDN-E.

021600     COMPUTE WK-C-DTE-ELAPSED-MINUTES =
021700             ((WK-N-JULIAN-2 - WK-N-JULIAN-1) * 1440)
021800             + (WK-N-MIN-OF-DAY-2 - WK-N-MIN-OF-DAY-1).
021900 C299-ELAPSED-MINUTES-EX.
022000     EXIT.
022100*---------------------------------------------------------------*
022200 D100-SPLIT-DATE-1.
022300*---------------------------------------------------------------*
022400     MOVE    WK-C-DTE-DATE-1(1:4)     TO    WK-N-CCYY-1.
022500     MOVE    WK-C-DTE-DATE-1(6:2)     TO    WK-N-MM-1.
022600     MOVE    WK-C-DTE-DATE-1(9:2)     TO    WK-N-DD-1.
022700 D199-SPLIT-DATE-1-EX.
022800     EXIT.
022900*---------------------------------------------------------------*
023000 D200-DATE-TO-JULIAN.
023100*---------------------------------------------------------------*
023200* FLIEGEL/VAN FLANDERN INTEGER JULIAN-DAY-NUMBER FORMULA -
023300* A = (14-MM)/12 ; Y = CCYY+4800-A ; M = MM+12*A-3
023400* JDN = DD + (153*M+2)/5 + 365*Y + Y/4 - Y/100 + Y/400 - 32045
023500     COMPUTE WK-N-JDN-A = (14 - WK-N-MM-1) / 12.
023600     COMPUTE WK-N-JDN-B = WK-N-CCYY-1 + 4800 - WK-N-JDN-A.
023700     COMPUTE WK-N-JDN-M = WK-N-MM-1 + (12 * WK-N-JDN-A) - 3.
023800     COMPUTE WK-N-JDN-A =
023900             WK-N-DD-1
024000             + (((153 * WK-N-JDN-M) + 2) / 5)
024100             + (365 * WK-N-JDN-B)
024200             + (WK-N-JDN-B / 4)
024300             - (WK-N-JDN-B / 100)
024400             + (WK-N-JDN-B / 400)
024500             - 32045.
024600 D299-DATE-TO-JULIAN-EX.
024700     EXIT.
024800*---------------------------------------------------------------*
024900 D300-JULIAN-TO-DATE.
025000*---------------------------------------------------------------*
025100* INVERSE OF D200 - A/B/C/D/E ARE SCRATCH, NOT CARRIED FORWARD.
025200     COMPUTE WK-N-JDN-A = WK-N-JULIAN-1 + 32044.
025300     COMPUTE WK-N-JDN-B = ((4 * WK-N-JDN-A) + 3) / 146097.
025400     COMPUTE WK-N-JDN-C =
025500             WK-N-JDN-A - ((146097 * WK-N-JDN-B) / 4).
025600     COMPUTE WK-N-JDN-D = ((4 * WK-N-JDN-C) + 3) / 1461.
025700     COMPUTE WK-N-JDN-E =
025800             WK-N-JDN-C - ((1461 * WK-N-JDN-D) / 4).
025900     COMPUTE WK-N-JDN-M = ((5 * WK-N-JDN-E) + 2) / 153.
026000     COMPUTE WK-N-DD-2 =
026100             WK-N-JDN-E - (((153 * WK-N-JDN-M) + 2) / 5) + 1.
026200     COMPUTE WK-N-MM-2 =
026300             WK-N-JDN-M + 3 - (12 * (WK-N-JDN-M / 10)).
026400     COMPUTE WK-N-CCYY-2 =
026500             (100 * WK-N-JDN-B) + WK-N-JDN-D - 4800
026600             + (WK-N-JDN-M / 10).
026700     PERFORM E300-FORMAT-RESULT-DATE
026800        THRU E399-FORMAT-RESULT-DATE-EX.
026900 D399-JULIAN-TO-DATE-EX.
027000     EXIT.
027100*---------------------------------------------------------------*
027200 E100-NORMALIZE-MONTH.
027300*---------------------------------------------------------------*
027400* PULLS AN OUT-OF-RANGE MONTH (0 OR < 1, OR > 12) BACK INTO
027500* 1-12, CARRYING THE OVERFLOW/UNDERFLOW INTO THE YEAR.
027600     PERFORM F100-NORMALIZE-MONTH-STEP
027700        THRU F199-NORMALIZE-MONTH-STEP-EX
027800        UNTIL WK-N-MM-2 >= 1 AND WK-N-MM-2 <= 12.
027900 E199-NORMALIZE-MONTH-EX.
028000     EXIT.
028100*---------------------------------------------------------------*
028200 E200-CLAMP-DAY-OF-MONTH.
028300*---------------------------------------------------------------*
028400     SET     WK-C-IS-LEAP-YEAR        TO    FALSE.
028500     DIVIDE  WK-N-CCYY-2 BY 4 GIVING WK-N-JDN-A
028600                              REMAINDER WK-N-JDN-B.
028700     IF  WK-N-JDN-B = 0
028800         DIVIDE WK-N-CCYY-2 BY 100 GIVING WK-N-JDN-A
028900                                   REMAINDER WK-N-JDN-B
029000         IF  WK-N-JDN-B NOT = 0
029100             SET WK-C-IS-LEAP-YEAR    TO    TRUE
029200         ELSE
029300             DIVIDE WK-N-CCYY-2 BY 400 GIVING WK-N-JDN-A
029400                                       REMAINDER WK-N-JDN-B
029500             IF  WK-N-JDN-B = 0
029600                 SET WK-C-IS-LEAP-YEAR TO    TRUE
029700             END-IF
029800         END-IF
029900     END-IF.
030000     MOVE    WK-N-DIM(WK-N-MM-2)      TO    WK-N-JDN-C.
030100     IF  WK-N-MM-2 = 2 AND WK-C-IS-LEAP-YEAR
030200         ADD 1                        TO    WK-N-JDN-C.
030300     IF  WK-N-DD-2 > WK-N-JDN-C
030400         MOVE WK-N-JDN-C              TO    WK-N-DD-2.
030500 E299-CLAMP-DAY-OF-MONTH-EX.
030600     EXIT.
030700*---------------------------------------------------------------*
030800 E300-FORMAT-RESULT-DATE.
030900*---------------------------------------------------------------*
031000     MOVE    SPACES                   TO    WK-C-DTE-RESULT-DATE.
031100     MOVE    WK-N-CCYY-2               TO
031200             WK-C-DTE-RESULT-DATE(1:4).
031300     MOVE    "-"                       TO
031400             WK-C-DTE-RESULT-DATE(5:1).
031500     MOVE    WK-N-MM-2                 TO
031600             WK-C-DTE-RESULT-DATE(6:2).
031700     MOVE    "-"                       TO
031800             WK-C-DTE-RESULT-DATE(8:1).
031900     MOVE    WK-N-DD-2                 TO
032000             WK-C-DTE-RESULT-DATE(9:2).
032100 E399-FORMAT-RESULT-DATE-EX.
032200     EXIT.
032300*---------------------------------------------------------------*
032400 F100-NORMALIZE-MONTH-STEP.
032500*---------------------------------------------------------------*
032600     IF  WK-N-MM-2 > 12
032700         SUBTRACT 12               FROM  WK-N-MM-2
032800         ADD      1                TO    WK-N-CCYY-2
032900     ELSE
033000         IF  WK-N-MM-2 < 1
033100             ADD      12           TO    WK-N-MM-2
033200             SUBTRACT 1            FROM  WK-N-CCYY-2
033300         END-IF
033400     END-IF.
033500 F199-NORMALIZE-MONTH-STEP-EX.
033600     EXIT.

033700******************************************************************
033800************** END OF PROGRAM SOURCE -  WALXDTE ****************
033900******************************************************************
