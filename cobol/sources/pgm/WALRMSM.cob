000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALRMSM.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   11 FEB 1999.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PRODUCE ONE WALLET'S
001200*               MONTHLY SUMMARY - DEPOSITS, WITHDRAWALS,
001300*               TRANSFERS IN/OUT, NET CHANGE, OPENING/CLOSING
001400*               BALANCE, AND A SPENDING-CATEGORY BREAKDOWN.  THE
001500*               CATEGORY MATCH IS A FIXED PRIORITY CASCADE OVER
001600*               THE ENTRY DESCRIPTION - SAME SHAPE AS THE OTHER
001700*               PRIORITY-TABLE CLASSIFICATION IDIOMS USED
001800*               ELSEWHERE IN THIS SHOP, BUT KEYWORD SUBSTRING
001900*               MATCH IN PLACE OF A BITMASK LOOKUP SINCE THERE IS
002000*               NO FIXED-FIELD CODE TO MASK HERE.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* WL0035 - RDEVLIN  - 1999-02-11 - INITIAL VERSION.
002600*----------------------------------------------------------------*
002700* WL0025 - MTWEE     - 1996-05-04 - (CARRIED FORWARD FROM THE OLD
002800*                      WALRPT COPYBOOK NOTE) ADD THE FIVE-WAY
002900*                      CATEGORY BREAKDOWN, WAS A SINGLE "OTHER"
003000*                      BUCKET THAT TOLD THE BRANCHES NOTHING.
003100*----------------------------------------------------------------*
003200* WL0060 - ACNFAM   - 2004-08-03 - UPPERCASE THE DESCRIPTION
003300*                      BEFORE THE KEYWORD SCAN - A LOWERCASE
003400*                      "Bill Payment" WAS FALLING THROUGH TO
003500*                      OTHER BECAUSE INSPECT TALLYING IS CASE
003600*                      SENSITIVE.
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                      UPSI-0 IS UPSI-SWITCH-0
004700                      ON STATUS IS U0-ON
004800                      OFF STATUS IS U0-OFF.

004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT WALLEDGR ASSIGN TO WALLEDGR
005200            ORGANIZATION      IS SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400     SELECT WALMSMR  ASSIGN TO WALMSMR
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            FILE STATUS       IS WK-C-RPT-FILE-STATUS.

005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 FD  WALLEDGR
006300     LABEL RECORDS ARE OMITTED.
006400     COPY WALLDG.

006500 FD  WALMSMR
006600     LABEL RECORDS ARE OMITTED.
006700 01  MSUM-REPORT-LINE                PIC X(100).

006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM WALRMSM **".

007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01    WK-C-COMMON.
007400     COPY WLCOMWS.
007500     COPY WLFSTAT.
007600     COPY LNKBAL.
007700     COPY LNKDTE.

007800 COPY WALRPT.

007900 01  WK-C-WORK-AREA.
008000     05  WK-C-EOF-SW                  PIC X(01) VALUE "N".
008100         88  WK-C-LEDGER-EOF                VALUE "Y".
008200     05  WK-C-RPT-FILE-STATUS         PIC X(02) VALUE "00".
008300         88  WK-C-RPT-SUCCESSFUL            VALUE "00".
008400     05  WK-C-FIRST-OF-MONTH          PIC X(10).
008500     05  WK-C-FIRST-OF-NEXT-MONTH     PIC X(10).
008600     05  WK-C-DESC-UC                 PIC X(60).
008700     05  WK-N-HIT-CTR                 PIC 9(03) COMP VALUE ZERO.
008800     05  WK-C-CAT-FOUND-SW            PIC X(01) VALUE "N".
008900         88  WK-C-CAT-FOUND                 VALUE "Y".

009000* THE FIVE RUNNING CATEGORY TOTALS AS A SMALL TABLE - SAME
009100* PURPOSE AS THE PRIORITY-TABLE ARRAYS USED ELSEWHERE IN THIS
009200* SHOP, KEPT AS A TABLE SO C300-ADD-TO-CATEGORY CAN POST BY
009300* SUBSCRIPT.
009400 01  WK-N-CAT-TOTALS.
009500     05  WK-N-CAT-AMT                 PIC S9(11)V99 COMP-3
009600                                          OCCURS 5 TIMES.
009700 01  WK-N-CAT-SUBSCRIPT                PIC 9(01) COMP VALUE ZERO.

009800* ALTERNATE VIEW OF THE CATEGORY TOTALS TABLE AS ONE FLAT GROUP -
009900* USED BY THE OPS TRACE DISPLAY WHEN UPSI-0 IS ON.
010000 01  WK-N-CAT-TOTALS-DUMP REDEFINES WK-N-CAT-TOTALS.
010100     05  WK-C-DUMP-CAT-BYTES          PIC X(35).

010200*****************
010300 LINKAGE SECTION.
010400*****************
010500 COPY LNKMSM.

010600* TRUNCATED-ID VIEW FOR THE ONE-LINE TRACE DISPLAY IN A000.
010700 01  WK-C-MSM-RECORD-SHORT REDEFINES WK-C-MSM-RECORD.
010800     05  WK-C-MSM-WALLET-ID-SHORT      PIC X(08).
010900     05  FILLER                        PIC X(38).
011000 EJECT
011100********************************************
011200 PROCEDURE DIVISION USING WK-C-MSM-RECORD.
011300********************************************
011400 MAIN-MODULE.
011500     PERFORM A000-PROCESS-CALLED-ROUTINE
011600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011700     PERFORM Z000-END-PROGRAM-ROUTINE
011800        THRU Z999-END-PROGRAM-ROUTINE-EX.
011900     EXIT PROGRAM.

012000*---------------------------------------------------------------*
012100 A000-PROCESS-CALLED-ROUTINE.
012200*---------------------------------------------------------------*
012300     MOVE    SPACES                  TO    WK-C-MSM-ERROR-CD.
012400     INITIALIZE                      MONTHLY-SUMMARY-RECORD.
012500     MOVE    ZERO                    TO    WK-N-CAT-AMT(1)
012600                                             WK-N-CAT-AMT(2)
012700                                             WK-N-CAT-AMT(3)
012800                                             WK-N-CAT-AMT(4)
012900                                             WK-N-CAT-AMT(5).

013000     STRING  WK-C-MSM-MONTH(1:4)     DELIMITED BY SIZE
013100             "-01"                   DELIMITED BY SIZE
013200             INTO WK-C-FIRST-OF-MONTH.
013300     MOVE    WK-C-MSM-MONTH(6:2)     TO
013400             WK-C-FIRST-OF-MONTH(6:2).

013500     INITIALIZE                      WK-C-DTE-RECORD.
013600     MOVE    "ADD-MONTH "            TO    WK-C-DTE-OPERATION.
013700     MOVE    WK-C-FIRST-OF-MONTH     TO    WK-C-DTE-DATE-1.
013800     MOVE    1                       TO    WK-C-DTE-N.
013900     CALL    "WALXDTE"               USING WK-C-DTE-RECORD.
014000     MOVE    WK-C-DTE-RESULT-DATE    TO    WK-C-FIRST-OF-NEXT-MONTH.

014100     INITIALIZE                      WK-C-BAL-RECORD.
014200     MOVE    WK-C-MSM-WALLET-ID      TO    WK-C-BAL-WALLET-ID.
014300     MOVE    WK-C-FIRST-OF-MONTH     TO    WK-C-BAL-AS-OF-DATE.
014400     CALL    "WALXBAL"               USING WK-C-BAL-RECORD.
014500     MOVE    WK-C-BAL-AMOUNT         TO    MSUM-OPENING-BALANCE.

014600     INITIALIZE                      WK-C-BAL-RECORD.
014700     MOVE    WK-C-MSM-WALLET-ID      TO    WK-C-BAL-WALLET-ID.
014800     MOVE    WK-C-FIRST-OF-NEXT-MONTH TO   WK-C-BAL-AS-OF-DATE.
014900     CALL    "WALXBAL"               USING WK-C-BAL-RECORD.
015000     MOVE    WK-C-BAL-AMOUNT         TO    MSUM-CLOSING-BALANCE.

015100     MOVE    WK-C-MSM-WALLET-ID      TO    MSUM-WALLET-ID.
015200     MOVE    WK-C-MSM-MONTH          TO    MSUM-MONTH.
015300     MOVE    WK-C-MSM-CURRENCY       TO    MSUM-CURRENCY.

015400     OPEN    INPUT  WALLEDGR.
015500     IF  NOT WK-C-SUCCESSFUL
015600         DISPLAY "WALRMSM - OPEN FILE ERROR - WALLEDGR"
015700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015800         MOVE    "SUP0016"            TO    WK-C-MSM-ERROR-CD
015900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

016000     OPEN    OUTPUT WALMSMR.
016100     IF  NOT WK-C-RPT-SUCCESSFUL
016200         DISPLAY "WALRMSM - OPEN FILE ERROR - WALMSMR"
016300         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
016400         MOVE    "SUP0016"            TO    WK-C-MSM-ERROR-CD
016500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

016600     SET     WK-C-LEDGER-EOF         TO    FALSE.
016700     PERFORM B100-READ-WALLEDGR THRU B199-READ-WALLEDGR-EX.
016800     PERFORM C100-PROCESS-ENTRY THRU C199-PROCESS-ENTRY-EX
016900         UNTIL WK-C-LEDGER-EOF.

017000     COMPUTE MSUM-NET-CHANGE =
017100             MSUM-TOTAL-DEPOSITS + MSUM-TOTAL-TRANSFERS-IN
017200             - MSUM-TOTAL-WITHDRAWALS - MSUM-TOTAL-TRANSFERS-OUT.
017300     MOVE    WK-N-CAT-AMT(1)         TO    MSUM-CAT-CASH-WITHDRAWAL.
017400     MOVE    WK-N-CAT-AMT(2)         TO    MSUM-CAT-TRANSFERS.
017500     MOVE    WK-N-CAT-AMT(3)         TO    MSUM-CAT-BILL-PAYMENTS.
017600     MOVE    WK-N-CAT-AMT(4)         TO    MSUM-CAT-SHOPPING.
017700     MOVE    WK-N-CAT-AMT(5)         TO    MSUM-CAT-OTHER.

017800     PERFORM D100-WRITE-REPORT THRU D199-WRITE-REPORT-EX.

017900 A099-PROCESS-CALLED-ROUTINE-EX.
018000     EXIT.
018100*---------------------------------------------------------------*
018200 B100-READ-WALLEDGR.
018300*---------------------------------------------------------------*
018400     READ    WALLEDGR
018500         AT END
018600             SET  WK-C-LEDGER-EOF    TO    TRUE
018700         NOT AT END
018800             CONTINUE
018900     END-READ.
019000 B199-READ-WALLEDGR-EX.
019100     EXIT.
019200*---------------------------------------------------------------*
019300 C100-PROCESS-ENTRY.
019400*---------------------------------------------------------------*
019500     IF  LEDGER-WALLET-ID = WK-C-MSM-WALLET-ID
019600         AND LEDGER-CREATED-AT(1:10) NOT < WK-C-FIRST-OF-MONTH
019700         AND LEDGER-CREATED-AT(1:10) < WK-C-FIRST-OF-NEXT-MONTH
019800         ADD  1                      TO    MSUM-TXN-COUNT
019900         MOVE LEDGER-DESCRIPTION     TO    WK-C-DESC-UC
020000         INSPECT WK-C-DESC-UC CONVERTING
020100                 "abcdefghijklmnopqrstuvwxyz"
020200             TO  "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
020300         IF  LEDGER-IS-CREDIT
020400             PERFORM C200-CLASSIFY-CREDIT
020500                THRU C299-CLASSIFY-CREDIT-EX
020600         ELSE
020700             PERFORM C300-CLASSIFY-DEBIT
020800                THRU C399-CLASSIFY-DEBIT-EX
020900         END-IF
021000     END-IF.

021100     PERFORM B100-READ-WALLEDGR THRU B199-READ-WALLEDGR-EX.
021200 C199-PROCESS-ENTRY-EX.
021300     EXIT.
021400*---------------------------------------------------------------*
021500 C200-CLASSIFY-CREDIT.
021600*---------------------------------------------------------------*
021700     MOVE    ZERO                    TO    WK-N-HIT-CTR.
021800     INSPECT WK-C-DESC-UC TALLYING WK-N-HIT-CTR
021900         FOR ALL "TRANSFER FROM".
022000     IF  WK-N-HIT-CTR > ZERO
022100         ADD  LEDGER-AMOUNT          TO    MSUM-TOTAL-TRANSFERS-IN
022200     ELSE
022300         ADD  LEDGER-AMOUNT          TO    MSUM-TOTAL-DEPOSITS.
022400 C299-CLASSIFY-CREDIT-EX.
022500     EXIT.
022600*---------------------------------------------------------------*
022700 C300-CLASSIFY-DEBIT.
022800*---------------------------------------------------------------*
022900     MOVE    ZERO                    TO    WK-N-HIT-CTR.
023000     INSPECT WK-C-DESC-UC TALLYING WK-N-HIT-CTR
023100         FOR ALL "TRANSFER TO".
023200     IF  WK-N-HIT-CTR > ZERO
023300         ADD  LEDGER-AMOUNT          TO    MSUM-TOTAL-TRANSFERS-OUT
023400     ELSE
023500         ADD  LEDGER-AMOUNT          TO    MSUM-TOTAL-WITHDRAWALS
023600         PERFORM C400-MATCH-CATEGORY
023700            THRU C499-MATCH-CATEGORY-EX
023800         ADD  LEDGER-AMOUNT          TO    WK-N-CAT-AMT
023900                                          (WK-N-CAT-SUBSCRIPT).
024000 C399-CLASSIFY-DEBIT-EX.
024100     EXIT.
024200*---------------------------------------------------------------*
024300 C400-MATCH-CATEGORY.
024400*---------------------------------------------------------------*
024500* PRIORITY CASCADE - FIRST MATCH WINS, SAME IDIOM AS THE OTHER
024600* PRIORITY-TABLE CLASSIFICATION ROUTINES IN THIS SHOP BUT
024700* WALKED AS IF/INSPECT RATHER THAN A BITMASK LOOKUP.
024800     SET     WK-C-CAT-FOUND          TO    FALSE.
024900     MOVE    5                       TO    WK-N-CAT-SUBSCRIPT.

025000     MOVE    ZERO                    TO    WK-N-HIT-CTR.
025100     INSPECT WK-C-DESC-UC TALLYING WK-N-HIT-CTR FOR ALL "ATM".
025200     IF  WK-N-HIT-CTR > ZERO
025300         MOVE 1                      TO    WK-N-CAT-SUBSCRIPT
025400         SET  WK-C-CAT-FOUND         TO    TRUE.

025500     IF  NOT WK-C-CAT-FOUND
025600         MOVE ZERO                   TO    WK-N-HIT-CTR
025700         INSPECT WK-C-DESC-UC TALLYING WK-N-HIT-CTR
025800             FOR ALL "CASH"
025900         IF  WK-N-HIT-CTR > ZERO
026000             MOVE 1                  TO    WK-N-CAT-SUBSCRIPT
026100             SET  WK-C-CAT-FOUND     TO    TRUE.

026200     IF  NOT WK-C-CAT-FOUND
026300         MOVE ZERO                   TO    WK-N-HIT-CTR
026400         INSPECT WK-C-DESC-UC TALLYING WK-N-HIT-CTR
026500             FOR ALL "TRANSFER"
026600         IF  WK-N-HIT-CTR > ZERO
026700             MOVE 2                  TO    WK-N-CAT-SUBSCRIPT
026800             SET  WK-C-CAT-FOUND     TO    TRUE.

026900     IF  NOT WK-C-CAT-FOUND
027000         MOVE ZERO                   TO    WK-N-HIT-CTR
027100         INSPECT WK-C-DESC-UC TALLYING WK-N-HIT-CTR
027200             FOR ALL "PAYMENT"
027300         IF  WK-N-HIT-CTR > ZERO
027400             MOVE 3                  TO    WK-N-CAT-SUBSCRIPT
027500             SET  WK-C-CAT-FOUND     TO    TRUE.

027600     IF  NOT WK-C-CAT-FOUND
027700         MOVE ZERO                   TO    WK-N-HIT-CTR
027800         INSPECT WK-C-DESC-UC TALLYING WK-N-HIT-CTR
027900             FOR ALL "BILL"
028000         IF  WK-N-HIT-CTR > ZERO
028100             MOVE 3                  TO    WK-N-CAT-SUBSCRIPT
028200             SET  WK-C-CAT-FOUND     TO    TRUE.

028300     IF  NOT WK-C-CAT-FOUND
028400         MOVE ZERO                   TO    WK-N-HIT-CTR
028500         INSPECT WK-C-DESC-UC TALLYING WK-N-HIT-CTR
028600             FOR ALL "PURCHASE"
028700         IF  WK-N-HIT-CTR > ZERO
028800             MOVE 4                  TO    WK-N-CAT-SUBSCRIPT
028900             SET  WK-C-CAT-FOUND     TO    TRUE.

029000     IF  NOT WK-C-CAT-FOUND
029100         MOVE ZERO                   TO    WK-N-HIT-CTR
029200         INSPECT WK-C-DESC-UC TALLYING WK-N-HIT-CTR
029300             FOR ALL "SHOP"
029400         IF  WK-N-HIT-CTR > ZERO
029500             MOVE 4                  TO    WK-N-CAT-SUBSCRIPT
029600             SET  WK-C-CAT-FOUND     TO    TRUE.
029700 C499-MATCH-CATEGORY-EX.
029800     EXIT.
029900*---------------------------------------------------------------*
030000 D100-WRITE-REPORT.
030100*---------------------------------------------------------------*
030200     INITIALIZE                      MSUM-PRINT-LINE.
030300     MOVE    "TOTAL DEPOSITS"        TO    MSP-LABEL.
030400     MOVE    MSUM-TOTAL-DEPOSITS     TO    MSP-AMOUNT.
030500     MOVE    MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE.
030600     WRITE   MSUM-REPORT-LINE.

030700     INITIALIZE                      MSUM-PRINT-LINE.
030800     MOVE    "TOTAL WITHDRAWALS"     TO    MSP-LABEL.
030900     MOVE    MSUM-TOTAL-WITHDRAWALS  TO    MSP-AMOUNT.
031000     MOVE    MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE.
031100     WRITE   MSUM-REPORT-LINE.

031200     INITIALIZE                      MSUM-PRINT-LINE.
031300     MOVE    "TOTAL TRANSFERS IN"    TO    MSP-LABEL.
031400     MOVE    MSUM-TOTAL-TRANSFERS-IN TO    MSP-AMOUNT.
031500     MOVE    MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE.
031600     WRITE   MSUM-REPORT-LINE.

031700     INITIALIZE                      MSUM-PRINT-LINE.
031800     MOVE    "TOTAL TRANSFERS OUT"   TO    MSP-LABEL.
031900     MOVE    MSUM-TOTAL-TRANSFERS-OUT TO   MSP-AMOUNT.
032000     MOVE    MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE.
032100     WRITE   MSUM-REPORT-LINE.

032200     INITIALIZE                      MSUM-PRINT-LINE.
032300     MOVE    "NET CHANGE"            TO    MSP-LABEL.
032400     MOVE    MSUM-NET-CHANGE         TO    MSP-AMOUNT.
032500     MOVE    MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE.
032600     WRITE   MSUM-REPORT-LINE.

032700     INITIALIZE                      MSUM-PRINT-LINE.
032800     MOVE    "OPENING BALANCE"       TO    MSP-LABEL.
032900     MOVE    MSUM-OPENING-BALANCE    TO    MSP-AMOUNT.
033000     MOVE    MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE.
033100     WRITE   MSUM-REPORT-LINE.

033200     INITIALIZE                      MSUM-PRINT-LINE.
033300     MOVE    "CLOSING BALANCE"       TO    MSP-LABEL.
033400     MOVE    MSUM-CLOSING-BALANCE    TO    MSP-AMOUNT.
033500     MOVE    MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE.
033600     WRITE   MSUM-REPORT-LINE.

033700     INITIALIZE                      MSUM-PRINT-LINE.
033800     MOVE    "TRANSACTION COUNT"     TO    MSP-LABEL.
033900     MOVE    MSUM-TXN-COUNT          TO    MSP-AMOUNT.
034000     MOVE    MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE.
034100     WRITE   MSUM-REPORT-LINE.

034200     IF  MSUM-CAT-CASH-WITHDRAWAL NOT = ZERO
034300         INITIALIZE                  MSUM-PRINT-LINE
034400         MOVE "CASH WITHDRAWAL"       TO    MSP-LABEL
034500         MOVE MSUM-CAT-CASH-WITHDRAWAL TO   MSP-AMOUNT
034600         MOVE MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE
034700         WRITE MSUM-REPORT-LINE.

034800     IF  MSUM-CAT-TRANSFERS NOT = ZERO
034900         INITIALIZE                  MSUM-PRINT-LINE
035000         MOVE "TRANSFERS"             TO    MSP-LABEL
035100         MOVE MSUM-CAT-TRANSFERS      TO    MSP-AMOUNT
035200         MOVE MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE
035300         WRITE MSUM-REPORT-LINE.

035400     IF  MSUM-CAT-BILL-PAYMENTS NOT = ZERO
035500         INITIALIZE                  MSUM-PRINT-LINE
035600         MOVE "BILL PAYMENTS"         TO    MSP-LABEL
035700         MOVE MSUM-CAT-BILL-PAYMENTS  TO    MSP-AMOUNT
035800         MOVE MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE
035900         WRITE MSUM-REPORT-LINE.

036000     IF  MSUM-CAT-SHOPPING NOT = ZERO
036100         INITIALIZE                  MSUM-PRINT-LINE
036200         MOVE "SHOPPING"              TO    MSP-LABEL
036300         MOVE MSUM-CAT-SHOPPING       TO    MSP-AMOUNT
036400         MOVE MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE
036500         WRITE MSUM-REPORT-LINE.

036600     IF  MSUM-CAT-OTHER NOT = ZERO
036700         INITIALIZE                  MSUM-PRINT-LINE
036800         MOVE "OTHER"                 TO    MSP-LABEL
036900         MOVE MSUM-CAT-OTHER          TO    MSP-AMOUNT
037000         MOVE MSUM-PRINT-LINE         TO    MSUM-REPORT-LINE
037100         WRITE MSUM-REPORT-LINE.
037200 D199-WRITE-REPORT-EX.
037300     EXIT.
037400*---------------------------------------------------------------*
037500*                   PROGRAM SUBROUTINE                         *
037600*---------------------------------------------------------------*
037700 Z000-END-PROGRAM-ROUTINE.
037800     CLOSE   WALLEDGR.
037900     IF  NOT WK-C-SUCCESSFUL
038000         DISPLAY "WALRMSM - CLOSE FILE ERROR - WALLEDGR"
038100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038200     END-IF.
038300     CLOSE   WALMSMR.
038400     IF  NOT WK-C-RPT-SUCCESSFUL
038500         DISPLAY "WALRMSM - CLOSE FILE ERROR - WALMSMR"
038600         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
038700     END-IF.

038800 Z999-END-PROGRAM-ROUTINE-EX.
038900     EXIT.

039000******************************************************************
039100************** END OF PROGRAM SOURCE -  WALRMSM ****************
039200******************************************************************
