000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVWTH.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   22 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST A WITHDRAWAL.
001200*               IT CALLS WALXBAL TO GET THE WALLET'S CURRENT
001300*               BALANCE AND REFUSES THE WITHDRAWAL (NO LEDGER
001400*               ROW WRITTEN) IF THE BALANCE IS SHORT.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* WL0015 - RDEVLIN  - 1989-03-22 - INITIAL VERSION.  CALLED
002000*                      WALXBAL AT EVERY WITHDRAWAL EVEN THEN -
002100*                      THIS SHOP NEVER TRUSTED A CACHED BALANCE.
002200*----------------------------------------------------------------*
002300* WL0029 - MTWEE    - 1996-05-07 - RETURN WK-C-WTH-AVAIL-BAL ON
002400*                      THE INSUFFICIENT-FUNDS PATH SO THE TELLER
002500*                      SCREEN CAN SHOW IT WITHOUT A SECOND CALL.
002600*----------------------------------------------------------------*
002700* WL0060 - KSABRAMO - 2004-07-08 - ADD THE UPSI-0 TRACE DISPLAY OF
002800*                      WK-C-DUMP-DESC-LEAD BEFORE THE LEDGER WRITE
002900*                      - SAME OPS-CONSOLE TRACE HABIT ADDED TO THE
003000*                      OTHER CALLED WALLET ROUTINES THIS YEAR.
003100*----------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004000                      ON STATUS IS U0-ON
004100                      OFF STATUS IS U0-OFF.

004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT WALLEDGR ASSIGN TO WALLEDGR
004500            ORGANIZATION      IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.

004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100**************
005200 FD  WALLEDGR
005300     LABEL RECORDS ARE OMITTED.
005400     COPY WALLDG.

005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER                          PIC X(24)        VALUE
005800     "** PROGRAM WALVWTH **".

005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01    WK-C-COMMON.
006100     COPY WLCOMWS.
006200     COPY WLFSTAT.
006300     COPY LNKBAL.

006400 01  WK-C-WORK-AREA.
006500     05  WK-C-DFLT-DESC               PIC X(60) VALUE
006600         "Debit".

006700* ALTERNATE VIEW OF THE WORK AREA AS A SHORT TRACE STRING.
006800 01  WK-C-WORK-AREA-DUMP REDEFINES WK-C-WORK-AREA.
006900     05  WK-C-DUMP-DESC-LEAD          PIC X(20).
007000     05  FILLER                       PIC X(40).

007100*****************
007200 LINKAGE SECTION.
007300*****************
007400 COPY LNKWTH.

007500* TRUNCATED-ID VIEW FOR THE ONE-LINE TRACE DISPLAY IN A000.
007600 01  WK-C-WTH-RECORD-SHORT REDEFINES WK-C-WTH-RECORD.
007700     05  WK-C-WTH-WALLET-ID-SHORT     PIC X(08).
007800     05  FILLER                       PIC X(204).
007900 EJECT
008000********************************************
008100 PROCEDURE DIVISION USING WK-C-WTH-RECORD.
008200********************************************
008300 MAIN-MODULE.
008400     PERFORM A000-PROCESS-CALLED-ROUTINE
008500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008600     PERFORM Z000-END-PROGRAM-ROUTINE
008700        THRU Z999-END-PROGRAM-ROUTINE-EX.
008800     EXIT PROGRAM.

008900*---------------------------------------------------------------*
009000 A000-PROCESS-CALLED-ROUTINE.
009100*---------------------------------------------------------------*
009200     MOVE    SPACES                  TO    WK-C-WTH-ERROR-CD.
009300     IF  WK-C-WTH-CCY NOT = WK-C-WTH-WALLET-CCY
009400         MOVE    "WLE0002"            TO    WK-C-WTH-ERROR-CD
009500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

009600     INITIALIZE                      WK-C-BAL-RECORD.
009700     MOVE    WK-C-WTH-WALLET-ID      TO    WK-C-BAL-WALLET-ID.
009800     MOVE    SPACES                  TO    WK-C-BAL-AS-OF-DATE.
009900     CALL    "WALXBAL"               USING WK-C-BAL-RECORD.
010000     MOVE    WK-C-BAL-AMOUNT         TO    WK-C-WTH-AVAIL-BAL.

010100     IF  WK-C-WTH-AVAIL-BAL < WK-C-WTH-AMOUNT
010200         MOVE    "WLE0003"            TO    WK-C-WTH-ERROR-CD
010300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

010400     OPEN    EXTEND WALLEDGR.
010500     IF  NOT WK-C-SUCCESSFUL
010600         DISPLAY "WALVWTH - OPEN FILE ERROR - WALLEDGR"
010700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010800         MOVE    "SUP0016"            TO    WK-C-WTH-ERROR-CD
010900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

011000     INITIALIZE                      LEDGER-ENTRY-RECORD.
011100     MOVE    WK-C-WTH-ENTRY-ID       TO    LEDGER-ENTRY-ID.
011200     MOVE    WK-C-WTH-WALLET-ID      TO    LEDGER-WALLET-ID.
011300     MOVE    WK-C-WTH-TXN-ID         TO    LEDGER-TRANSACTION-ID.
011400     SET     LEDGER-IS-DEBIT         TO    TRUE.
011500     MOVE    WK-C-WTH-AMOUNT         TO    LEDGER-AMOUNT.
011600     IF  WK-C-WTH-DESCRIPTION = SPACES
011700         MOVE WK-C-DFLT-DESC         TO    LEDGER-DESCRIPTION
011800     ELSE
011900         MOVE WK-C-WTH-DESCRIPTION   TO    LEDGER-DESCRIPTION.
012000     MOVE    WK-C-WTH-CREATED-AT     TO    LEDGER-CREATED-AT.

012100     IF  U0-ON
012200         MOVE    LEDGER-DESCRIPTION   TO    WK-C-DUMP-DESC-LEAD
012300         DISPLAY "WALVWTH - TRACE - " WK-C-DUMP-DESC-LEAD
012400     END-IF.

012500     WRITE   LEDGER-ENTRY-RECORD.
012600     IF  NOT WK-C-SUCCESSFUL
012700         DISPLAY "WALVWTH - WRITE FILE ERROR - WALLEDGR"
012800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012900         MOVE    "SUP0016"            TO    WK-C-WTH-ERROR-CD
013000     ELSE
013100         SUBTRACT WK-C-WTH-AMOUNT    FROM  WK-C-WTH-AVAIL-BAL.

013200 A099-PROCESS-CALLED-ROUTINE-EX.
013300     EXIT.
013400*---------------------------------------------------------------*
013500*                   PROGRAM SUBROUTINE                         *
013600*---------------------------------------------------------------*
013700 Z000-END-PROGRAM-ROUTINE.
013800     CLOSE   WALLEDGR.
013900     IF  NOT WK-C-SUCCESSFUL
014000         DISPLAY "WALVWTH - CLOSE FILE ERROR - WALLEDGR"
014100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014200     END-IF.

014300 Z999-END-PROGRAM-ROUTINE-EX.
014400     EXIT.

014500******************************************************************
014600************** END OF PROGRAM SOURCE -  WALVWTH ****************
014700******************************************************************
