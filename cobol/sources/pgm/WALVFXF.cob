000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVFXF.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   23 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MOVE MONEY BETWEEN
001200*               TWO WALLETS HELD IN DIFFERENT CURRENCIES.  THE
001300*               CALLER PASSES THE EXCHANGE RATE AND ITS QUOTE
001400*               TIMESTAMP - THIS ROUTINE REFUSES THE TRANSFER IF
001500*               THE QUOTE IS MORE THAN 15 MINUTES OLD.  A FLAT
001600*               0.5% FEE IS TAKEN OFF THE TOP IN THE SOURCE
001700*               CURRENCY BEFORE THE RATE IS APPLIED - THE SOURCE
001800*               WALLET IS ALWAYS DEBITED THE FULL AMOUNT
001900*               REQUESTED, THE DEST WALLET IS CREDITED THE
002000*               CONVERTED AMOUNT AFTER FEE.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* WL0017 - RDEVLIN  - 1989-03-23 - INITIAL VERSION.  NO RATE
002600*                      STALENESS CHECK YET - RATES CAME OFF A
002700*                      PRINTED TELEX SHEET REKEYED EACH MORNING.
002800*----------------------------------------------------------------*
002900* WL0046 - ACNFAM   - 2001-12-01 - ADD THE 15-MINUTE RATE
003000*                      STALENESS CHECK NOW THAT RATES ARE FED
003100*                      FROM THE OVERNIGHT TREASURY FEED - CALLS
003200*                      WALXDTE ELAPSED-MN TO GET THE AGE.
003300*----------------------------------------------------------------*
003400* WL0052 - PTNGUYEN - 2003-02-27 - TAKE THE 0.5% FEE FROM
003500*                      WK-N-CCY-FEE-PCT IN WLCURR RATHER THAN A
003600*                      LITERAL 0.005 HERE.
003700*----------------------------------------------------------------*
003800* WL0069 - ACNFAM   - 2005-06-20 - REVIEWED REQUEST RQ-2005-41
003900*                      TO WRITE A FAILED TXN ROW ON A STALE RATE
004000*                      OR INSUFFICIENT FUNDS SO A DENIED TRANSFER
004100*                      WOULD SHOW ON THE CUSTOMER'S STATEMENT -
004200*                      NOT DONE, A FAILED DEBIT LEAVES NO ROW AT
004300*                      ALL HERE, SAME AS WALVXFR.
004400*----------------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005300                      ON STATUS IS U0-ON
005400                      OFF STATUS IS U0-OFF.

005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT WALLEDGR ASSIGN TO WALLEDGR
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT WALTRNF  ASSIGN TO WALTRNF
006100            ORGANIZATION      IS SEQUENTIAL
006200            FILE STATUS       IS WK-C-TRN-FILE-STATUS.

006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800 FD  WALLEDGR
006900     LABEL RECORDS ARE OMITTED.
007000     COPY WALLDG.

007100 FD  WALTRNF
007200     LABEL RECORDS ARE OMITTED.
007300     COPY WALTXN.

007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER                          PIC X(24)        VALUE
007700     "** PROGRAM WALVFXF **".

007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 01    WK-C-COMMON.
008000     COPY WLCOMWS.
008100     COPY WLFSTAT.
008200     COPY LNKBAL.
008300     COPY LNKDTE.

008400 01  WK-C-CURR-AREA.
008500     COPY WLCURR.

008600 01  WK-C-WORK-AREA.
008700     05  WK-C-TRN-FILE-STATUS         PIC X(02) VALUE "00".
008800         88  WK-C-TRN-SUCCESSFUL            VALUE "00".
008900     05  WK-C-DFLT-DESC                PIC X(60) VALUE
009000         "Currency Exchange Transfer".

009100* ALTERNATE VIEW OF THE WORK AREA AS A SHORT TRACE STRING.
009200 01  WK-C-WORK-AREA-DUMP REDEFINES WK-C-WORK-AREA.
009300     05  WK-C-DUMP-TRN-STATUS          PIC X(02).
009400     05  FILLER                        PIC X(85).

009500*****************
009600 LINKAGE SECTION.
009700*****************
009800 COPY LNKFXF.

009900* TRUNCATED-ID VIEW FOR THE ONE-LINE TRACE DISPLAY IN A000.
010000 01  WK-C-FXF-RECORD-SHORT REDEFINES WK-C-FXF-RECORD.
010100     05  WK-C-FXF-SOURCE-ID-SHORT      PIC X(08).
010200     05  FILLER                        PIC X(262).
010300 EJECT
010400********************************************
010500 PROCEDURE DIVISION USING WK-C-FXF-RECORD.
010600********************************************
010700 MAIN-MODULE.
010800     PERFORM A000-PROCESS-CALLED-ROUTINE
010900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011000     PERFORM Z000-END-PROGRAM-ROUTINE
011100        THRU Z999-END-PROGRAM-ROUTINE-EX.
011200     EXIT PROGRAM.

011300*---------------------------------------------------------------*
011400 A000-PROCESS-CALLED-ROUTINE.
011500*---------------------------------------------------------------*
011600     MOVE    SPACES                  TO    WK-C-FXF-ERROR-CD.
011700     MOVE    ZERO                    TO    WK-C-FXF-FEE-AMOUNT
011800                                             WK-C-FXF-AMT-AFTER-FEE
011900                                             WK-C-FXF-TARGET-AMOUNT.
012000     IF  WK-C-FXF-SOURCE-CCY NOT = WK-C-FXF-WALLET-SRC-CCY
012100         OR WK-C-FXF-TARGET-CCY NOT = WK-C-FXF-WALLET-DST-CCY
012200         MOVE    "WLE0002"            TO    WK-C-FXF-ERROR-CD
012300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

012400     IF  WK-C-FXF-SOURCE-CCY = WK-C-FXF-TARGET-CCY
012500         MOVE    "WLE0005"            TO    WK-C-FXF-ERROR-CD
012600         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

012700     INITIALIZE                      WK-C-DTE-RECORD.
012800     MOVE    "ELAPSED-MN"            TO    WK-C-DTE-OPERATION.
012900     MOVE    WK-C-FXF-RATE-TIMESTAMP TO    WK-C-DTE-TS-1.
013000     MOVE    WK-C-FXF-NOW-TIMESTAMP  TO    WK-C-DTE-TS-2.
013100     CALL    "WALXDTE"               USING WK-C-DTE-RECORD.
013200     IF  WK-C-DTE-ELAPSED-MINUTES > 15
013300         MOVE    "WLE0006"            TO    WK-C-FXF-ERROR-CD
013400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

013500     COMPUTE WK-C-FXF-FEE-AMOUNT ROUNDED =
013600             WK-C-FXF-AMOUNT * WK-N-CCY-FEE-PCT.
013700     COMPUTE WK-C-FXF-AMT-AFTER-FEE =
013800             WK-C-FXF-AMOUNT - WK-C-FXF-FEE-AMOUNT.
013900     COMPUTE WK-C-FXF-TARGET-AMOUNT ROUNDED =
014000             WK-C-FXF-AMT-AFTER-FEE * WK-C-FXF-RATE-VALUE.

014100     INITIALIZE                      WK-C-BAL-RECORD.
014200     MOVE    WK-C-FXF-SOURCE-WALLET-ID TO  WK-C-BAL-WALLET-ID.
014300     MOVE    SPACES                  TO    WK-C-BAL-AS-OF-DATE.
014400     CALL    "WALXBAL"               USING WK-C-BAL-RECORD.
014500     MOVE    WK-C-BAL-AMOUNT         TO    WK-C-FXF-AVAIL-BAL.

014600     OPEN    EXTEND WALTRNF.
014700     IF  NOT WK-C-TRN-SUCCESSFUL
014800         DISPLAY "WALVFXF - OPEN FILE ERROR - WALTRNF"
014900         DISPLAY "FILE STATUS IS " WK-C-TRN-FILE-STATUS
015000         MOVE    "SUP0016"            TO    WK-C-FXF-ERROR-CD
015100         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

015200     IF  WK-C-FXF-AVAIL-BAL < WK-C-FXF-AMOUNT
015300         MOVE    "WLE0003"            TO    WK-C-FXF-ERROR-CD
015400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

015500     OPEN    EXTEND WALLEDGR.
015600     IF  NOT WK-C-SUCCESSFUL
015700         DISPLAY "WALVFXF - OPEN FILE ERROR - WALLEDGR"
015800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015900         MOVE    "SUP0016"            TO    WK-C-FXF-ERROR-CD
016000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

016100     PERFORM C100-WRITE-DEBIT-ENTRY THRU C199-WRITE-DEBIT-ENTRY-EX.
016200     IF  WK-C-FXF-ERROR-CD NOT = SPACES
016300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

016400     PERFORM C200-WRITE-CREDIT-ENTRY
016500        THRU C299-WRITE-CREDIT-ENTRY-EX.
016600     IF  WK-C-FXF-ERROR-CD NOT = SPACES
016700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

016800     SUBTRACT WK-C-FXF-AMOUNT        FROM  WK-C-FXF-AVAIL-BAL.
016900     PERFORM D100-WRITE-COMPLETED-TXN
017000        THRU D199-WRITE-COMPLETED-TXN-EX.

017100 A099-PROCESS-CALLED-ROUTINE-EX.
017200     EXIT.
017300*---------------------------------------------------------------*
017400 C100-WRITE-DEBIT-ENTRY.
017500*---------------------------------------------------------------*
017600     INITIALIZE                      LEDGER-ENTRY-RECORD.
017700     MOVE    WK-C-FXF-DEBIT-ENTRY-ID TO    LEDGER-ENTRY-ID.
017800     MOVE    WK-C-FXF-SOURCE-WALLET-ID TO  LEDGER-WALLET-ID.
017900     MOVE    WK-C-FXF-TXN-ID         TO    LEDGER-TRANSACTION-ID.
018000     SET     LEDGER-IS-DEBIT         TO    TRUE.
018100     MOVE    WK-C-FXF-AMOUNT         TO    LEDGER-AMOUNT.
018200     IF  WK-C-FXF-DESCRIPTION = SPACES
018300         MOVE WK-C-DFLT-DESC         TO    LEDGER-DESCRIPTION
018400     ELSE
018500         MOVE WK-C-FXF-DESCRIPTION   TO    LEDGER-DESCRIPTION.
018600     MOVE    WK-C-FXF-CREATED-AT     TO    LEDGER-CREATED-AT.
018700     WRITE   LEDGER-ENTRY-RECORD.
018800     IF  NOT WK-C-SUCCESSFUL
018900         DISPLAY "WALVFXF - WRITE FILE ERROR - WALLEDGR"
019000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019100         MOVE    "SUP0016"            TO    WK-C-FXF-ERROR-CD.
019200 C199-WRITE-DEBIT-ENTRY-EX.
019300     EXIT.
019400*---------------------------------------------------------------*
019500 C200-WRITE-CREDIT-ENTRY.
019600*---------------------------------------------------------------*
019700     INITIALIZE                      LEDGER-ENTRY-RECORD.
019800     MOVE    WK-C-FXF-CREDIT-ENTRY-ID TO   LEDGER-ENTRY-ID.
019900     MOVE    WK-C-FXF-DEST-WALLET-ID TO    LEDGER-WALLET-ID.
020000     MOVE    WK-C-FXF-TXN-ID         TO    LEDGER-TRANSACTION-ID.
020100     SET     LEDGER-IS-CREDIT        TO    TRUE.
020200     MOVE    WK-C-FXF-TARGET-AMOUNT  TO    LEDGER-AMOUNT.
020300     IF  WK-C-FXF-DESCRIPTION = SPACES
020400         MOVE WK-C-DFLT-DESC         TO    LEDGER-DESCRIPTION
020500     ELSE
020600         MOVE WK-C-FXF-DESCRIPTION   TO    LEDGER-DESCRIPTION.
020700     MOVE    WK-C-FXF-CREATED-AT     TO    LEDGER-CREATED-AT.
020800     WRITE   LEDGER-ENTRY-RECORD.
020900     IF  NOT WK-C-SUCCESSFUL
021000         DISPLAY "WALVFXF - WRITE FILE ERROR - WALLEDGR"
021100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021200         MOVE    "SUP0016"            TO    WK-C-FXF-ERROR-CD.
021300 C299-WRITE-CREDIT-ENTRY-EX.
021400     EXIT.
021500*---------------------------------------------------------------*
021600 D100-WRITE-COMPLETED-TXN.
021700*---------------------------------------------------------------*
021800     INITIALIZE                      TRANSACTION-RECORD.
021900     MOVE    WK-C-FXF-TXN-ID         TO    TXN-ID.
022000     MOVE    WK-C-FXF-SOURCE-WALLET-ID TO  TXN-SOURCE-WALLET-ID.
022100     MOVE    WK-C-FXF-DEST-WALLET-ID TO    TXN-DEST-WALLET-ID.
022200     MOVE    WK-C-FXF-AMOUNT         TO    TXN-AMOUNT.
022300     MOVE    WK-C-FXF-SOURCE-CCY     TO    TXN-CURRENCY.
022400     IF  WK-C-FXF-DESCRIPTION = SPACES
022500         MOVE WK-C-DFLT-DESC         TO    TXN-DESCRIPTION
022600     ELSE
022700         MOVE WK-C-FXF-DESCRIPTION   TO    TXN-DESCRIPTION.
022800     SET     TXN-IS-COMPLETED        TO    TRUE.
022900     MOVE    WK-C-FXF-CREATED-AT     TO    TXN-CREATED-AT.
023000     WRITE   TRANSACTION-RECORD.
023100     IF  NOT WK-C-TRN-SUCCESSFUL
023200         DISPLAY "WALVFXF - WRITE FILE ERROR - WALTRNF"
023300         DISPLAY "FILE STATUS IS " WK-C-TRN-FILE-STATUS
023400         MOVE    "SUP0016"            TO    WK-C-FXF-ERROR-CD.
023500 D199-WRITE-COMPLETED-TXN-EX.
023600     EXIT.
023700*---------------------------------------------------------------*
023800*                   PROGRAM SUBROUTINE                         *
023900*---------------------------------------------------------------*
024000 Z000-END-PROGRAM-ROUTINE.
024100     CLOSE   WALTRNF.
024200     IF  NOT WK-C-TRN-SUCCESSFUL
024300         DISPLAY "WALVFXF - CLOSE FILE ERROR - WALTRNF"
024400         DISPLAY "FILE STATUS IS " WK-C-TRN-FILE-STATUS
024500     END-IF.
024600     CLOSE   WALLEDGR.
024700     IF  NOT WK-C-SUCCESSFUL
024800         DISPLAY "WALVFXF - CLOSE FILE ERROR - WALLEDGR"
024900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025000     END-IF.

025100 Z999-END-PROGRAM-ROUTINE-EX.
025200     EXIT.

025300******************************************************************
025400************** END OF PROGRAM SOURCE -  WALVFXF ****************
025500******************************************************************
