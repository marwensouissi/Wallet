000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVDEP.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   21 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO POST A DEPOSIT.  THE
001200*               CALLER ALREADY KNOWS THE WALLET EXISTS (IT CAME
001300*               FROM THE WALLET TABLE LOAD) AND PASSES ITS
001400*               CURRENCY IN WK-C-DEP-WALLET-CCY SO THIS ROUTINE
001500*               DOES NOT HAVE TO RE-OPEN THE WALLET FILE.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* WL0013 - RDEVLIN  - 1989-03-21 - INITIAL VERSION.
002100*----------------------------------------------------------------*
002200* WL0028 - MTWEE    - 1996-05-07 - TAKE WALLET-CCY AS A PARAMETER
002300*                      INSTEAD OF RE-READING WALLETF - SEE LNKDEP.
002400*----------------------------------------------------------------*
002500* WL0065 - ACNFAM   - 2001-08-14 - DEFAULT THE DESCRIPTION TO
002600*                      "CREDIT" WHEN THE CALLER PASSES SPACES -
002700*                      REQUEST RQ-2001-206.
002800*----------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
003700                      ON STATUS IS U0-ON
003800                      OFF STATUS IS U0-OFF.

003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT WALLEDGR ASSIGN TO WALLEDGR
004200            ORGANIZATION      IS SEQUENTIAL
004300            FILE STATUS       IS WK-C-FILE-STATUS.

004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800**************
004900 FD  WALLEDGR
005000     LABEL RECORDS ARE OMITTED.
005100     COPY WALLDG.

005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM WALVDEP **".

005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01    WK-C-COMMON.
005800     COPY WLCOMWS.
005900     COPY WLFSTAT.

006000 01  WK-C-CURR-AREA.
006100     COPY WLCURR.

006200 01  WK-C-WORK-AREA.
006300     05  WK-C-DFLT-DESC               PIC X(60) VALUE
006400         "Credit".

006500* ALTERNATE VIEW OF THE WORK AREA AS A SHORT TRACE STRING.
006600 01  WK-C-WORK-AREA-DUMP REDEFINES WK-C-WORK-AREA.
006700     05  WK-C-DUMP-DESC-LEAD          PIC X(20).
006800     05  FILLER                       PIC X(40).

006900*****************
007000 LINKAGE SECTION.
007100*****************
007200 COPY LNKDEP.

007300* TRUNCATED-ID VIEW FOR THE ONE-LINE TRACE DISPLAY IN A000.
007400 01  WK-C-DEP-RECORD-SHORT REDEFINES WK-C-DEP-RECORD.
007500     05  WK-C-DEP-WALLET-ID-SHORT     PIC X(08).
007600     05  FILLER                       PIC X(196).
007700 EJECT
007800********************************************
007900 PROCEDURE DIVISION USING WK-C-DEP-RECORD.
008000********************************************
008100 MAIN-MODULE.
008200     PERFORM A000-PROCESS-CALLED-ROUTINE
008300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008400     PERFORM Z000-END-PROGRAM-ROUTINE
008500        THRU Z999-END-PROGRAM-ROUTINE-EX.
008600     EXIT PROGRAM.

008700*---------------------------------------------------------------*
008800 A000-PROCESS-CALLED-ROUTINE.
008900*---------------------------------------------------------------*
009000     MOVE    SPACES                  TO    WK-C-DEP-ERROR-CD.
009100     IF  WK-C-DEP-CCY NOT = WK-C-DEP-WALLET-CCY
009200         MOVE    "WLE0002"            TO    WK-C-DEP-ERROR-CD
009300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

009400     OPEN    EXTEND WALLEDGR.
009500     IF  NOT WK-C-SUCCESSFUL
009600         DISPLAY "WALVDEP - OPEN FILE ERROR - WALLEDGR"
009700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009800         MOVE    "SUP0016"            TO    WK-C-DEP-ERROR-CD
009900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

010000     INITIALIZE                      LEDGER-ENTRY-RECORD.
010100     MOVE    WK-C-DEP-ENTRY-ID       TO    LEDGER-ENTRY-ID.
010200     MOVE    WK-C-DEP-WALLET-ID      TO    LEDGER-WALLET-ID.
010300     MOVE    WK-C-DEP-TXN-ID         TO    LEDGER-TRANSACTION-ID.
010400     SET     LEDGER-IS-CREDIT        TO    TRUE.
010500     MOVE    WK-C-DEP-AMOUNT         TO    LEDGER-AMOUNT.
010600     IF  WK-C-DEP-DESCRIPTION = SPACES
010700         MOVE WK-C-DFLT-DESC         TO    LEDGER-DESCRIPTION
010800     ELSE
010900         MOVE WK-C-DEP-DESCRIPTION   TO    LEDGER-DESCRIPTION.
011000     MOVE    WK-C-DEP-CREATED-AT     TO    LEDGER-CREATED-AT.

011100     WRITE   LEDGER-ENTRY-RECORD.
011200     IF  NOT WK-C-SUCCESSFUL
011300         DISPLAY "WALVDEP - WRITE FILE ERROR - WALLEDGR"
011400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500         MOVE    "SUP0016"            TO    WK-C-DEP-ERROR-CD.

011600 A099-PROCESS-CALLED-ROUTINE-EX.
011700     EXIT.
011800*---------------------------------------------------------------*
011900*                   PROGRAM SUBROUTINE                         *
012000*---------------------------------------------------------------*
012100 Z000-END-PROGRAM-ROUTINE.
012200     CLOSE   WALLEDGR.
012300     IF  NOT WK-C-SUCCESSFUL
012400         DISPLAY "WALVDEP - CLOSE FILE ERROR - WALLEDGR"
012500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012600     END-IF.

012700 Z999-END-PROGRAM-ROUTINE-EX.
012800     EXIT.

012900******************************************************************
013000************** END OF PROGRAM SOURCE -  WALVDEP ****************
013100******************************************************************
