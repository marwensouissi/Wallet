000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALRSTM.
000500 AUTHOR.         R DEVLIN.
000600 INSTALLATION.   CONSUMER DEPOSITS SYSTEMS.
000700 DATE-WRITTEN.   11 FEB 1999.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PRINT ONE WALLET'S
001200*               ACCOUNT STATEMENT FOR A GIVEN DATE RANGE.  THE
001300*               OPENING BALANCE IS EVERYTHING DATED STRICTLY
001400*               BEFORE THE START DATE (VIA WALXBAL); THE BODY OF
001500*               THE STATEMENT THEN WALKS THE LEDGER IN ENTRY
001600*               ORDER ACCUMULATING A RUNNING BALANCE ENTRY BY
001700*               ENTRY.  THE LEDGER FILE IS IN APPEND (HENCE
001800*               DATE) ORDER ALREADY - NO SORT STEP IS NEEDED.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* WL0034 - RDEVLIN  - 1999-02-11 - INITIAL VERSION.  SAME
002400*                      RUNNING-TOTALS-ACROSS-A-SORTED-SCAN
002500*                      TABLE-WALK IDIOM USED ELSEWHERE IN THIS
002600*                      SHOP'S BATCH REPORT PROGRAMS, HERE WALKING
002700*                      THE WALLET LEDGER FOR THE NEW SUITE.
002800*----------------------------------------------------------------*
002900* WL0054 - PTNGUYEN - 2003-06-02 - DATE RANGE TEST NOW COMPARES
003000*                      ONLY THE CALENDAR DATE PORTION OF
003100*                      LEDGER-CREATED-AT, NOT THE FULL TIMESTAMP -
003200*                      A TRANSFER POSTED AT 23:59 ON THE END DATE
003300*                      WAS BEING DROPPED BY THE OLD FULL-STRING
003400*                      COMPARE.
003500*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004400                      UPSI-0 IS UPSI-SWITCH-0
004500                      ON STATUS IS U0-ON
004600                      OFF STATUS IS U0-OFF.

004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT WALLEDGR ASSIGN TO WALLEDGR
005000            ORGANIZATION      IS SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200     SELECT WALSTMR  ASSIGN TO WALSTMR
005300            ORGANIZATION      IS LINE SEQUENTIAL
005400            FILE STATUS       IS WK-C-RPT-FILE-STATUS.

005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  WALLEDGR
006100     LABEL RECORDS ARE OMITTED.
006200     COPY WALLDG.

006300 FD  WALSTMR
006400     LABEL RECORDS ARE OMITTED.
006500 01  STMT-REPORT-LINE                PIC X(100).

006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM WALRSTM **".

007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100 01    WK-C-COMMON.
007200     COPY WLCOMWS.
007300     COPY WLFSTAT.
007400     COPY LNKBAL.

007500 COPY WALRPT.

007600 01  WK-C-WORK-AREA.
007700     05  WK-C-EOF-SW                  PIC X(01) VALUE "N".
007800         88  WK-C-LEDGER-EOF                VALUE "Y".
007900     05  WK-C-RPT-FILE-STATUS         PIC X(02) VALUE "00".
008000         88  WK-C-RPT-SUCCESSFUL            VALUE "00".
008100     05  WK-N-RUNNING-BALANCE         PIC S9(11)V99 COMP-3
008200                                          VALUE ZERO.
008300     05  WK-N-ENTRY-CTR               PIC 9(05) COMP VALUE ZERO.
008400     05  WK-C-HEADER-LINE.
008500         10  FILLER                   PIC X(08) VALUE
008600             "WALLET: ".
008700         10  WK-H-WALLET-ID            PIC X(36).
008800         10  FILLER                    PIC X(02) VALUE SPACES.
008900         10  WK-H-CURRENCY             PIC X(03).
009000         10  FILLER                    PIC X(02) VALUE SPACES.
009100         10  WK-H-START-DATE           PIC X(10).
009200         10  FILLER                    PIC X(04) VALUE
009300             " TO ".
009400         10  WK-H-END-DATE             PIC X(10).
009500         10  FILLER                    PIC X(04) VALUE
009600             " OB ".
009700         10  WK-H-OPENING-BAL          PIC Z,ZZZ,ZZ9.99-.

009800* ALTERNATE VIEW OF THE HEADER LINE AS A SHORT TRACE STRING.
009900 01  WK-C-HEADER-LINE-DUMP REDEFINES WK-C-HEADER-LINE.
010000     05  FILLER                        PIC X(08).
010100     05  WK-C-DUMP-WALLET-LEAD         PIC X(08).
010200     05  FILLER                        PIC X(73).

010300*****************
010400 LINKAGE SECTION.
010500*****************
010600 COPY LNKSTM.

010700* TRUNCATED-ID VIEW FOR THE ONE-LINE TRACE DISPLAY IN A000.
010800 01  WK-C-STM-RECORD-SHORT REDEFINES WK-C-STM-RECORD.
010900     05  WK-C-STM-WALLET-ID-SHORT      PIC X(08).
011000     05  FILLER                        PIC X(54).
011100 EJECT
011200********************************************
011300 PROCEDURE DIVISION USING WK-C-STM-RECORD.
011400********************************************
011500 MAIN-MODULE.
011600     PERFORM A000-PROCESS-CALLED-ROUTINE
011700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011800     PERFORM Z000-END-PROGRAM-ROUTINE
011900        THRU Z999-END-PROGRAM-ROUTINE-EX.
012000     EXIT PROGRAM.

012100*---------------------------------------------------------------*
012200 A000-PROCESS-CALLED-ROUTINE.
012300*---------------------------------------------------------------*
012400     MOVE    SPACES                  TO    WK-C-STM-ERROR-CD.
012500     MOVE    ZERO                    TO    WK-N-ENTRY-CTR.

012600     INITIALIZE                      WK-C-BAL-RECORD.
012700     MOVE    WK-C-STM-WALLET-ID      TO    WK-C-BAL-WALLET-ID.
012800     MOVE    WK-C-STM-START-DATE     TO    WK-C-BAL-AS-OF-DATE.
012900     CALL    "WALXBAL"               USING WK-C-BAL-RECORD.
013000     MOVE    WK-C-BAL-AMOUNT         TO    WK-C-STM-OPENING-BAL.
013100     MOVE    WK-C-BAL-AMOUNT         TO    WK-N-RUNNING-BALANCE.

013200     OPEN    INPUT  WALLEDGR.
013300     IF  NOT WK-C-SUCCESSFUL
013400         DISPLAY "WALRSTM - OPEN FILE ERROR - WALLEDGR"
013500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013600         MOVE    "SUP0016"            TO    WK-C-STM-ERROR-CD
013700         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

013800     OPEN    OUTPUT WALSTMR.
013900     IF  NOT WK-C-RPT-SUCCESSFUL
014000         DISPLAY "WALRSTM - OPEN FILE ERROR - WALSTMR"
014100         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
014200         MOVE    "SUP0016"            TO    WK-C-STM-ERROR-CD
014300         GO TO A099-PROCESS-CALLED-ROUTINE-EX.

014400     PERFORM B100-WRITE-HEADER THRU B199-WRITE-HEADER-EX.

014500     SET     WK-C-LEDGER-EOF         TO    FALSE.
014600     PERFORM C100-READ-WALLEDGR THRU C199-READ-WALLEDGR-EX.
014700     PERFORM D100-PROCESS-ENTRY THRU D199-PROCESS-ENTRY-EX
014800         UNTIL WK-C-LEDGER-EOF.

014900     MOVE    WK-N-RUNNING-BALANCE    TO    WK-C-STM-CLOSING-BAL.
015000     MOVE    WK-N-ENTRY-CTR          TO    WK-C-STM-ENTRY-CNT.
015100     PERFORM E100-WRITE-TRAILER THRU E199-WRITE-TRAILER-EX.

015200 A099-PROCESS-CALLED-ROUTINE-EX.
015300     EXIT.
015400*---------------------------------------------------------------*
015500 B100-WRITE-HEADER.
015600*---------------------------------------------------------------*
015700     MOVE    WK-C-STM-WALLET-ID      TO    WK-H-WALLET-ID.
015800     MOVE    WK-C-STM-CURRENCY       TO    WK-H-CURRENCY.
015900     MOVE    WK-C-STM-START-DATE     TO    WK-H-START-DATE.
016000     MOVE    WK-C-STM-END-DATE       TO    WK-H-END-DATE.
016100     MOVE    WK-C-STM-OPENING-BAL    TO    WK-H-OPENING-BAL.
016200     MOVE    WK-C-HEADER-LINE        TO    STMT-REPORT-LINE.
016300     WRITE   STMT-REPORT-LINE.
016400 B199-WRITE-HEADER-EX.
016500     EXIT.
016600*---------------------------------------------------------------*
016700 C100-READ-WALLEDGR.
016800*---------------------------------------------------------------*
016900     READ    WALLEDGR
017000         AT END
017100             SET  WK-C-LEDGER-EOF    TO    TRUE
017200         NOT AT END
017300             CONTINUE
017400     END-READ.
017500 C199-READ-WALLEDGR-EX.
017600     EXIT.
017700*---------------------------------------------------------------*
017800 D100-PROCESS-ENTRY.
017900*---------------------------------------------------------------*
018000     IF  LEDGER-WALLET-ID = WK-C-STM-WALLET-ID
018100         AND LEDGER-CREATED-AT(1:10) NOT < WK-C-STM-START-DATE
018200         AND LEDGER-CREATED-AT(1:10) NOT > WK-C-STM-END-DATE
018300         IF  LEDGER-IS-CREDIT
018400             ADD  LEDGER-AMOUNT      TO    WK-N-RUNNING-BALANCE
018500         ELSE
018600             SUBTRACT LEDGER-AMOUNT  FROM  WK-N-RUNNING-BALANCE
018700         END-IF
018800         ADD  1                      TO    WK-N-ENTRY-CTR
018900         PERFORM D200-WRITE-DETAIL-LINE
019000            THRU D299-WRITE-DETAIL-LINE-EX
019100     END-IF.

019200     PERFORM C100-READ-WALLEDGR THRU C199-READ-WALLEDGR-EX.
019300 D199-PROCESS-ENTRY-EX.
019400     EXIT.
019500*---------------------------------------------------------------*
019600 D200-WRITE-DETAIL-LINE.
019700*---------------------------------------------------------------*
019800     INITIALIZE                      STMT-PRINT-LINE.
019900     MOVE    LEDGER-CREATED-AT(1:10) TO    STP-DATE.
020000     IF  LEDGER-IS-CREDIT
020100         MOVE "CREDIT"                TO    STP-TYPE
020200     ELSE
020300         MOVE "DEBIT "                TO    STP-TYPE.
020400     MOVE    LEDGER-DESCRIPTION(1:30) TO    STP-DESCRIPTION.
020500     MOVE    LEDGER-AMOUNT            TO    STP-AMOUNT.
020600     MOVE    WK-N-RUNNING-BALANCE     TO    STP-RUNNING-BALANCE.
020700     MOVE    LEDGER-TRANSACTION-ID    TO    STP-TRANSACTION-ID.
020800     MOVE    STMT-PRINT-LINE          TO    STMT-REPORT-LINE.
020900     WRITE   STMT-REPORT-LINE.
021000 D299-WRITE-DETAIL-LINE-EX.
021100     EXIT.
021200*---------------------------------------------------------------*
021300 E100-WRITE-TRAILER.
021400*---------------------------------------------------------------*
021500     INITIALIZE                      MSUM-PRINT-LINE.
021600     MOVE    "CLOSING BALANCE"       TO    MSP-LABEL.
021700     MOVE    WK-N-RUNNING-BALANCE    TO    MSP-AMOUNT.
021800     MOVE    MSUM-PRINT-LINE         TO    STMT-REPORT-LINE.
021900     WRITE   STMT-REPORT-LINE.

022000     INITIALIZE                      MSUM-PRINT-LINE.
022100     MOVE    "ENTRY COUNT"           TO    MSP-LABEL.
022200     MOVE    WK-N-ENTRY-CTR          TO    MSP-AMOUNT.
022300     MOVE    MSUM-PRINT-LINE         TO    STMT-REPORT-LINE.
022400     WRITE   STMT-REPORT-LINE.
022500 E199-WRITE-TRAILER-EX.
022600     EXIT.
022700*---------------------------------------------------------------*
022800*                   PROGRAM SUBROUTINE                         *
022900*---------------------------------------------------------------*
023000 Z000-END-PROGRAM-ROUTINE.
023100     CLOSE   WALLEDGR.
023200     IF  NOT WK-C-SUCCESSFUL
023300         DISPLAY "WALRSTM - CLOSE FILE ERROR - WALLEDGR"
023400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023500     END-IF.
023600     CLOSE   WALSTMR.
023700     IF  NOT WK-C-RPT-SUCCESSFUL
023800         DISPLAY "WALRSTM - CLOSE FILE ERROR - WALSTMR"
023900         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
024000     END-IF.

024100 Z999-END-PROGRAM-ROUTINE-EX.
024200     EXIT.

024300******************************************************************
024400************** END OF PROGRAM SOURCE -  WALRSTM ****************
024500******************************************************************
