000100*-----------------------------------------------------------------
000200* LNKWTH - LINKAGE AREA FOR WALVWTH (WITHDRAWAL)
000300*-----------------------------------------------------------------
000400* WL0015 - RDEVLIN - 1989-03-22 - INITIAL VERSION.
000500* WL0029 - MTWEE    - 1996-05-07 - ADD WK-C-WTH-AVAIL-BAL SO THE
000600*                     INSUFFICIENT-BALANCE ERROR CAN REPORT THE
000700*                     WALLET'S ACTUAL AVAILABLE BALANCE.
000800*-----------------------------------------------------------------
000900 01  WK-C-WTH-RECORD.
001000     05  WK-C-WTH-INPUT.
001100         10  WK-C-WTH-WALLET-ID       PIC X(36).
001200         10  WK-C-WTH-WALLET-CCY      PIC X(03).
001300         10  WK-C-WTH-AMOUNT          PIC S9(11)V99 COMP-3.
001400         10  WK-C-WTH-CCY             PIC X(03).
001500         10  WK-C-WTH-DESCRIPTION     PIC X(60).
001600         10  WK-C-WTH-ENTRY-ID        PIC X(36).
001700         10  WK-C-WTH-TXN-ID          PIC X(36).
001800         10  WK-C-WTH-CREATED-AT      PIC X(26).
001900     05  WK-C-WTH-OUTPUT.
002000         10  WK-C-WTH-ERROR-CD        PIC X(07).
002100         10  WK-C-WTH-AVAIL-BAL       PIC S9(11)V99 COMP-3.
