000100*-----------------------------------------------------------------
000200* WLCOMWS - COMMON WORKING STORAGE - FILE STATUS CONDITIONS
000300*-----------------------------------------------------------------
000400* COPY THIS MEMBER UNDER A GROUP LEVEL, E.G.
000500*     01  WK-C-COMMON.
000600*         COPY WLCOMWS.
000700*         COPY WLFSTAT.
000800*-----------------------------------------------------------------
000900* WL0001 - RDEVLIN - 1989-03-11 - INITIAL VERSION, LIFTED OUT OF
001000*                     THE OLD TRF* SUITE'S ASCMWS MEMBER SO THE
001100*                     WALLET JOBS DO NOT HAVE TO COPY A BANKING
001200*                     TRANSFER MEMBER THEY HAVE NO BUSINESS
001300*                     TOUCHING.
001400* WL0014 - PTNGUYEN - 1994-07-19 - ADD WK-C-DUPLICATE-KEY, NEEDED
001500*                     BY THE EXCHANGE RATE TABLE LOAD.
001600* WL0033 - RDEVLIN - 1999-01-08 - Y2K - WK-C-RUN-DATE WIDENED TO
001700*                     X(10) CCYY-MM-DD, WAS X(08) YYMMDD.
001800*-----------------------------------------------------------------
001900    05  WK-C-FILE-STATUS            PIC X(02).
002000        88  WK-C-SUCCESSFUL              VALUE "00".
002100        88  WK-C-DUPLICATE-KEY           VALUE "02" "22".
002200        88  WK-C-END-OF-FILE             VALUE "10".
002300        88  WK-C-RECORD-NOT-FOUND        VALUE "23".
002400        88  WK-C-INVALID-KEY             VALUE "21" "23" "24".
002500    05  WK-C-RUN-DATE               PIC X(10).
002600    05  WK-C-RUN-TIME               PIC X(08).
002700    05  WK-C-TABLE-FULL-SW          PIC X(01) VALUE "N".
002800        88  WK-C-TABLE-FULL              VALUE "Y".
002900    05  WK-C-ABEND-SW               PIC X(01) VALUE "N".
003000        88  WK-C-ABEND-REQUESTED         VALUE "Y".
