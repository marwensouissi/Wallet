000100*-----------------------------------------------------------------
000200* WALTXN - TRANSACTION RECORD
000300*-----------------------------------------------------------------
000400* ONE ROW PER TRANSFER (SAME-CURRENCY OR CROSS-CURRENCY).
000500* TXN-AMOUNT IS ALWAYS IN THE SOURCE WALLET'S CURRENCY - SEE
000600* TXN-CURRENCY.  APPEND-ONLY, WRITTEN ONCE THE DEBIT/CREDIT PAIR
000700* OF LEDGER ROWS HAS BEEN POSTED.
000800*-----------------------------------------------------------------
000900* WL0006 - RDEVLIN  - 1989-03-15 - INITIAL VERSION.
001000* WL0023 - MTWEE     - 1996-05-03 - ADD 88-LEVELS ON TXN-STATUS.
001100* WL0066 - ACNFAM    - 2005-02-11 - ADD TXN-CRT-DATE/TIME
001200*                      REDEFINES, SAME TREATMENT AS WALWLT.
001300*-----------------------------------------------------------------
001400 01  TRANSACTION-RECORD.
001500     05  TXN-ID                      PIC X(36).
001600     05  TXN-SOURCE-WALLET-ID        PIC X(36).
001700     05  TXN-DEST-WALLET-ID          PIC X(36).
001800     05  TXN-AMOUNT                  PIC S9(11)V99 COMP-3.
001900     05  TXN-CURRENCY                PIC X(03).
002000     05  TXN-DESCRIPTION             PIC X(60).
002100     05  TXN-STATUS                  PIC X(09).
002200         88  TXN-IS-PENDING               VALUE "PENDING  ".
002300         88  TXN-IS-COMPLETED             VALUE "COMPLETED".
002400         88  TXN-IS-FAILED                VALUE "FAILED   ".
002500         88  TXN-IS-REVERSED              VALUE "REVERSED ".
002600     05  TXN-CREATED-AT              PIC X(26).
002700     05  FILLER                      PIC X(06) VALUE SPACES.

002800 01  TXN-RECORD-DT REDEFINES TRANSACTION-RECORD.
002900     05  FILLER                      PIC X(187).
003000     05  TXN-CRT-DATE                PIC X(10).
003100     05  FILLER                      PIC X(01).
003200     05  TXN-CRT-TIME                PIC X(15).
003300     05  FILLER                      PIC X(06).
