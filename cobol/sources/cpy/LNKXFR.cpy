000100*-----------------------------------------------------------------
000200* LNKXFR - LINKAGE AREA FOR WALVXFR (SAME-CURRENCY TRANSFER)
000300*-----------------------------------------------------------------
000400* SHARED BY WALDRIVR (AD-HOC TRANSFER COMMAND) AND WALVSCH (EACH
000500* DUE SCHEDULED PAYMENT IS EXECUTED AS ONE OF THESE TRANSFERS).
000600*-----------------------------------------------------------------
000700* WL0016 - RDEVLIN - 1989-03-22 - INITIAL VERSION.
000800* WL0044 - KSABRAMO - 2001-11-05 - CALLED FROM WALVSCH NOW TOO -
000900*                     NO CHANGE TO THE LAYOUT, JUST NOTING THE
001000*                     SECOND CALLER HERE SO NOBODY "CLEANS UP"
001100*                     A FIELD THAT LOOKS UNUSED FROM ONE CALLER.
001200*-----------------------------------------------------------------
001300 01  WK-C-XFR-RECORD.
001400     05  WK-C-XFR-INPUT.
001500         10  WK-C-XFR-SOURCE-WALLET-ID  PIC X(36).
001600         10  WK-C-XFR-DEST-WALLET-ID    PIC X(36).
001700         10  WK-C-XFR-SOURCE-CCY        PIC X(03).
001800         10  WK-C-XFR-DEST-CCY          PIC X(03).
001900         10  WK-C-XFR-CCY               PIC X(03).
002000         10  WK-C-XFR-AMOUNT            PIC S9(11)V99 COMP-3.
002100         10  WK-C-XFR-DESCRIPTION       PIC X(60).
002200         10  WK-C-XFR-TXN-ID            PIC X(36).
002300         10  WK-C-XFR-DEBIT-ENTRY-ID    PIC X(36).
002400         10  WK-C-XFR-CREDIT-ENTRY-ID   PIC X(36).
002500         10  WK-C-XFR-CREATED-AT        PIC X(26).
002600     05  WK-C-XFR-OUTPUT.
002700         10  WK-C-XFR-ERROR-CD          PIC X(07).
002800         10  WK-C-XFR-AVAIL-BAL         PIC S9(11)V99 COMP-3.
