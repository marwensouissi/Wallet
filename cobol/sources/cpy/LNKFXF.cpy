000100*-----------------------------------------------------------------
000200* LNKFXF - LINKAGE AREA FOR WALVFXF (CROSS-CURRENCY TRANSFER)
000300*-----------------------------------------------------------------
000400* WL0017 - RDEVLIN - 1989-03-23 - INITIAL VERSION.
000500* WL0045 - ACNFAM   - 2001-12-01 - ADD WK-C-FXF-NOW-TIMESTAMP -
000600*                     THE RATE STALENESS CHECK NEEDS "NOW" AND
000700*                     THIS SUITE DOES NOT CALL INSTANT.NOW() -
000800*                     THE DRIVER'S RUN TIMESTAMP IS PASSED IN.
000900*-----------------------------------------------------------------
001000 01  WK-C-FXF-RECORD.
001100     05  WK-C-FXF-INPUT.
001200         10  WK-C-FXF-SOURCE-WALLET-ID  PIC X(36).
001300         10  WK-C-FXF-DEST-WALLET-ID    PIC X(36).
001400         10  WK-C-FXF-SOURCE-CCY        PIC X(03).
001500         10  WK-C-FXF-TARGET-CCY        PIC X(03).
001600         10  WK-C-FXF-WALLET-SRC-CCY    PIC X(03).
001700         10  WK-C-FXF-WALLET-DST-CCY    PIC X(03).
001800         10  WK-C-FXF-AMOUNT            PIC S9(11)V99 COMP-3.
001900         10  WK-C-FXF-RATE-VALUE        PIC 9(04)V9(06).
002000         10  WK-C-FXF-RATE-TIMESTAMP    PIC X(26).
002100         10  WK-C-FXF-NOW-TIMESTAMP     PIC X(26).
002200         10  WK-C-FXF-DESCRIPTION       PIC X(60).
002300         10  WK-C-FXF-TXN-ID            PIC X(36).
002400         10  WK-C-FXF-DEBIT-ENTRY-ID    PIC X(36).
002500         10  WK-C-FXF-CREDIT-ENTRY-ID   PIC X(36).
002600         10  WK-C-FXF-CREATED-AT        PIC X(26).
002700     05  WK-C-FXF-OUTPUT.
002800         10  WK-C-FXF-ERROR-CD          PIC X(07).
002900         10  WK-C-FXF-FEE-AMOUNT        PIC S9(11)V99 COMP-3.
003000         10  WK-C-FXF-AMT-AFTER-FEE     PIC S9(11)V99 COMP-3.
003100         10  WK-C-FXF-TARGET-AMOUNT     PIC S9(11)V99 COMP-3.
003200         10  WK-C-FXF-AVAIL-BAL         PIC S9(11)V99 COMP-3.
