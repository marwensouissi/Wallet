000100*-----------------------------------------------------------------
000200* LNKSCH - LINKAGE AREA FOR WALVSCH (EXECUTE DUE PAYMENTS)
000300*-----------------------------------------------------------------
000400* WL0018 - RDEVLIN - 1989-03-24 - INITIAL VERSION.
000500*-----------------------------------------------------------------
000600 01  WK-C-SCH-RECORD.
000700     05  WK-C-SCH-INPUT.
000800         10  WK-C-SCH-RUN-DATE        PIC X(10).
000900         10  WK-C-SCH-NOW-TIMESTAMP   PIC X(26).
001000     05  WK-C-SCH-OUTPUT.
001100         10  WK-C-SCH-DUE-FOUND       PIC 9(05) COMP.
001200         10  WK-C-SCH-EXECUTED        PIC 9(05) COMP.
001300         10  WK-C-SCH-FAILED          PIC 9(05) COMP.
