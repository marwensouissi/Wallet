000100*-----------------------------------------------------------------
000200* LNKSTM - LINKAGE AREA FOR WALRSTM (ACCOUNT STATEMENT REPORT)
000300*-----------------------------------------------------------------
000400* ONE CALL PRODUCES ONE WALLET'S STATEMENT FOR ONE DATE RANGE -
000500* WALDRIVR CALLS THIS ONCE PER STATEMENT REQUEST CARD.
000600*-----------------------------------------------------------------
000700* WL0034 - RDEVLIN - 1999-02-11 - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900 01  WK-C-STM-RECORD.
001000     05  WK-C-STM-INPUT.
001100         10  WK-C-STM-WALLET-ID       PIC X(36).
001200         10  WK-C-STM-CURRENCY        PIC X(03).
001300         10  WK-C-STM-START-DATE      PIC X(10).
001400         10  WK-C-STM-END-DATE        PIC X(10).
001500     05  WK-C-STM-OUTPUT.
001600         10  WK-C-STM-OPENING-BAL     PIC S9(11)V99 COMP-3.
001700         10  WK-C-STM-CLOSING-BAL     PIC S9(11)V99 COMP-3.
001800         10  WK-C-STM-ENTRY-CNT       PIC 9(05) COMP.
001900         10  WK-C-STM-ERROR-CD        PIC X(07).
