000100*-----------------------------------------------------------------
000200* WALFXR - EXCHANGE RATE RECORD
000300*-----------------------------------------------------------------
000400* ONE CURRENT QUOTE PER CURRENCY PAIR.  RATE-TIMESTAMP IS THE
000500* QUOTE TIME USED BY THE STALENESS CHECK IN WALVFXF (VIA
000600* WALXDTE'S ELAPSED-MINUTES OPERATION) - A QUOTE OLDER THAN
000700* 15 MINUTES IS REJECTED BEFORE ANY DEBIT/CREDIT HAPPENS.
000800*-----------------------------------------------------------------
000900* WL0008 - RDEVLIN  - 1989-03-16 - INITIAL VERSION.
001000* WL0073 - ACNFAM    - 2006-06-21 - ADD RATE-QUOTE-DATE/TIME
001100*                      REDEFINES FOR WALXDTE'S ELAPSED-MINUTES OP.
001200*-----------------------------------------------------------------
001300 01  EXCHANGE-RATE-RECORD.
001400     05  RATE-SOURCE-CURRENCY        PIC X(03).
001500     05  RATE-TARGET-CURRENCY        PIC X(03).
001600     05  RATE-VALUE                  PIC 9(04)V9(06).
001700     05  RATE-TIMESTAMP               PIC X(26).
001800     05  FILLER                       PIC X(03) VALUE SPACES.

001900 01  RATE-RECORD-DT REDEFINES EXCHANGE-RATE-RECORD.
002000     05  FILLER                       PIC X(16).
002100     05  RATE-QUOTE-DATE              PIC X(10).
002200     05  FILLER                       PIC X(01).
002300     05  RATE-QUOTE-TIME              PIC X(15).
002400     05  FILLER                       PIC X(03).
