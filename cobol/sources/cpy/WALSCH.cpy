000100*-----------------------------------------------------------------
000200* WALSCH - SCHEDULED PAYMENT RECORD
000300*-----------------------------------------------------------------
000400* ONE ROW PER RECURRING/ONE-TIME SCHEDULED TRANSFER.  REWRITTEN
000500* IN PLACE BY WALVSCH EACH TIME THE PAYMENT EXECUTES AND ADVANCES
000600* TO ITS NEXT RUN; REWRITTEN IN PLACE BY WALVSCM WHEN THE PAYMENT
000700* IS CREATED, PAUSED, RESUMED OR CANCELLED.
000800*-----------------------------------------------------------------
000900* WL0007 - RDEVLIN  - 1989-03-16 - INITIAL VERSION.
001000* WL0024 - MTWEE     - 1996-05-03 - ADD 88-LEVELS ON
001100*                      SCHED-RECURRENCE AND SCHED-STATUS.
001200* WL0050 - KSABRAMO  - 2001-11-02 - SCHED-EXECUTION-COUNT AND
001300*                      SCHED-MAX-EXECUTIONS MOVED TO COMP - THEY
001400*                      ARE COMPARED AND INCREMENTED EVERY RUN,
001500*                      NO SENSE LEAVING THEM ZONED.
001600* WL0071 - ACNFAM    - 2006-06-20 - ADD SCHED-NEXT-EXEC-YMD
001700*                      REDEFINES SO WALXDTE CAN PULL THE
001800*                      CCYY/MM/DD PARTS DIRECTLY INSTEAD OF
001900*                      UNSTRINGING SCHED-NEXT-EXEC-DATE EVERY
002000*                      DUE-SCAN PASS.
002100* WL0078 - ACNFAM   - 2004-09-30 - BANNER ABOVE REWORDED - THE NEW
002200*                      WALVSCM ROUTINE, NOT WALVSCH, OWNS THE
002300*                      CREATE/PAUSE/RESUME/CANCEL MAINTENANCE
002400*                      OPERATIONS; THE OLD WORDING CLAIMED
002500*                      WALVSCH DID ALL FOUR AND IT NEVER HAS.
002600*-----------------------------------------------------------------
002700 01  SCHEDULED-PAYMENT-RECORD.
002800     05  SCHED-ID                    PIC X(36).
002900     05  SCHED-SOURCE-WALLET-ID      PIC X(36).
003000     05  SCHED-DEST-WALLET-ID        PIC X(36).
003100     05  SCHED-AMOUNT                PIC S9(11)V99 COMP-3.
003200     05  SCHED-CURRENCY              PIC X(03).
003300     05  SCHED-DESCRIPTION           PIC X(60).
003400     05  SCHED-RECURRENCE            PIC X(09).
003500         88  SCHED-IS-ONCE                VALUE "ONCE     ".
003600         88  SCHED-IS-DAILY                VALUE "DAILY    ".
003700         88  SCHED-IS-WEEKLY               VALUE "WEEKLY   ".
003800         88  SCHED-IS-BIWEEKLY             VALUE "BIWEEKLY ".
003900         88  SCHED-IS-MONTHLY              VALUE "MONTHLY  ".
004000         88  SCHED-IS-QUARTERLY            VALUE "QUARTERLY".
004100         88  SCHED-IS-YEARLY               VALUE "YEARLY   ".
004200     05  SCHED-START-DATE             PIC X(10).
004300     05  SCHED-END-DATE               PIC X(10).
004400     05  SCHED-NEXT-EXEC-DATE         PIC X(10).
004500     05  SCHED-EXECUTION-COUNT        PIC 9(05) COMP.
004600     05  SCHED-MAX-EXECUTIONS         PIC 9(05) COMP.
004700     05  SCHED-STATUS                 PIC X(09).
004800         88  SCHED-IS-ACTIVE               VALUE "ACTIVE   ".
004900         88  SCHED-IS-PAUSED               VALUE "PAUSED   ".
005000         88  SCHED-IS-COMPLETED            VALUE "COMPLETED".
005100         88  SCHED-IS-CANCELLED            VALUE "CANCELLED".
005200         88  SCHED-IS-FAILED               VALUE "FAILED   ".
005300     05  FILLER                       PIC X(06) VALUE SPACES.

005400 01  SCHED-NEXT-EXEC-YMD REDEFINES SCHEDULED-PAYMENT-RECORD.
005500     05  FILLER                       PIC X(207).
005600     05  SCHED-NEXT-EXEC-CCYY         PIC X(04).
005700     05  FILLER                       PIC X(01).
005800     05  SCHED-NEXT-EXEC-MM           PIC X(02).
005900     05  FILLER                       PIC X(01).
006000     05  SCHED-NEXT-EXEC-DD           PIC X(02).
006100     05  FILLER                       PIC X(23).
