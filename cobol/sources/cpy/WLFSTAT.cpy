000100*-----------------------------------------------------------------
000200* WLFSTAT - COMMON WORKING STORAGE - CONTROL TOTAL COUNTERS
000300*-----------------------------------------------------------------
000400* STANDING IN FOR THE OLD TRF* SUITE'S FIL3090 MEMBER - RUN
000500* CONTROL COUNTERS SHARED ACROSS THE BATCH STEP'S CALLED ROUTINES.
000600*-----------------------------------------------------------------
000700* WL0002 - RDEVLIN - 1989-03-11 - INITIAL VERSION.
000800* WL0048 - KSABRAMO - 2001-11-02 - ADD WK-C-FAIL-CTR SO THE
000900*                     SCHEDULED-PAYMENT STEP CAN LOG HOW MANY
001000*                     DUE ITEMS IT SKIPPED WITHOUT ABENDING.
001100*-----------------------------------------------------------------
001200    05  WK-C-READ-CTR               PIC 9(07) COMP.
001300    05  WK-C-WRITE-CTR              PIC 9(07) COMP.
001400    05  WK-C-REWRITE-CTR            PIC 9(07) COMP.
001500    05  WK-C-FAIL-CTR               PIC 9(07) COMP.
