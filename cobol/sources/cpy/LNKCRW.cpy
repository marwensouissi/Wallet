000100*-----------------------------------------------------------------
000200* LNKCRW - LINKAGE AREA FOR WALVCRW (CREATE WALLET)
000300*-----------------------------------------------------------------
000400* WL0012 - RDEVLIN - 1989-03-21 - INITIAL VERSION.
000500*-----------------------------------------------------------------
000600 01  WK-C-CRW-RECORD.
000700     05  WK-C-CRW-INPUT.
000800         10  WK-C-CRW-WALLET-ID       PIC X(36).
000900         10  WK-C-CRW-CURRENCY        PIC X(03).
001000         10  WK-C-CRW-CREATED-AT      PIC X(26).
001100     05  WK-C-CRW-OUTPUT.
001200         10  WK-C-CRW-ERROR-CD        PIC X(07).
