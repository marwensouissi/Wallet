000100*-----------------------------------------------------------------
000200* LNKSCM - LINKAGE AREA FOR WALVSCM (SCHEDULED PAYMENT CREATE,
000300*          PAUSE, RESUME AND CANCEL MAINTENANCE)
000400*-----------------------------------------------------------------
000500* WL0078 - ACNFAM   - 2004-09-30 - INITIAL VERSION.  SAME
000600*                     05 INPUT / 05 OUTPUT SHAPE AS LNKSCH, LNKCRW
000700*                     ET AL - WK-C-SCM-OPER-CD TELLS WALVSCM
000800*                     WHICH OF THE FOUR MAINTENANCE OPERATIONS
000900*                     THE CALLER WANTS DONE WITH THE REST OF THE
001000*                     INPUT GROUP.
001100*-----------------------------------------------------------------
001200 01  WK-C-SCM-RECORD.
001300     05  WK-C-SCM-INPUT.
001400         10  WK-C-SCM-OPER-CD         PIC X(02).
001500             88  WK-C-SCM-IS-CREATE        VALUE "SC".
001600             88  WK-C-SCM-IS-PAUSE         VALUE "SP".
001700             88  WK-C-SCM-IS-RESUME        VALUE "SR".
001800             88  WK-C-SCM-IS-CANCEL        VALUE "SX".
001900         10  WK-C-SCM-SCHED-ID        PIC X(36).
002000         10  WK-C-SCM-SRC-WALLET-ID   PIC X(36).
002100         10  WK-C-SCM-DST-WALLET-ID   PIC X(36).
002200         10  WK-C-SCM-AMOUNT          PIC S9(09)V99.
002300         10  WK-C-SCM-CURRENCY        PIC X(03).
002400         10  WK-C-SCM-DESCRIPTION     PIC X(60).
002500         10  WK-C-SCM-RECURRENCE      PIC X(09).
002600         10  WK-C-SCM-START-DATE      PIC X(10).
002700         10  WK-C-SCM-END-DATE        PIC X(10).
002800         10  WK-C-SCM-MAX-EXECUTIONS  PIC 9(05).
002900         10  WK-C-SCM-RUN-DATE        PIC X(10).
003000     05  WK-C-SCM-OUTPUT.
003100         10  WK-C-SCM-ERROR-CD        PIC X(07).
003200         10  WK-C-SCM-NEW-SCHED-ID    PIC X(36).
