000100*-----------------------------------------------------------------
000200* WALLDG - LEDGER ENTRY RECORD
000300*-----------------------------------------------------------------
000400* ONE ROW PER CREDIT/DEBIT POSTING.  APPEND-ONLY - THIS SUITE
000500* NEVER REWRITES OR DELETES A LEDGER ROW.  LEDGER-AMOUNT IS ALWAYS
000600* UNSIGNED; THE SIGN COMES FROM LEDGER-TYPE (SEE WALXBAL).
000700*-----------------------------------------------------------------
000800* WL0005 - RDEVLIN  - 1989-03-14 - INITIAL VERSION.
000900* WL0022 - MTWEE     - 1996-05-02 - ADD 88-LEVELS ON LEDGER-TYPE,
001000*                      WAS A BARE X(06) COMPARED LITERALLY IN
001100*                      EVERY CALLING PROGRAM.
001200* WL0061 - ACNFAM    - 2004-09-30 - ADD LEDGER-ENTRY-SCAN
001300*                      REDEFINES SO WALRMSM CAN SPLIT OUT THE
001400*                      FIRST 20 BYTES OF THE DESCRIPTION FOR THE
001500*                      CATEGORY-KEYWORD SCAN WITHOUT A SEPARATE
001600*                      REFERENCE-MODIFIED WORKING-STORAGE FIELD.
001700*-----------------------------------------------------------------
001800 01  LEDGER-ENTRY-RECORD.
001900     05  LEDGER-ENTRY-ID             PIC X(36).
002000     05  LEDGER-WALLET-ID            PIC X(36).
002100     05  LEDGER-TRANSACTION-ID       PIC X(36).
002200     05  LEDGER-TYPE                 PIC X(06).
002300         88  LEDGER-IS-CREDIT             VALUE "CREDIT".
002400         88  LEDGER-IS-DEBIT              VALUE "DEBIT ".
002500     05  LEDGER-AMOUNT                PIC S9(11)V99 COMP-3.
002600     05  LEDGER-DESCRIPTION           PIC X(60).
002700     05  LEDGER-CREATED-AT            PIC X(26).
002800     05  FILLER                       PIC X(06) VALUE SPACES.

002900 01  LEDGER-ENTRY-SCAN REDEFINES LEDGER-ENTRY-RECORD.
003000     05  FILLER                       PIC X(121).
003100     05  LDG-SCAN-DESC-LEAD           PIC X(20).
003200     05  FILLER                       PIC X(72).
