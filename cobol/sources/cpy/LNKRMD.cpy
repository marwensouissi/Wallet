000100*-----------------------------------------------------------------
000200* LNKRMD - LINKAGE AREA FOR WALVRMD (PAYMENT REMINDERS)
000300*-----------------------------------------------------------------
000400* WL0020 - RDEVLIN - 1989-03-24 - INITIAL VERSION.
000500*-----------------------------------------------------------------
000600 01  WK-C-RMD-RECORD.
000700     05  WK-C-RMD-INPUT.
000800         10  WK-C-RMD-RUN-DATE        PIC X(10).
000900     05  WK-C-RMD-OUTPUT.
001000         10  WK-C-RMD-REMINDER-CNT    PIC 9(05) COMP.
