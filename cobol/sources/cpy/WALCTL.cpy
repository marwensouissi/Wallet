000100*-----------------------------------------------------------------
000200* WALCTL - BATCH CONTROL CARD - ONE CARD PER AD-HOC WALLET
000300*          COMMAND OR REPORT REQUEST READ BY WALDRIVR.
000400*-----------------------------------------------------------------
000500* CTL-COMMAND-CODE SELECTS THE CARD TYPE; ONLY THE FIELDS THAT
000600* CARD TYPE NEEDS ARE PUNCHED, THE REST ARE LEFT BLANK.  SAME
000700* ONE-CARD-LAYOUT-SERVES-MANY-COMMANDS HABIT AS THE OLD TRF*
000800* SUITE'S TRANSACTION CARD.
000900*-----------------------------------------------------------------
001000* WL0062 - ACNFAM   - 2004-09-30 - INITIAL VERSION.
001100* WL0075 - ACNFAM   - 2004-09-30 - ADD SC/SP/SR/SX SCHEDULED
001200*                     PAYMENT MAINTENANCE CARD CODES AND THE
001300*                     CTL-RECURRENCE/CTL-MAX-EXECUTIONS FIELDS
001400*                     THEY NEED, CARVED OUT OF THE TRAILING
001500*                     FILLER SO THE CARD STAYS 193 BYTES.  ADD
001600*                     CONTROL-CARD-SCHED-MAINT REDEFINE FOR THE
001700*                     PAUSE/RESUME/CANCEL CARDS, WHICH ONLY EVER
001800*                     CARRY THE SCHEDULE ID.
001900*-----------------------------------------------------------------
002000 01  CONTROL-CARD-RECORD.
002100     05  CTL-COMMAND-CODE            PIC X(02).
002200         88  CTL-IS-CREATE-WALLET         VALUE "CW".
002300         88  CTL-IS-DEPOSIT               VALUE "DP".
002400         88  CTL-IS-WITHDRAWAL            VALUE "WD".
002500         88  CTL-IS-TRANSFER               VALUE "TR".
002600         88  CTL-IS-FX-TRANSFER           VALUE "FX".
002700         88  CTL-IS-STATEMENT-RPT         VALUE "ST".
002800         88  CTL-IS-SUMMARY-RPT           VALUE "MS".
002900         88  CTL-IS-SCHED-CREATE          VALUE "SC".
003000         88  CTL-IS-SCHED-PAUSE           VALUE "SP".
003100         88  CTL-IS-SCHED-RESUME          VALUE "SR".
003200         88  CTL-IS-SCHED-CANCEL          VALUE "SX".
003300     05  CTL-WALLET-ID                PIC X(36).
003400     05  CTL-DEST-WALLET-ID           PIC X(36).
003500     05  CTL-CURRENCY                 PIC X(03).
003600     05  CTL-TARGET-CURRENCY          PIC X(03).
003700     05  CTL-AMOUNT                   PIC S9(09)V99.
003800     05  CTL-DESCRIPTION               PIC X(60).
003900     05  CTL-START-DATE                PIC X(10).
004000     05  CTL-END-DATE                  PIC X(10).
004100     05  CTL-MONTH                     PIC X(07).
004200     05  CTL-RECURRENCE                PIC X(09).
004300     05  CTL-MAX-EXECUTIONS            PIC 9(05).
004400     05  FILLER                        PIC X(01).

004500* SCHEDULE-ID-ONLY VIEW OF THE CARD, USED BY THE SP/SR/SX
004600* MAINTENANCE COMMANDS - THEY HAVE NOTHING TO PUNCH BUT THE
004700* COMMAND CODE AND THE SCHEDULE ID, SO CTL-SCHM-SCHED-ID SHARES
004800* THE SAME BYTES AS CTL-WALLET-ID RATHER THAN ADD A NEW FIELD.
004900 01  CONTROL-CARD-SCHED-MAINT REDEFINES CONTROL-CARD-RECORD.
005000     05  CTL-SCHM-COMMAND-CODE        PIC X(02).
005100     05  CTL-SCHM-SCHED-ID            PIC X(36).
005200     05  FILLER                       PIC X(155).

005300* SAME CARD IMAGE VIEWED AS JUST THE REPORT-REQUEST FIELDS - THE
005400* STATEMENT/SUMMARY DISPATCH PARAGRAPHS IN WALDRIVR READ IT THIS
005500* WAY SO THEY ARE NOT STEPPING OVER TRANSFER-ONLY FIELDS.
005600 01  CONTROL-CARD-RPT REDEFINES CONTROL-CARD-RECORD.
005700     05  CTL-RPT-COMMAND-CODE         PIC X(02).
005800     05  CTL-RPT-WALLET-ID            PIC X(36).
005900     05  FILLER                       PIC X(113).
006000     05  CTL-RPT-START-DATE           PIC X(10).
006100     05  CTL-RPT-END-DATE             PIC X(10).
006200     05  CTL-RPT-MONTH                PIC X(07).
006300     05  FILLER                       PIC X(15).
