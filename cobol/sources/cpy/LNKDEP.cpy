000100*-----------------------------------------------------------------
000200* LNKDEP - LINKAGE AREA FOR WALVDEP (DEPOSIT)
000300*-----------------------------------------------------------------
000400* WL0013 - RDEVLIN - 1989-03-21 - INITIAL VERSION.
000500* WL0028 - MTWEE    - 1996-05-07 - WK-C-DEP-WALLET-CCY ADDED -
000600*                     THE DRIVER NOW PASSES THE WALLET'S OWN
000700*                     CURRENCY SO THIS ROUTINE DOES NOT HAVE TO
000800*                     OPEN THE WALLET FILE JUST TO VALIDATE IT.
000900*-----------------------------------------------------------------
001000 01  WK-C-DEP-RECORD.
001100     05  WK-C-DEP-INPUT.
001200         10  WK-C-DEP-WALLET-ID       PIC X(36).
001300         10  WK-C-DEP-WALLET-CCY      PIC X(03).
001400         10  WK-C-DEP-AMOUNT          PIC S9(11)V99 COMP-3.
001500         10  WK-C-DEP-CCY             PIC X(03).
001600         10  WK-C-DEP-DESCRIPTION     PIC X(60).
001700         10  WK-C-DEP-ENTRY-ID        PIC X(36).
001800         10  WK-C-DEP-TXN-ID          PIC X(36).
001900         10  WK-C-DEP-CREATED-AT      PIC X(26).
002000     05  WK-C-DEP-OUTPUT.
002100         10  WK-C-DEP-ERROR-CD        PIC X(07).
