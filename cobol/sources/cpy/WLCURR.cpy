000100*-----------------------------------------------------------------
000200* WLCURR - CURRENCY / MONEY COMMON WORK AREA
000300*-----------------------------------------------------------------
000400* PLAIN CURRENCY-CODE + MONEY WORK AREA FOR THE WALLET SUITE,
000500* SAME "RATE + AMOUNT" SCRATCH-COPYBOOK HABIT USED ELSEWHERE IN
000600* THIS SHOP.  COPY UNDER A 01-LEVEL GROUP.
000700*-----------------------------------------------------------------
000800* WL0003 - RDEVLIN  - 1989-03-14 - INITIAL VERSION.
000900* WL0019 - MTWEE     - 1996-05-02 - ADD SGD/HKD TO THE SUPPORTED
001000*                      LIST PER TREASURY REQUEST TR96-114.
001100* WL0052 - PTNGUYEN  - 2003-02-27 - SPLIT WK-C-CCY-FEE-PCT OUT SO
001200*                      THE CROSS-CURRENCY FEE RATE IS A NAMED
001300*                      CONSTANT INSTEAD OF A LITERAL BURIED IN
001400*                      WALVFXF.
001500*-----------------------------------------------------------------
001600    05  WK-C-CCY-CODE                PIC X(03).
001700        88  WK-C-CCY-SUPPORTED
001800            VALUE "USD" "EUR" "GBP" "CHF" "JPY"
001900                  "CAD" "AUD" "NZD" "SGD" "HKD".
002000    05  WK-C-CCY-CODE-2              PIC X(03).
002100        88  WK-C-CCY-2-SUPPORTED
002200            VALUE "USD" "EUR" "GBP" "CHF" "JPY"
002300                  "CAD" "AUD" "NZD" "SGD" "HKD".
002400    05  WK-C-CCY-MATCH-SW            PIC X(01) VALUE "N".
002500        88  WK-C-CCY-MATCHES               VALUE "Y".
002600    05  WK-N-MONEY-AMT               PIC S9(11)V99 COMP-3.
002700    05  WK-N-MONEY-FEE               PIC S9(11)V99 COMP-3.
002800    05  WK-N-MONEY-NET               PIC S9(11)V99 COMP-3.
002900    05  WK-N-CCY-FEE-PCT             PIC 9(01)V9(04)
003000                                         VALUE 0.0050.
003100    05  WK-N-RATE-VALUE              PIC 9(04)V9(06).
003200    05  WK-N-RATE-INVERSE            PIC 9(04)V9(06).
