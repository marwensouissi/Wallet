000100*-----------------------------------------------------------------
000200* LNKDTE - LINKAGE AREA FOR WALXDTE (DATE ARITHMETIC UTILITY)
000300*-----------------------------------------------------------------
000400* WK-C-DTE-OPERATION SELECTS THE FUNCTION, SAME OPTION-FIELD
000500* STYLE USED BY OTHER MULTI-FUNCTION CALLED UTILITIES IN THIS
000600* SHOP:
000700*   "ADD-DAYS  " - ADD WK-C-DTE-N DAYS TO DATE-1
000800*   "ADD-MONTH " - ADD WK-C-DTE-N CALENDAR MONTHS TO DATE-1
000900*   "ADD-YEAR  " - ADD WK-C-DTE-N CALENDAR YEARS TO DATE-1
001000*   "CMP-DATES " - COMPARE DATE-1 TO DATE-2
001100*   "ELAPSED-MN" - MINUTES BETWEEN TS-1 AND TS-2
001200*-----------------------------------------------------------------
001300* WL0011 - RDEVLIN - 1989-03-20 - INITIAL VERSION.
001400* WL0039 - PTNGUYEN - 2000-02-14 - ADD "ELAPSED-MN" OPERATION FOR
001500*                      THE FX RATE STALENESS CHECK.
001600*-----------------------------------------------------------------
001700 01  WK-C-DTE-RECORD.
001800     05  WK-C-DTE-OPERATION          PIC X(10).
001900     05  WK-C-DTE-INPUT.
002000         10  WK-C-DTE-DATE-1          PIC X(10).
002100         10  WK-C-DTE-DATE-2          PIC X(10).
002200         10  WK-C-DTE-TS-1            PIC X(26).
002300         10  WK-C-DTE-TS-2            PIC X(26).
002400         10  WK-C-DTE-N               PIC S9(04) COMP.
002500     05  WK-C-DTE-OUTPUT.
002600         10  WK-C-DTE-RESULT-DATE     PIC X(10).
002700         10  WK-C-DTE-ELAPSED-MINUTES PIC S9(07) COMP.
002800         10  WK-C-DTE-CMP-RESULT      PIC S9(01) COMP.
002900         10  WK-C-DTE-ERROR-CD        PIC X(07).
