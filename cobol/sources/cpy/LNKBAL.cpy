000100*-----------------------------------------------------------------
000200* LNKBAL - LINKAGE AREA FOR WALXBAL (WALLET BALANCE DERIVATION)
000300*-----------------------------------------------------------------
000400* WL0010 - RDEVLIN - 1989-03-20 - INITIAL VERSION.
000500* WL0026 - MTWEE    - 1996-05-06 - ADD WK-C-BAL-AS-OF-DATE SO THE
000600*                     REPORT PROGRAMS CAN ASK FOR THE BALANCE
000700*                     STRICTLY BEFORE A GIVEN DATE (OPENING
000800*                     BALANCE) WITHOUT A SEPARATE ENTRY POINT.
000900*-----------------------------------------------------------------
001000 01  WK-C-BAL-RECORD.
001100     05  WK-C-BAL-INPUT.
001200         10  WK-C-BAL-WALLET-ID       PIC X(36).
001300         10  WK-C-BAL-AS-OF-DATE      PIC X(10).
001400     05  WK-C-BAL-OUTPUT.
001500         10  WK-C-BAL-AMOUNT          PIC S9(11)V99 COMP-3.
001600         10  WK-C-BAL-ERROR-CD        PIC X(07).
