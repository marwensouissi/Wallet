000100*-----------------------------------------------------------------
000200* WALWLT - WALLET MASTER RECORD
000300*-----------------------------------------------------------------
000400* ONE ROW PER WALLET.  NO BALANCE IS CARRIED HERE - BALANCE IS
000500* ALWAYS DERIVED FROM THE LEDGER (SEE WALLDG / WALXBAL).  CODED
000600* AS X(04) RESERVE-FOR-EXPANSION FILLER PAST THE CORE 65 BYTES,
000700* SAME AS THE OLD TRF* TABLE LAYOUTS LEFT A PAD FOR THE NEXT
000800* CHANGE REQUEST RATHER THAN RESIZING THE RECORD AGAIN.
000900*-----------------------------------------------------------------
001000* WL0004 - RDEVLIN - 1989-03-14 - INITIAL VERSION.
001100* WL0021 - MTWEE    - 1996-05-02 - ADD WALLET-CRT-DATE/TIME
001200*                     REDEFINES SO THE STATEMENT PROGRAM CAN PULL
001300*                     JUST THE DATE PART WITHOUT UNSTRINGING IT
001400*                     EVERY CALL.
001500*-----------------------------------------------------------------
001600 01  WALLET-RECORD.
001700     05  WALLET-ID                   PIC X(36).
001800     05  WALLET-CURRENCY             PIC X(03).
001900         88  WALLET-CCY-SUPPORTED
002000             VALUE "USD" "EUR" "GBP" "CHF" "JPY"
002100                   "CAD" "AUD" "NZD" "SGD" "HKD".
002200     05  WALLET-CREATED-AT           PIC X(26).
002300     05  FILLER                      PIC X(04) VALUE SPACES.

002400 01  WALLET-RECORD-DT REDEFINES WALLET-RECORD.
002500     05  FILLER                      PIC X(39).
002600     05  WALLET-CRT-DATE             PIC X(10).
002700     05  FILLER                      PIC X(01).
002800     05  WALLET-CRT-TIME             PIC X(15).
002900     05  FILLER                      PIC X(04).
