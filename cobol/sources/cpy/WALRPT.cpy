000100*-----------------------------------------------------------------
000200* WALRPT - STATEMENT AND MONTHLY SUMMARY REPORT RECORDS
000300*-----------------------------------------------------------------
000400* STATEMENT-ENTRY-RECORD IS ONE LINE OF WALRSTM'S RUNNING-BALANCE
000500* WALK.  MONTHLY-SUMMARY-RECORD IS THE SINGLE CONTROL-TOTAL ROW
000600* WALRMSM PRODUCES PER WALLET/MONTH.  THE PRINT-LINE GROUPS BELOW
000700* ARE THE EDITED IMAGES WRITTEN TO THE LINE SEQUENTIAL REPORT
000800* FILES - KEPT SEPARATE FROM THE DATA RECORDS THE SAME WAY THIS
000900* SHOP'S OTHER PRINT PROGRAMS NEVER PRINT A COMP-3 FIELD DIRECTLY.
001000*-----------------------------------------------------------------
001100* WL0009 - RDEVLIN  - 1989-03-17 - INITIAL VERSION.
001200* WL0025 - MTWEE     - 1996-05-04 - ADD MSUM-CAT-* BREAKDOWN
001300*                      FIELDS, WAS A SINGLE "OTHER" BUCKET.
001400* WL0077 - ACNFAM    - 2007-01-15 - ADD PRINT-LINE GROUPS.
001500*-----------------------------------------------------------------
001600 01  STATEMENT-ENTRY-RECORD.
001700     05  STMT-DATE                   PIC X(26).
001800     05  STMT-TYPE                    PIC X(06).
001900     05  STMT-DESCRIPTION             PIC X(60).
002000     05  STMT-AMOUNT                  PIC S9(11)V99 COMP-3.
002100     05  STMT-RUNNING-BALANCE         PIC S9(11)V99 COMP-3.
002200     05  STMT-TRANSACTION-ID          PIC X(36).
002300     05  FILLER                       PIC X(04) VALUE SPACES.

002400 01  MONTHLY-SUMMARY-RECORD.
002500     05  MSUM-WALLET-ID               PIC X(36).
002600     05  MSUM-MONTH                   PIC X(07).
002700     05  MSUM-CURRENCY                PIC X(03).
002800     05  MSUM-TOTAL-DEPOSITS          PIC S9(11)V99 COMP-3.
002900     05  MSUM-TOTAL-WITHDRAWALS       PIC S9(11)V99 COMP-3.
003000     05  MSUM-TOTAL-TRANSFERS-IN      PIC S9(11)V99 COMP-3.
003100     05  MSUM-TOTAL-TRANSFERS-OUT     PIC S9(11)V99 COMP-3.
003200     05  MSUM-NET-CHANGE              PIC S9(11)V99 COMP-3.
003300     05  MSUM-OPENING-BALANCE         PIC S9(11)V99 COMP-3.
003400     05  MSUM-CLOSING-BALANCE         PIC S9(11)V99 COMP-3.
003500     05  MSUM-TXN-COUNT               PIC 9(05) COMP.
003600     05  MSUM-CAT-CASH-WITHDRAWAL     PIC S9(11)V99 COMP-3.
003700     05  MSUM-CAT-TRANSFERS           PIC S9(11)V99 COMP-3.
003800     05  MSUM-CAT-BILL-PAYMENTS       PIC S9(11)V99 COMP-3.
003900     05  MSUM-CAT-SHOPPING            PIC S9(11)V99 COMP-3.
004000     05  MSUM-CAT-OTHER               PIC S9(11)V99 COMP-3.
004100     05  FILLER                       PIC X(06) VALUE SPACES.

004200*-----------------------------------------------------------------
004300* PRINT LINE - ACCOUNT STATEMENT (WALRSTM)
004400*-----------------------------------------------------------------
004500 01  STMT-PRINT-LINE.
004600     05  STP-DATE                     PIC X(10).
004700     05  FILLER                       PIC X(02) VALUE SPACES.
004800     05  STP-TYPE                     PIC X(06).
004900     05  FILLER                       PIC X(02) VALUE SPACES.
005000     05  STP-DESCRIPTION              PIC X(30).
005100     05  FILLER                       PIC X(02) VALUE SPACES.
005200     05  STP-AMOUNT                   PIC Z,ZZZ,ZZ9.99-.
005300     05  FILLER                       PIC X(02) VALUE SPACES.
005400     05  STP-RUNNING-BALANCE          PIC Z,ZZZ,ZZ9.99-.
005500     05  FILLER                       PIC X(02) VALUE SPACES.
005600     05  STP-TRANSACTION-ID           PIC X(36).
005700     05  FILLER                       PIC X(08) VALUE SPACES.

005800*-----------------------------------------------------------------
005900* PRINT LINE - MONTHLY SUMMARY (WALRMSM)
006000*-----------------------------------------------------------------
006100 01  MSUM-PRINT-LINE.
006200     05  MSP-LABEL                    PIC X(24).
006300     05  FILLER                       PIC X(02) VALUE SPACES.
006400     05  MSP-AMOUNT                   PIC Z,ZZZ,ZZ9.99-.
006500     05  FILLER                       PIC X(76) VALUE SPACES.
