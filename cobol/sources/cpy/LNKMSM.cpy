000100*-----------------------------------------------------------------
000200* LNKMSM - LINKAGE AREA FOR WALRMSM (MONTHLY SUMMARY REPORT)
000300*-----------------------------------------------------------------
000400* ONE CALL PRODUCES ONE WALLET/MONTH CONTROL-TOTAL ROW - WALDRIVR
000500* CALLS THIS ONCE PER WALLET/MONTH COMBINATION REQUESTED.
000600*-----------------------------------------------------------------
000700* WL0035 - RDEVLIN - 1999-02-11 - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900 01  WK-C-MSM-RECORD.
001000     05  WK-C-MSM-INPUT.
001100         10  WK-C-MSM-WALLET-ID       PIC X(36).
001200         10  WK-C-MSM-CURRENCY        PIC X(03).
001300         10  WK-C-MSM-MONTH           PIC X(07).
001400     05  WK-C-MSM-OUTPUT.
001500         10  WK-C-MSM-ERROR-CD        PIC X(07).
